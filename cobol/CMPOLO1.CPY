000100******************************************************************
000200* CMPOLO1 - LAYOUT DE SALIDA - PO LINE ITEM (IMPORTABLE)         *
000300* CONTRATO FINAL PARA LA BASE DE COSTOS - SALIDA CM3PRPO         *
000400******************************************************************
000500        01 REG-PLO1.
000600        05 PLO1-PO-LINE-ID PIC X(20).
000700        05 PLO1-PO-NUMBER PIC 9(10).
000800        05 PLO1-LINE-ITEM-NUM PIC 9(05).
000900        05 PLO1-ORDERED-QTY PIC S9(7)V9(4).
001000        05 PLO1-PO-VALUE-USD PIC S9(11)V99.
001100        05 PLO1-OPEN-PO-QTY PIC S9(7)V9(4).
001200        05 PLO1-OPEN-PO-VALUE PIC S9(11)V99.
001300        05 PLO1-FMT-PO PIC X(01).
001400    88 PLO1-FMT-SI VALUE 'T'.
001500        05 PLO1-WBS-VALIDATED PIC X(01).
001600    88 PLO1-WBS-VAL-SI VALUE 'T'.
001700        05 PLO1-IS-CAPEX PIC X(01).
001800    88 PLO1-CAPEX-SI VALUE 'T'.
001900        05 PLO1-VENDOR-ID PIC X(10).
002000        05 PLO1-VENDOR-NAME PIC X(40).
002100        05 PLO1-ULT-VENDOR-NAME PIC X(40).
002200        05 PLO1-VENDOR-CATEGORY PIC X(10).
002300        05 PLO1-ACCT-ASSIGN-CAT PIC X(01).
002400        05 PLO1-NIS-LINE PIC X(40).
002500        05 PLO1-PLANT-CODE PIC X(04).
002600        05 PLO1-LOCATION PIC X(20).
002700        05 PLO1-REQUESTER PIC X(30).
002800        05 PLO1-PR-NUMBER PIC X(15).
002900        05 PLO1-PART-NUMBER PIC X(20).
003000        05 PLO1-DESCRIPTION PIC X(40).
003100        05 PLO1-ORDER-UNIT PIC X(03).
003200        05 PLO1-WBS-NUMBER PIC X(12).
003300        05 PLO1-PO-CREATION-DATE PIC X(10).
003400        05 PLO1-EXPECTED-DLV-DATE PIC X(10).
003500        05 PLO1-PO-RECEIPT-STATUS PIC X(10).
003600        05 FILLER PIC X(10) VALUE SPACES.
003700
