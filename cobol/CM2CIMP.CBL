000100******************************************************************
000200*  FECHA       : 03/07/1990                                      *
000300*  PROGRAMADOR : M. A. TORRES QUIJADA                            *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM2CIMP                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : CLASIFICA LA LINEA DE PO EN SIMPLE O COMPLEJA Y *
000800*              : CALCULA EL IMPACTO A COSTO DE CADA POSTEO GR/IR *
000900*              : (COMPLEJAS RECONOCEN POR ORDEN CRONOLOGICO)     *
001000*  ARCHIVOS    : PLI2RAW=E,GRPRAW=E,IRPRAW=E,CIMPOUT=S,SORTWK1=W *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00082                                        *
001400*  NOMBRE      : ETAPA 2 - IMPACTO A COSTO DE LINEAS DE PO       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM2CIMP.
001800 AUTHOR.           M. A. TORRES QUIJADA.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     03/07/1990.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 18/04/2021 PEDR CM-04450 REESCRIBE PARA REPORTE SAP DE PO       CM-04450
003400* 14/03/2023 EEDR CM-04630 SEPARA RECONOCIMIENTO SIMPLE/COMPLEJO  CM-04630
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004100     CLASS CM-NUMERICO    IS '0' THRU '9'
004200     UPSI-0.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PLI2FILE ASSIGN TO PLI2RAW
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-PLI2.
004900     SELECT GRFILE ASSIGN TO GRPRAW
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-GRP.
005200     SELECT IRFILE ASSIGN TO IRPRAW
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-IRP.
005500     SELECT CIMPFILE ASSIGN TO CIMPOUT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-CIM.
005800 SELECT WORKFILE ASSIGN TO SORTWK1.
005900 
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PLI2FILE
006300     LABEL RECORD IS STANDARD.
006400*    LINEA DE PO ENRIQUECIDA (CLASIFICACION)
006500     COPY CMPOLI2.
006600 FD  GRFILE
006700     LABEL RECORD IS STANDARD.
006800*    POSTEOS GR YA VALUADOS
006900     COPY CMGRPS2.
007000 FD  IRFILE
007100     LABEL RECORD IS STANDARD.
007200*    POSTEOS IR YA VALUADOS
007300     COPY CMIRPS2.
007400 FD  CIMPFILE
007500     LABEL RECORD IS STANDARD.
007600*    IMPACTO A COSTO POR POSTEO
007700     COPY CMCIMP1.
007800******************************************************************
007900* AREA DE TRABAJO DEL ORDENAMIENTO GR+IR -                       *
008000* MEZCLA AMBOS POSTEOS PARA RECORRERLOS POR LINEA,               *
008100* FECHA Y GR ANTES QUE IR EN CASO DE EMPATE                      *
008200******************************************************************
008300 SD  WORKFILE.
008400 01  WORK-REG.
008500     02 WORK-PO-LINE-ID     PIC X(20).
008600     02 WORK-POSTING-DATE   PIC X(10).
008700     02 WORK-POSTING-TYPE   PIC X(02).
008800         88 WORK-ES-GR              VALUE 'GR'.
008900         88 WORK-ES-IR              VALUE 'IR'.
009000     02 WORK-QUANTITY       PIC S9(7)V9(4).
009100     02 WORK-AMOUNT         PIC S9(11)V99.
009200     02 FILLER              PIC X(10) VALUE SPACES.
009300 
009400******************************************************************
009500* VISTA DE CARACTERES DE LA LLAVE DEL WORK-REG - DESCARTA        *
009600* POSTEOS HUERFANOS CON LLAVE DE LINEA EN BLANCO                 *
009700******************************************************************
009800 01  WORK-POLINE-VISTA REDEFINES WORK-PO-LINE-ID.
009900     02 WORK-POLINE-CAR     PIC X(01) OCCURS 20 TIMES.
010000 
010100 WORKING-STORAGE SECTION.
010200******************************************************************
010300* CONTADOR MAESTRO DE CORRIDA (CONVENCION DEL SHOP) Y            *
010400* ACUMULADOR DEL IMPACTO A COSTO TOTAL (REGLA S2-2)              *
010500******************************************************************
010600 77  WKS-CNT-CORRIDA       COMP   PIC 9(07) VALUE ZERO.
010700 77  WKS-TOT-IMPACTO-AMT          PIC S9(11)V99 VALUE ZERO.
010800 
010900******************************************************************
011000* AREA DE FILE STATUS Y FSE                                      *
011100******************************************************************
011200 01  WKS-FS-STATUS.
011300*   LINEA DE PO ENRIQUECIDA
011400           04 FS-PLI2 PIC 9(02) VALUE ZEROES.
011500           04 FSE-PLI2.
011600              08 FSE-RETURN-PLI2 USAGE COMP-5 PIC S9(4) VALUE 0.
011700              08 FSE-FUNCTN-PLI2 USAGE COMP-5 PIC S9(4) VALUE 0.
011800*   POSTEOS GR
011900           04 FS-GRP PIC 9(02) VALUE ZEROES.
012000           04 FSE-GRP.
012100              08 FSE-RETURN-GRP USAGE COMP-5 PIC S9(4) VALUE 0.
012200              08 FSE-FUNCTN-GRP USAGE COMP-5 PIC S9(4) VALUE 0.
012300*   POSTEOS IR
012400           04 FS-IRP PIC 9(02) VALUE ZEROES.
012500           04 FSE-IRP.
012600              08 FSE-RETURN-IRP USAGE COMP-5 PIC S9(4) VALUE 0.
012700              08 FSE-FUNCTN-IRP USAGE COMP-5 PIC S9(4) VALUE 0.
012800*   IMPACTO A COSTO
012900           04 FS-CIM PIC 9(02) VALUE ZEROES.
013000           04 FSE-CIM.
013100              08 FSE-RETURN-CIM USAGE COMP-5 PIC S9(4) VALUE 0.
013200              08 FSE-FUNCTN-CIM USAGE COMP-5 PIC S9(4) VALUE 0.
013300 02 FILLER                 PIC X(04) VALUE SPACES.
013400******************************************************************
013500* CONTADORES DE CONTROL (TODOS COMP)                             *
013600******************************************************************
013700 01  WKS-CONTADORES.
013800     02 WKS-CNT-LINEAS        PIC 9(07) COMP VALUE ZERO.
013900     02 WKS-CNT-SIMPLES       PIC 9(07) COMP VALUE ZERO.
014000     02 WKS-CNT-COMPLEJAS     PIC 9(07) COMP VALUE ZERO.
014100     02 WKS-CNT-POSTEOS       PIC 9(07) COMP VALUE ZERO.
014200     02 WKS-CNT-DESCARTADOS   PIC 9(07) COMP VALUE ZERO.
014300     02 WKS-CNT-IMPACTOS      PIC 9(07) COMP VALUE ZERO.
014400     02 WKS-IX                PIC 9(05) COMP VALUE ZERO.
014500     02 FILLER                PIC X(09) VALUE SPACES.
014600 
014700******************************************************************
014800* TABLA DE CLASIFICACION Y PRECIO UNITARIO POR LINEA DE          *
014900* PO - CARGADA DESDE PLI2RAW EN 150-CARGA-TABLA-LINEA            *
015000******************************************************************
015100 01  TABLA-LINEA.
015200     02 T-LINEA-ENTRY OCCURS 3000 TIMES
015300                       INDEXED BY IX-LINEA.
015400        03 T-LINEA-LLAVE   PIC X(20).
015500        03 T-LINEA-CLASE   PIC X(01).
015600           88 T-LINEA-SIMPLE         VALUE 'S'.
015700           88 T-LINEA-COMPLEJA       VALUE 'C'.
015800        03 T-LINEA-PRECIO  PIC S9(07)V9(06).
015900 
016000******************************************************************
016100* TABLA FIJA DE CATEGORIAS DE ASIGNACION CONTABLE QUE            *
016200* PARTICIPAN EN LA CLASIFICACION SIMPLE (K,P,S,V)                *
016300******************************************************************
016400 01  TABLA-CLASE-ACCT.
016500     02 FILLER PIC X(04) VALUE 'KPSV'.
016600 01  T-CLASE-ACCT REDEFINES TABLA-CLASE-ACCT.
016700     02 T-ACCT-COD PIC X(01) OCCURS 4 TIMES.
016800 
016900******************************************************************
017000* TABLA FIJA DE INDICE GR/IR - ASIGNA LA POSICION DEL            *
017100* ACUMULADOR DE RECONOCIMIENTO SEGUN EL TIPO DE POSTEO           *
017200******************************************************************
017300 01  TABLA-TIPO-INDICE.
017400     02 FILLER PIC X(04) VALUE 'GRIR'.
017500 01  T-TIPO-INDICE REDEFINES TABLA-TIPO-INDICE.
017600     02 T-TIPO-COD PIC X(02) OCCURS 2 TIMES.
017700 
017800******************************************************************
017900* AREA DE TRABAJO DEL REGISTRO Y DE LA LINEA ACTUAL              *
018000******************************************************************
018100 01  WKS-LINEA-TRABAJO.
018200     02 WKS-MATCH             PIC X(01) VALUE 'N'.
018300         88 WKS-HAY-MATCH             VALUE 'S'.
018400     02 WKS-TIENE-TEXTO       PIC X(01) VALUE 'N'.
018500         88 WKS-HAY-TEXTO             VALUE 'S'.
018600     02 WKS-LLAVE-ACTUAL      PIC X(20) VALUE SPACES.
018700     02 WKS-CLASE-ACTUAL      PIC X(01) VALUE SPACES.
018800         88 WKS-ACTUAL-SIMPLE         VALUE 'S'.
018900         88 WKS-ACTUAL-COMPLEJA       VALUE 'C'.
019000     02 WKS-PRECIO-ACTUAL     PIC S9(07)V9(06) VALUE ZERO.
019100     02 WKS-ES-PRIMER-RENGLON PIC X(01) VALUE 'S'.
019200         88 WKS-PRIMER-RENGLON        VALUE 'S'.
019300     02 FILLER                PIC X(08) VALUE SPACES.
019400 01  WKS-RECONOCIMIENTO.
019500     02 WKS-CUM-ARRAY OCCURS 2 TIMES PIC S9(7)V9(4) VALUE ZERO.
019600     02 WKS-RECONOCIDO        PIC S9(7)V9(4) VALUE ZERO.
019700     02 WKS-REFERENCIA        PIC S9(7)V9(4) VALUE ZERO.
019800     02 WKS-IMPACTO-QTY       PIC S9(7)V9(4) VALUE ZERO.
019900     02 WKS-IMPACTO-AMT       PIC S9(11)V99 VALUE ZERO.
020000     02 WKS-TIPO-IX           PIC 9(01) COMP VALUE ZERO.
020100     02 FILLER                PIC X(08) VALUE SPACES.
020200 01  WKS-SWITCHES.
020300     02 WKS-FIN-PLI2          PIC X(01) VALUE 'N'.
020400         88 SW-FIN-PLI2               VALUE 'S'.
020500     02 WKS-FIN-GRP           PIC X(01) VALUE 'N'.
020600         88 SW-FIN-GRP                VALUE 'S'.
020700     02 WKS-FIN-IRP           PIC X(01) VALUE 'N'.
020800         88 SW-FIN-IRP                VALUE 'S'.
020900     02 WKS-FIN-WORKFILE      PIC X(01) VALUE 'N'.
021000         88 SW-FIN-WORKFILE           VALUE 'S'.
021100     02 FILLER                PIC X(08) VALUE SPACES.
021200 
021300 PROCEDURE DIVISION.
021400******************************************************************
021500* S E C C I O N   P R I N C I P A L                              *
021600******************************************************************
021700 100-MAIN SECTION.
021800     PERFORM 110-ABRE-ARCHIVOS
021900     PERFORM 150-CARGA-TABLA-LINEA
022000     PERFORM 200-ORDENA-Y-PROCESA
022100     PERFORM 900-CIERRA-ARCHIVOS
022200     PERFORM 950-REPORTE-CONTROL
022300     STOP RUN.
022400 100-MAIN-E.  EXIT.
022500 
022600 110-ABRE-ARCHIVOS SECTION.
022700     OPEN INPUT  PLI2FILE
022800          INPUT  GRFILE
022900          INPUT  IRFILE
023000          OUTPUT CIMPFILE
023100     IF FS-PLI2 NOT EQUAL '00' OR FS-GRP NOT EQUAL '00'
023200           OR FS-IRP NOT EQUAL '00' OR FS-CIM NOT EQUAL '00'
023300        DISPLAY '>>> ERROR ABRIR ARCHIVOS DE IMPACTO <<<'
023400               UPON CONSOLE
023500        MOVE 91 TO RETURN-CODE
023600        STOP RUN
023700     END-IF.
023800 110-ABRE-ARCHIVOS-E.  EXIT.
023900 
024000******************************************************************
024100* S E R I E   1 5 0   -   T A B L A   D E   L I N E A S          *
024200******************************************************************
024300*    CARGA CLASIFICACION Y PRECIO UNITARIO DE CADA LINEA DE PO
024400*    DERIVA PRECIO UNIT. = VALOR COMPRA / CANTIDAD ORDENADA
024500   150-CARGA-TABLA-LINEA SECTION.
024600       READ PLI2FILE
024700           AT END MOVE 'S' TO WKS-FIN-PLI2
024800       END-READ
024900       PERFORM 155-ACUMULA-LINEA UNTIL SW-FIN-PLI2.
025000   150-CARGA-TABLA-LINEA-E.  EXIT.
025100 
025200   155-ACUMULA-LINEA SECTION.
025300       ADD 1 TO WKS-CNT-LINEAS
025400       SET IX-LINEA TO WKS-CNT-LINEAS
025500       MOVE PLI2-PO-LINE-ID TO T-LINEA-LLAVE (IX-LINEA)
025600       IF PLI2-VENDOR-CATEGORY EQUAL 'GLD'
025700          PERFORM 157-BUSCA-ACCT-VALIDA
025800          IF WKS-HAY-MATCH
025900             MOVE 'S' TO T-LINEA-CLASE (IX-LINEA)
026000             ADD 1 TO WKS-CNT-SIMPLES
026100          ELSE
026200             MOVE 'C' TO T-LINEA-CLASE (IX-LINEA)
026300             ADD 1 TO WKS-CNT-COMPLEJAS
026400          END-IF
026500       ELSE
026600          MOVE 'C' TO T-LINEA-CLASE (IX-LINEA)
026700          ADD 1 TO WKS-CNT-COMPLEJAS
026800       END-IF
026900       IF PLI2-ORDERED-QTY NOT EQUAL ZERO
027000          COMPUTE T-LINEA-PRECIO (IX-LINEA) ROUNDED =
027100                  PLI2-PURCHASE-VALUE-USD / PLI2-ORDERED-QTY
027200       ELSE
027300          MOVE ZERO TO T-LINEA-PRECIO (IX-LINEA)
027400       END-IF
027500       READ PLI2FILE
027600           AT END MOVE 'S' TO WKS-FIN-PLI2
027700       END-READ.
027800   155-ACUMULA-LINEA-E.  EXIT.
027900 
028000*    REGLA S2-2: SIMPLE = CATEGORIA GLD Y ASIG. CONTABLE K/P/S/V
028100   157-BUSCA-ACCT-VALIDA SECTION.
028200       MOVE 'N' TO WKS-MATCH
028300       SET WKS-IX TO 1
028400       PERFORM 159-COMPARA-ACCT-COD VARYING WKS-IX FROM 1 BY 1
028500               UNTIL WKS-IX > 4 OR WKS-HAY-MATCH.
028600   157-BUSCA-ACCT-VALIDA-E.  EXIT.
028700 
028800   159-COMPARA-ACCT-COD SECTION.
028900       IF PLI2-ACCT-ASSIGN-CAT EQUAL T-ACCT-COD (WKS-IX)
029000          MOVE 'S' TO WKS-MATCH
029100       END-IF.
029200   159-COMPARA-ACCT-COD-E.  EXIT.
029300 
029400******************************************************************
029500* S E R I E   2 0 0   -   O R D E N A M I E N T O                *
029600******************************************************************
029700*    MEZCLA GR+IR, ORDENA POR LINEA/FECHA/TIPO (GR ANTES DE IR)
029800*    Y RECORRE LOS POSTEOS YA ORDENADOS PARA CALCULAR IMPACTO
029900   200-ORDENA-Y-PROCESA SECTION.
030000       SORT WORKFILE
030100          ON ASCENDING KEY WORK-PO-LINE-ID   OF WORK-REG
030200          ON ASCENDING KEY WORK-POSTING-DATE OF WORK-REG
030300          ON ASCENDING KEY WORK-POSTING-TYPE OF WORK-REG
030400          INPUT  PROCEDURE IS 210-ALIMENTA-WORKFILE
030500          OUTPUT PROCEDURE IS 250-PROCESA-ORDENADOS.
030600   200-ORDENA-Y-PROCESA-E.  EXIT.
030700 
030800   210-ALIMENTA-WORKFILE SECTION.
030900       READ GRFILE
031000           AT END MOVE 'S' TO WKS-FIN-GRP
031100       END-READ
031200       PERFORM 215-RELEASE-GR UNTIL SW-FIN-GRP
031300       READ IRFILE
031400           AT END MOVE 'S' TO WKS-FIN-IRP
031500       END-READ
031600       PERFORM 220-RELEASE-IR UNTIL SW-FIN-IRP.
031700   210-ALIMENTA-WORKFILE-E.  EXIT.
031800 
031900   215-RELEASE-GR SECTION.
032000       MOVE GRP2-PO-LINE-ID    TO WORK-PO-LINE-ID
032100       MOVE GRP2-POSTING-DATE  TO WORK-POSTING-DATE
032200       MOVE 'GR'               TO WORK-POSTING-TYPE
032300       MOVE GRP2-QUANTITY      TO WORK-QUANTITY
032400       MOVE GRP2-AMOUNT        TO WORK-AMOUNT
032500       PERFORM 230-VERIFICA-LLAVE-BLANCO
032600       IF WKS-HAY-TEXTO
032700          RELEASE WORK-REG
032800       ELSE
032900          ADD 1 TO WKS-CNT-DESCARTADOS
033000       END-IF
033100       READ GRFILE
033200           AT END MOVE 'S' TO WKS-FIN-GRP
033300       END-READ.
033400   215-RELEASE-GR-E.  EXIT.
033500 
033600   220-RELEASE-IR SECTION.
033700       MOVE IRP2-PO-LINE-ID    TO WORK-PO-LINE-ID
033800       MOVE IRP2-POSTING-DATE  TO WORK-POSTING-DATE
033900       MOVE 'IR'               TO WORK-POSTING-TYPE
034000       MOVE IRP2-QUANTITY      TO WORK-QUANTITY
034100       MOVE IRP2-AMOUNT        TO WORK-AMOUNT
034200       PERFORM 230-VERIFICA-LLAVE-BLANCO
034300       IF WKS-HAY-TEXTO
034400          RELEASE WORK-REG
034500       ELSE
034600          ADD 1 TO WKS-CNT-DESCARTADOS
034700       END-IF
034800       READ IRFILE
034900           AT END MOVE 'S' TO WKS-FIN-IRP
035000       END-READ.
035100   220-RELEASE-IR-E.  EXIT.
035200 
035300*    DESCARTA POSTEOS HUERFANOS CON LLAVE DE LINEA EN BLANCO
035400   230-VERIFICA-LLAVE-BLANCO SECTION.
035500       MOVE 'N' TO WKS-TIENE-TEXTO
035600       SET WKS-IX TO 1
035700       PERFORM 232-BUSCA-POLINE-TEXTO VARYING WKS-IX FROM 1 BY 1
035800               UNTIL WKS-IX > 20 OR WKS-HAY-TEXTO.
035900   230-VERIFICA-LLAVE-BLANCO-E.  EXIT.
036000 
036100   232-BUSCA-POLINE-TEXTO SECTION.
036200       IF WORK-POLINE-CAR (WKS-IX) NOT EQUAL SPACE
036300          MOVE 'S' TO WKS-TIENE-TEXTO
036400       END-IF.
036500   232-BUSCA-POLINE-TEXTO-E.  EXIT.
036600 
036700******************************************************************
036800* S E R I E   2 5 0   -   R E C O N O C I M I E N T O            *
036900******************************************************************
037000   250-PROCESA-ORDENADOS SECTION.
037100       RETURN WORKFILE
037200           AT END SET SW-FIN-WORKFILE TO TRUE
037300       END-RETURN
037400       PERFORM 260-PROCESA-POSTEO UNTIL SW-FIN-WORKFILE.
037500   250-PROCESA-ORDENADOS-E.  EXIT.
037600 
037700*    CONTROL DE QUIEBRE POR LINEA DE PO - REINICIA ACUMULADORES
037800*    DE RECONOCIMIENTO CADA VEZ QUE CAMBIA LA LLAVE DE LA LINEA
037900   260-PROCESA-POSTEO SECTION.
038000       IF WKS-PRIMER-RENGLON OR
038100          WORK-PO-LINE-ID NOT EQUAL WKS-LLAVE-ACTUAL
038200          PERFORM 265-INICIA-LINEA
038300       END-IF
038400       IF WKS-ACTUAL-SIMPLE
038500          PERFORM 270-IMPACTO-SIMPLE
038600       ELSE
038700          PERFORM 280-IMPACTO-COMPLEJO
038800       END-IF
038900       RETURN WORKFILE
039000           AT END SET SW-FIN-WORKFILE TO TRUE
039100       END-RETURN.
039200   260-PROCESA-POSTEO-E.  EXIT.
039300 
039400   265-INICIA-LINEA SECTION.
039500       MOVE 'N' TO WKS-ES-PRIMER-RENGLON
039600       MOVE WORK-PO-LINE-ID TO WKS-LLAVE-ACTUAL
039700       MOVE ZERO TO WKS-CUM-ARRAY (1) WKS-CUM-ARRAY (2)
039800                    WKS-RECONOCIDO
039900       PERFORM 267-BUSCA-LINEA
040000       IF WKS-HAY-MATCH
040100          MOVE T-LINEA-CLASE (IX-LINEA)  TO WKS-CLASE-ACTUAL
040200          MOVE T-LINEA-PRECIO (IX-LINEA) TO WKS-PRECIO-ACTUAL
040300       ELSE
040400          MOVE 'C' TO WKS-CLASE-ACTUAL
040500          MOVE ZERO TO WKS-PRECIO-ACTUAL
040600       END-IF.
040700   265-INICIA-LINEA-E.  EXIT.
040800 
040900   267-BUSCA-LINEA SECTION.
041000       MOVE 'N' TO WKS-MATCH
041100       SET IX-LINEA TO 1
041200       PERFORM 269-COMPARA-LLAVE-LINEA
041300         VARYING IX-LINEA FROM 1 BY 1
041400               UNTIL IX-LINEA > WKS-CNT-LINEAS OR WKS-HAY-MATCH.
041500   267-BUSCA-LINEA-E.  EXIT.
041600 
041700   269-COMPARA-LLAVE-LINEA SECTION.
041800       IF WORK-PO-LINE-ID EQUAL T-LINEA-LLAVE (IX-LINEA)
041900          MOVE 'S' TO WKS-MATCH
042000       END-IF.
042100   269-COMPARA-LLAVE-LINEA-E.  EXIT.
042200 
042300*    REGLA S2-2: LINEA SIMPLE - CADA GR ES UN IMPACTO DIRECTO;
042400*    LOS POSTEOS IR SE IGNORAN POR COMPLETO
042500   270-IMPACTO-SIMPLE SECTION.
042600       IF WORK-ES-GR
042700          MOVE WORK-QUANTITY TO WKS-IMPACTO-QTY
042800          MOVE WORK-AMOUNT   TO WKS-IMPACTO-AMT
042900          PERFORM 290-ESCRIBE-IMPACTO
043000       END-IF.
043100   270-IMPACTO-SIMPLE-E.  EXIT.
043200 
043300*    REGLA S2-2: LINEA COMPLEJA - ACUMULA GR/IR POR SEPARADO,
043400*    LA REFERENCIA ES EL MAYOR ACUMULADO Y EL IMPACTO ES LA
043500*    DIFERENCIA CONTRA LO YA RECONOCIDO
043600   280-IMPACTO-COMPLEJO SECTION.
043700       PERFORM 285-BUSCA-TIPO-INDICE
043800       ADD WORK-QUANTITY TO WKS-CUM-ARRAY (WKS-TIPO-IX)
043900       IF WKS-CUM-ARRAY (1) > WKS-CUM-ARRAY (2)
044000          MOVE WKS-CUM-ARRAY (1) TO WKS-REFERENCIA
044100       ELSE
044200          MOVE WKS-CUM-ARRAY (2) TO WKS-REFERENCIA
044300       END-IF
044400       COMPUTE WKS-IMPACTO-QTY = WKS-REFERENCIA - WKS-RECONOCIDO
044500       COMPUTE WKS-IMPACTO-AMT ROUNDED =
044600               WKS-IMPACTO-QTY * WKS-PRECIO-ACTUAL
044700       MOVE WKS-REFERENCIA TO WKS-RECONOCIDO
044800       PERFORM 290-ESCRIBE-IMPACTO.
044900   280-IMPACTO-COMPLEJO-E.  EXIT.
045000 
045100   285-BUSCA-TIPO-INDICE SECTION.
045200       SET WKS-TIPO-IX TO 1
045300       PERFORM 287-AVANZA-TIPO-INDICE
045400         VARYING WKS-TIPO-IX FROM 1 BY 1
045500               UNTIL WKS-TIPO-IX > 2 OR
045600                  WORK-POSTING-TYPE
045700                     EQUAL T-TIPO-COD (WKS-TIPO-IX).
045800   285-BUSCA-TIPO-INDICE-E.  EXIT.
045900 
046000   287-AVANZA-TIPO-INDICE SECTION.
046100       CONTINUE.
046200   287-AVANZA-TIPO-INDICE-E.  EXIT.
046300 
046400   290-ESCRIBE-IMPACTO SECTION.
046500       MOVE WORK-PO-LINE-ID   TO CIM1-PO-LINE-ID
046600       MOVE WORK-POSTING-DATE TO CIM1-POSTING-DATE
046700       MOVE WORK-POSTING-TYPE TO CIM1-POSTING-TYPE
046800       MOVE WORK-QUANTITY     TO CIM1-POSTING-QTY
046900       MOVE WKS-IMPACTO-QTY   TO CIM1-IMPACT-QTY
047000       MOVE WKS-IMPACTO-AMT   TO CIM1-IMPACT-AMOUNT
047100       WRITE REG-CIM1
047200       ADD 1 TO WKS-CNT-POSTEOS
047300       ADD 1 TO WKS-CNT-IMPACTOS
047400       ADD 1 TO WKS-CNT-CORRIDA
047500       ADD WKS-IMPACTO-AMT TO WKS-TOT-IMPACTO-AMT.
047600   290-ESCRIBE-IMPACTO-E.  EXIT.
047700 
047800******************************************************************
047900* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
048000******************************************************************
048100 900-CIERRA-ARCHIVOS SECTION.
048200     CLOSE PLI2FILE GRFILE IRFILE CIMPFILE.
048300 900-CIERRA-ARCHIVOS-E.  EXIT.
048400 
048500 950-REPORTE-CONTROL SECTION.
048600     DISPLAY '=== CM2CIMP - IMPACTO A COSTO DE LINEAS DE PO ==='
048700     DISPLAY 'LINEAS DE PO CARGADAS : ' WKS-CNT-LINEAS
048800     DISPLAY 'LINEAS SIMPLES        : ' WKS-CNT-SIMPLES
048900     DISPLAY 'LINEAS COMPLEJAS      : ' WKS-CNT-COMPLEJAS
049000     DISPLAY 'POSTEOS DESCARTADOS   : ' WKS-CNT-DESCARTADOS
049100     DISPLAY 'POSTEOS PROCESADOS    : ' WKS-CNT-POSTEOS
049200     DISPLAY 'IMPACTOS ESCRITOS     : ' WKS-CNT-IMPACTOS
049300     DISPLAY 'TOTAL CORRIDA         : ' WKS-CNT-CORRIDA
049400     DISPLAY 'IMPACTO A COSTO TOTAL : ' WKS-TOT-IMPACTO-AMT.
049500 950-REPORTE-CONTROL-E.  EXIT.
049600 
049700
