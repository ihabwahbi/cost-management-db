000100******************************************************************
000200*  FECHA       : 14/12/1990                                      *
000300*  PROGRAMADOR : M. A. TORRES QUIJADA                            *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM3PRWB                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : PREPARA EL DETALLE DE WBS PARA IMPORTAR: DEPURA *
000800*              : DUPLICADOS POR NUMERO DE WBS Y MARCA FORMATO    *
000900*              : FUERA DE ESTANDAR PARA EL REPORTE DE CONTROL    *
001000*  ARCHIVOS    : WBSDOUT=E,WBSFOUT=S                             *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00088                                        *
001400*  NOMBRE      : ETAPA 3 - PREPARA DETALLE DE WBS IMPORTABLE     *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM3PRWB.
001800 AUTHOR.           M. A. TORRES QUIJADA.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     14/12/1990.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 17/05/2021 PEDR CM-04483 REESCRIBE PARA REPORTE SAP DE WBS      CM-04483
003400* 26/06/2023 EEDR CM-04663 AGREGA DEPURACION DE DUPLICADOS        CM-04663
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004100     CLASS CM-NUMERICO    IS '0' THRU '9'
004200     UPSI-0.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FUENTE ASSIGN TO WBSDOUT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-FUE.
004900     SELECT SALIDA ASSIGN TO WBSFOUT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-SAL.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  FUENTE
005500     LABEL RECORD IS STANDARD.
005600*    DETALLE DE WBS UNIDO Y LOCALIZADO (SALIDA CM2WBS)
005700     COPY CMWBSP1.
005800 FD  SALIDA
005900     LABEL RECORD IS STANDARD.
006000*    DETALLE DE WBS LISTO PARA IMPORTAR
006100     COPY CMWBSO1.
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400* AREA DE FILE STATUS Y FSE                                      *
006500******************************************************************
006600 01  WKS-FS-STATUS.
006700*   DETALLE DE WBS UNIDO
006800           04 FS-FUE PIC 9(02) VALUE ZEROES.
006900           04 FSE-FUE.
007000              08 FSE-RETURN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007100              08 FSE-FUNCTN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007200*   DETALLE DE WBS LISTO PARA IMPORTAR
007300           04 FS-SAL PIC 9(02) VALUE ZEROES.
007400           04 FSE-SAL.
007500              08 FSE-RETURN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007600              08 FSE-FUNCTN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007700 02 FILLER                 PIC X(06) VALUE SPACES.
007800******************************************************************
007900* CONTADORES DE CONTROL (TODOS COMP)                             *
008000******************************************************************
008100 01  WKS-CONTADORES.
008200     02 WKS-CNT-LEIDOS        PIC 9(07) COMP VALUE ZERO.
008300     02 WKS-CNT-ESCRITOS      PIC 9(07) COMP VALUE ZERO.
008400     02 WKS-CNT-RECHAZADOS    PIC 9(07) COMP VALUE ZERO.
008500     02 WKS-CNT-DUPLICADOS    PIC 9(07) COMP VALUE ZERO.
008600     02 WKS-CNT-NO-ESTANDAR   PIC 9(07) COMP VALUE ZERO.
008700     02 WKS-CNT-VISTOS        PIC 9(07) COMP VALUE ZERO.
008800     02 WKS-CNT-PROYECTO      PIC 9(07) COMP VALUE ZERO.
008900     02 WKS-CNT-OPERACION     PIC 9(07) COMP VALUE ZERO.
009000     02 WKS-CNT-ACTIVIDAD     PIC 9(07) COMP VALUE ZERO.
009100     02 WKS-CNT-OTRA-FUENTE   PIC 9(07) COMP VALUE ZERO.
009200     02 WKS-IX                PIC 9(02) COMP VALUE ZERO.
009300     02 FILLER                PIC X(06) VALUE SPACES.
009400 
009500******************************************************************
009600* TABLA DE NUMEROS DE WBS YA VISTOS - DEPURA                     *
009700* DUPLICADOS CONSERVANDO EL PRIMERO (REGLA S3-4)                 *
009800******************************************************************
009900 01  TABLA-VISTOS.
010000     02 T-VIS-ENTRY OCCURS 5000 TIMES
010100                    INDEXED BY IX-VIS.
010200        03 T-VIS-NUMERO   PIC X(12).
010300        03 FILLER         PIC X(02) VALUE SPACES.
010400 
010500******************************************************************
010600* AREA DE TRABAJO DEL REGISTRO                                   *
010700******************************************************************
010800   01  WKS-LINEA-TRABAJO.
010900       02 WKS-LLAVE-WBS          PIC X(12).
011000       02 WKS-FUENTE-TXT         PIC X(20).
011100       02 WKS-MATCH              PIC X(01) VALUE 'N'.
011200           88 WKS-HAY-MATCH             VALUE 'S'.
011300       02 WKS-LINEA-VALIDA       PIC X(01) VALUE 'N'.
011400           88 WKS-ES-VALIDA             VALUE 'S'.
011500       02 WKS-TIENE-TEXTO-WBS    PIC X(01) VALUE 'N'.
011600           88 WKS-HAY-TEXTO-WBS         VALUE 'S'.
011700       02 WKS-TIENE-TEXTO-SRC    PIC X(01) VALUE 'N'.
011800           88 WKS-HAY-TEXTO-SRC         VALUE 'S'.
011900       02 FILLER                 PIC X(04) VALUE SPACES.
012000*    VISTA DE CARACTERES DEL NUMERO DE WBS - CHEQUEO DEFENSIVO
012100*    DE BLANCOS EMBEBIDOS ANTES DE VALIDAR
012200   01  WKS-LLAVE-VISTA REDEFINES WKS-LLAVE-WBS.
012300       02 WKS-LLAVE-CAR          PIC X(01) OCCURS 12 TIMES.
012400*    VISTA DE SEGMENTOS DEL NUMERO DE WBS SOBRE LA COPIA LOCAL -
012500*    MISMO CARVEO J./NN/NNNNNN QUE EN CM3PRPO, PERO SOBRE LA
012600*    LLAVE YA COPIADA EN WORKING-STORAGE (REGLA S3-4)
012700   01  WKS-WBS-SEGMENTOS REDEFINES WKS-LLAVE-WBS.
012800       02 WKS-WBS-PREFIJO-J      PIC X(02).
012900       02 WKS-WBS-SEGMENTO-NN    PIC X(02).
013000       02 FILLER                 PIC X(01).
013100       02 WKS-WBS-SEGMENTO-NNNNNN PIC X(06).
013200*    VISTA DE CARACTERES DE LA FUENTE - CHEQUEO DEFENSIVO DE
013300*    BLANCOS EMBEBIDOS EN wbs_source
013400   01  WKS-FUENTE-VISTA REDEFINES WKS-FUENTE-TXT.
013500       02 WKS-FUENTE-CAR         PIC X(01) OCCURS 20 TIMES.
013600   01  WKS-SWITCHES.
013700       02 WKS-FIN-FUENTE         PIC X(01) VALUE 'N'.
013800           88 SW-FIN-FUENTE             VALUE 'S'.
013900       02 FILLER                 PIC X(07) VALUE SPACES.
014000 
014100 PROCEDURE DIVISION.
014200******************************************************************
014300* S E C C I O N   P R I N C I P A L                              *
014400******************************************************************
014500 100-MAIN SECTION.
014600     PERFORM 110-ABRE-ARCHIVOS
014700     PERFORM 170-LEE-FUENTE
014800     PERFORM 200-PREPARA-WBS UNTIL SW-FIN-FUENTE
014900     PERFORM 900-CIERRA-ARCHIVOS
015000     PERFORM 950-REPORTE-CONTROL
015100     STOP RUN.
015200 100-MAIN-E.  EXIT.
015300 
015400 110-ABRE-ARCHIVOS SECTION.
015500     OPEN INPUT  FUENTE
015600          OUTPUT SALIDA
015700     IF FS-FUE NOT EQUAL '00' OR FS-SAL NOT EQUAL '00'
015800        DISPLAY '>>> ERROR ABRIR ARCHIVOS DE DETALLE WBS <<<'
015900               UPON CONSOLE
016000        MOVE 91 TO RETURN-CODE
016100        STOP RUN
016200     END-IF.
016300 110-ABRE-ARCHIVOS-E.  EXIT.
016400 
016500 170-LEE-FUENTE SECTION.
016600     READ FUENTE
016700         AT END MOVE 'S' TO WKS-FIN-FUENTE
016800     END-READ.
016900 170-LEE-FUENTE-E.  EXIT.
017000 
017100******************************************************************
017200* S E R I E   2 0 0   -   P R E P A R A C I O N                  *
017300******************************************************************
017400   200-PREPARA-WBS SECTION.
017500       ADD 1 TO WKS-CNT-LEIDOS
017600       PERFORM 220-VALIDA-LINEA
017700       IF WKS-ES-VALIDA
017800          PERFORM 230-CUENTA-FUENTE
017900          PERFORM 240-VALIDA-FORMATO-WBS
018000          PERFORM 250-MAPEA-DETALLE
018100          PERFORM 280-ESCRIBE-DETALLE
018200       ELSE
018300          ADD 1 TO WKS-CNT-RECHAZADOS
018400       END-IF
018500       PERFORM 170-LEE-FUENTE.
018600   200-PREPARA-WBS-E.  EXIT.
018700 
018800*    REGLA S3-4: wbs_number Y wbs_source NO DEBEN VENIR EN
018900*    BLANCO, Y EL NUMERO DE WBS DEBE SER UNICO (SE CONSERVA
019000*    SOLO EL PRIMER RENGLON DE CADA NUMERO DUPLICADO)
019100   220-VALIDA-LINEA SECTION.
019200       MOVE 'S' TO WKS-LINEA-VALIDA
019300       MOVE WBP1-WBS-NUMBER TO WKS-LLAVE-WBS
019400       MOVE WBP1-WBS-SOURCE TO WKS-FUENTE-TXT
019500       PERFORM 222-VERIFICA-WBS-BLANCO
019600       PERFORM 224-VERIFICA-FUENTE-BLANCA
019700       IF NOT WKS-HAY-TEXTO-WBS OR NOT WKS-HAY-TEXTO-SRC
019800          MOVE 'N' TO WKS-LINEA-VALIDA
019900       ELSE
020000          PERFORM 226-BUSCA-VISTO
020100          IF WKS-HAY-MATCH
020200             MOVE 'N' TO WKS-LINEA-VALIDA
020300             ADD 1 TO WKS-CNT-DUPLICADOS
020400          ELSE
020500             ADD 1 TO WKS-CNT-VISTOS
020600             SET IX-VIS TO WKS-CNT-VISTOS
020700             MOVE WBP1-WBS-NUMBER TO T-VIS-NUMERO (IX-VIS)
020800          END-IF
020900       END-IF.
021000   220-VALIDA-LINEA-E.  EXIT.
021100 
021200   222-VERIFICA-WBS-BLANCO SECTION.
021300       MOVE 'N' TO WKS-TIENE-TEXTO-WBS
021400       SET WKS-IX TO 1
021500       PERFORM 223-BUSCA-WBS-TEXTO
021600               VARYING WKS-IX FROM 1 BY 1
021700               UNTIL WKS-IX > 12 OR WKS-HAY-TEXTO-WBS.
021800   222-VERIFICA-WBS-BLANCO-E.  EXIT.
021900 
022000   223-BUSCA-WBS-TEXTO SECTION.
022100       IF WKS-LLAVE-CAR (WKS-IX) NOT EQUAL SPACE
022200          MOVE 'S' TO WKS-TIENE-TEXTO-WBS
022300       END-IF.
022400   223-BUSCA-WBS-TEXTO-E.  EXIT.
022500 
022600   224-VERIFICA-FUENTE-BLANCA SECTION.
022700       MOVE 'N' TO WKS-TIENE-TEXTO-SRC
022800       SET WKS-IX TO 1
022900       PERFORM 225-BUSCA-FUENTE-TEXTO
023000               VARYING WKS-IX FROM 1 BY 1
023100               UNTIL WKS-IX > 20 OR WKS-HAY-TEXTO-SRC.
023200   224-VERIFICA-FUENTE-BLANCA-E.  EXIT.
023300 
023400   225-BUSCA-FUENTE-TEXTO SECTION.
023500       IF WKS-FUENTE-CAR (WKS-IX) NOT EQUAL SPACE
023600          MOVE 'S' TO WKS-TIENE-TEXTO-SRC
023700       END-IF.
023800   225-BUSCA-FUENTE-TEXTO-E.  EXIT.
023900 
024000*    BUSQUEDA SECUENCIAL DEL NUMERO DE WBS YA VISTO (UNICIDAD)
024100   226-BUSCA-VISTO SECTION.
024200       MOVE 'N' TO WKS-MATCH
024300       SET IX-VIS TO 1
024400       PERFORM 228-COMPARA-VISTO-NUMERO
024500               VARYING IX-VIS FROM 1 BY 1
024600               UNTIL IX-VIS > WKS-CNT-VISTOS OR WKS-HAY-MATCH.
024700   226-BUSCA-VISTO-E.  EXIT.
024800 
024900   228-COMPARA-VISTO-NUMERO SECTION.
025000       IF WKS-LLAVE-WBS EQUAL T-VIS-NUMERO (IX-VIS)
025100          MOVE 'S' TO WKS-MATCH
025200       END-IF.
025300   228-COMPARA-VISTO-NUMERO-E.  EXIT.
025400 
025500*    REGLA S3-4: CONTEO POR FUENTE PARA EL REPORTE DE CONTROL
025600   230-CUENTA-FUENTE SECTION.
025700       EVALUATE WBP1-WBS-SOURCE
025800          WHEN 'Project'
025900             ADD 1 TO WKS-CNT-PROYECTO
026000          WHEN 'Operation'
026100             ADD 1 TO WKS-CNT-OPERACION
026200          WHEN 'Operation Activity'
026300             ADD 1 TO WKS-CNT-ACTIVIDAD
026400          WHEN OTHER
026500             ADD 1 TO WKS-CNT-OTRA-FUENTE
026600       END-EVALUATE.
026700   230-CUENTA-FUENTE-E.  EXIT.
026800 
026900*    REGLA S3-4: EL FORMATO NO ESTANDAR SOLO SE ADVIERTE, NO
027000*    SE RECHAZA EL RENGLON
027100   240-VALIDA-FORMATO-WBS SECTION.
027200       IF WKS-WBS-PREFIJO-J NOT EQUAL 'J.'
027300             OR WKS-WBS-SEGMENTO-NN NOT NUMERIC
027400             OR WKS-WBS-SEGMENTO-NNNNNN NOT NUMERIC
027500          ADD 1 TO WKS-CNT-NO-ESTANDAR
027600       END-IF.
027700   240-VALIDA-FORMATO-WBS-E.  EXIT.
027800 
027900   250-MAPEA-DETALLE SECTION.
028000       MOVE WBP1-WBS-NUMBER          TO WBO1-WBS-NUMBER
028100       MOVE WBP1-WBS-SOURCE          TO WBO1-WBS-SOURCE
028200       MOVE WBP1-PROJECT-NUMBER      TO WBO1-PROJECT-NUMBER
028300       MOVE WBP1-OPERATION-NUMBER    TO WBO1-OPERATION-NUMBER
028400       MOVE WBP1-OPS-ACTIVITY-NUM    TO WBO1-OPS-ACTIVITY-NUM
028500       MOVE WBP1-WBS-NAME            TO WBO1-WBS-NAME
028600       MOVE WBP1-CLIENT-NAME         TO WBO1-CLIENT-NAME
028700       MOVE WBP1-RIG                 TO WBO1-RIG
028800       MOVE WBP1-OPS-DISTRICT        TO WBO1-OPS-DISTRICT
028900       MOVE WBP1-LOCATION            TO WBO1-LOCATION
029000       MOVE WBP1-SBL-LIST            TO WBO1-SUB-BUSINESS-LINES.
029100   250-MAPEA-DETALLE-E.  EXIT.
029200 
029300   280-ESCRIBE-DETALLE SECTION.
029400       WRITE REG-WBO1
029500       ADD 1 TO WKS-CNT-ESCRITOS.
029600   280-ESCRIBE-DETALLE-E.  EXIT.
029700 
029800******************************************************************
029900* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
030000******************************************************************
030100 900-CIERRA-ARCHIVOS SECTION.
030200     CLOSE FUENTE SALIDA.
030300 900-CIERRA-ARCHIVOS-E.  EXIT.
030400 
030500 950-REPORTE-CONTROL SECTION.
030600     DISPLAY '=== CM3PRWB - PREPARA DETALLE DE WBS ==='
030700     DISPLAY 'RENGLONES LEIDOS      : ' WKS-CNT-LEIDOS
030800     DISPLAY 'RENGLONES ESCRITOS    : ' WKS-CNT-ESCRITOS
030900     DISPLAY 'RENGLONES RECHAZADOS  : ' WKS-CNT-RECHAZADOS
031000     DISPLAY 'DUPLICADOS DESCARTADOS: ' WKS-CNT-DUPLICADOS
031100     DISPLAY 'FORMATO NO ESTANDAR   : ' WKS-CNT-NO-ESTANDAR
031200     DISPLAY 'POR FUENTE - PROJECT  : ' WKS-CNT-PROYECTO
031300     DISPLAY 'POR FUENTE - OPERATION: ' WKS-CNT-OPERACION
031400     DISPLAY 'POR FUENTE - OPS ACTIV: ' WKS-CNT-ACTIVIDAD
031500     DISPLAY 'POR FUENTE - OTRA     : ' WKS-CNT-OTRA-FUENTE.
031600 950-REPORTE-CONTROL-E.  EXIT.
031700 
031800
