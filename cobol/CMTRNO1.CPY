000100******************************************************************
000200* CMTRNO1 - LAYOUT DE SALIDA - TRANSACCION DE PO (IMPORTABLE)    *
000300* CONTRATO FINAL PARA LA BASE DE COSTOS - SALIDA CM3PRTX         *
000400******************************************************************
000500        01 REG-TRN1.
000600        05 TRN1-TRANSACTION-ID PIC X(40).
000700        05 TRN1-PO-LINE-ID PIC X(20).
000800        05 TRN1-TRANSACTION-TYPE PIC X(02).
000900    88 TRN1-ES-GR VALUE 'GR'.
001000    88 TRN1-ES-IR VALUE 'IR'.
001100        05 TRN1-POSTING-DATE PIC X(10).
001200        05 TRN1-QUANTITY PIC S9(7)V9(4).
001300        05 TRN1-AMOUNT PIC S9(11)V99.
001400        05 TRN1-COST-IMPACT-QTY PIC S9(7)V9(4).
001500        05 TRN1-COST-IMPACT-AMT PIC S9(11)V99.
001600        05 FILLER PIC X(15) VALUE SPACES.
001700
