000100******************************************************************
000200* CMWBSP1 - LAYOUT DE SALIDA - WBS DETALLE (LISTA PARA IMPORTAR)  *
000300* UNION DE LAS TRES FUENTES, YA PARSEADA Y LOCALIZADA            *
000400* (SALIDA CM2WBS - REGLA S2-4)                                   *
000500******************************************************************
000600        01 REG-WBP1.
000700        05 WBP1-WBS-NUMBER PIC X(12).
000800        05 WBP1-WBS-NUMBER-R REDEFINES WBP1-WBS-NUMBER.
000900           10 WBP1-PREFIJO-J PIC X(02).
001000           10 WBP1-SEGMENTO-NN PIC X(02).
001100           10 FILLER PIC X(01).
001200           10 WBP1-SEGMENTO-NNNNNN PIC X(06).
001300        05 WBP1-WBS-SOURCE PIC X(20).
001400        05 WBP1-PROJECT-NUMBER PIC X(12).
001500        05 WBP1-OPERATION-NUMBER PIC X(12).
001600        05 WBP1-OPS-ACTIVITY-NUM PIC X(12).
001700        05 WBP1-WBS-NAME PIC X(40).
001800        05 WBP1-CLIENT-NAME PIC X(30).
001900        05 WBP1-RIG PIC X(20).
002000        05 WBP1-OPS-DISTRICT PIC X(20).
002100        05 WBP1-LOCATION PIC X(20).
002200        05 WBP1-SBL-LIST PIC X(30).
002300        05 FILLER PIC X(12) VALUE SPACES.
002400
