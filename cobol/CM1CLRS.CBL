000100******************************************************************
000200*  FECHA       : 12/11/1989                                      *
000300*  PROGRAMADOR : E. E. DIVAS RAMIREZ                             *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM1CLRS                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : DEPURA EXTRACTO DE RESERVAS: ELIMINA TRASLADOS  *
000800*              : INTERNOS ENTRE LINEAS WCM/WCF/WCD Y PARTE LA    *
000900*              : LLAVE RESERVA-LINEA Y LA REFERENCIA DE PO       *
001000*  ARCHIVOS    : RSVRAW=E,RSVOUT=S                               *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00070                                        *
001400*  NOMBRE      : ETAPA 1 - DEPURACION DE RESERVAS                *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM1CLRS.
001800 AUTHOR.           E. E. DIVAS RAMIREZ.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     12/11/1989.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 05/04/2021 PEDR CM-04430 REESCRIBE PARA REPORTE SAP DE RESERVAS CM-04430
003400* 19/02/2023 EEDR CM-04610 NORMALIZA CEROS A LA IZQ. EN PO-LINE   CM-04610
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004100     CLASS CM-NUMERICO    IS '0' THRU '9'
004200     UPSI-0.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FUENTE ASSIGN TO RSVRAW
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-FUE.
004900     SELECT SALIDA ASSIGN TO RSVOUT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-SAL.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  FUENTE
005500     LABEL RECORD IS STANDARD.
005600*    EXTRACTO CRUDO DE RESERVAS SAP
005700     COPY CMRESV1.
005800 FD  SALIDA
005900     LABEL RECORD IS STANDARD.
006000*    RESERVAS DEPURADAS Y PARTIDAS
006100     COPY CMRESV2.
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400* AREA DE FILE STATUS Y FSE                                      *
006500******************************************************************
006600 01  WKS-FS-STATUS.
006700*   EXTRACTO CRUDO DE RESERVAS SAP
006800           04 FS-FUE PIC 9(02) VALUE ZEROES.
006900           04 FSE-FUE.
007000              08 FSE-RETURN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007100              08 FSE-FUNCTN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007200*   RESERVAS DEPURADAS Y PARTIDAS
007300           04 FS-SAL PIC 9(02) VALUE ZEROES.
007400           04 FSE-SAL.
007500              08 FSE-RETURN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007600              08 FSE-FUNCTN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007700 02 FILLER                 PIC X(10) VALUE SPACES.
007800******************************************************************
007900* CONTADORES DE CONTROL (TODOS COMP)                             *
008000******************************************************************
008100 01  WKS-CONTADORES.
008200     02 WKS-CNT-LEIDOS        PIC 9(07) COMP VALUE ZERO.
008300     02 WKS-CNT-TRASLADO      PIC 9(07) COMP VALUE ZERO.
008400     02 WKS-CNT-ESCRITOS      PIC 9(07) COMP VALUE ZERO.
008500     02 WKS-IX                PIC 9(02) COMP VALUE ZERO.
008600     02 WKS-POS-RESLIN        PIC 9(02) COMP VALUE ZERO.
008700     02 WKS-POS-POLIN         PIC 9(02) COMP VALUE ZERO.
008800     02 WKS-POS-INI           PIC 9(02) COMP VALUE ZERO.
008900     02 WKS-POS-FIN           PIC 9(02) COMP VALUE ZERO.
009000     02 WKS-LEN-LINEA         PIC 9(02) COMP VALUE ZERO.
009100     02 IX-BL                 PIC 9(02) COMP VALUE ZERO.
009200     02 FILLER                PIC X(10) VALUE SPACES.
009300 
009400******************************************************************
009500* TABLA DE LINEAS DE NEGOCIO DE TRASLADO INTERNO - ESTAS         *
009600* SON LAS UNICAS QUE SE EXCLUYEN CUANDO PERFIL=COSTO             *
009700* (MISMA TECNICA DE TABLA FIJA DE TRES ENTRADAS)                 *
009800******************************************************************
009900 01  TABLA-BL-EXCLUIDOS.
010000     02 FILLER PIC X(15) VALUE 'WCM  WCF  WCD  '.
010100 01  T-BL-EXCL REDEFINES TABLA-BL-EXCLUIDOS.
010200     02 T-BL-EXCLUIDO     PIC X(05) OCCURS 3 TIMES.
010300 
010400******************************************************************
010500* VISTA DE CARACTERES DE LA LLAVE RESERVA-LINEA - PERMITE        *
010600* UBICAR EL ULTIMO GUION SIN USAR FUNCIONES INTRINSECAS          *
010700******************************************************************
010800 01  RSV1-RESLIN-VISTA REDEFINES RSV1-RESERVATION-LINE.
010900     02 RSV1-RESLIN-CAR   PIC X(01) OCCURS 15 TIMES.
011000 
011100******************************************************************
011200* VISTA DE CARACTERES DE LA REFERENCIA DE PO-LINE PEGADO         *
011300* - MISMA TECNICA, PARA UBICAR EL ULTIMO GUION DE                *
011400* '4584632148-00001' ANTES DE QUITAR CEROS A LA IZQ.             *
011500******************************************************************
011600 01  RSV1-POLIN-VISTA REDEFINES RSV1-PO-LINE-TO-PEG.
011700     02 RSV1-POLIN-CAR    PIC X(01) OCCURS 20 TIMES.
011800 
011900******************************************************************
012000* AREA DE TRABAJO DE DEPURACION                                  *
012100******************************************************************
012200 01  WKS-BL-AREA.
012300     02 WKS-BL-CRUDO      PIC X(05).
012400     02 WKS-BL-PPAL       PIC X(05).
012500     02 WKS-BL-COSTO      PIC X(05).
012600     02 WKS-ES-TRASLADO   PIC X(01) VALUE 'N'.
012700         88 WKS-HAY-TRASLADO     VALUE 'S'.
012800     02 FILLER            PIC X(09) VALUE SPACES.
012900 01  WKS-LINEA-PARTE.
013000     02 WKS-LINEA-PARTE-TXT  PIC X(09).
013100     02 FILLER               PIC X(11) VALUE SPACES.
013200 01  WKS-SWITCHES.
013300     02 WKS-FIN-FUENTE     PIC X(01) VALUE 'N'.
013400         88 SW-FIN-FUENTE        VALUE 'S'.
013500     02 FILLER             PIC X(10) VALUE SPACES.
013600 
013700 PROCEDURE DIVISION.
013800******************************************************************
013900* S E C C I O N   P R I N C I P A L                              *
014000******************************************************************
014100 100-MAIN SECTION.
014200     PERFORM 110-ABRE-ARCHIVOS
014300     PERFORM 120-LEE-FUENTE
014400     PERFORM 200-LEE-Y-DEPURA UNTIL SW-FIN-FUENTE
014500     PERFORM 900-CIERRA-ARCHIVOS
014600     PERFORM 950-REPORTE-CONTROL
014700     STOP RUN.
014800 100-MAIN-E.  EXIT.
014900 
015000 110-ABRE-ARCHIVOS SECTION.
015100     OPEN INPUT  FUENTE
015200          OUTPUT SALIDA
015300     IF FS-FUE NOT EQUAL '00' OR FS-SAL NOT EQUAL '00'
015400        DISPLAY '>>> ERROR ABRIR ARCHIVOS RESERVAS <<<'
015500               UPON CONSOLE
015600        MOVE 91 TO RETURN-CODE
015700        STOP RUN
015800     END-IF.
015900 110-ABRE-ARCHIVOS-E.  EXIT.
016000 
016100 120-LEE-FUENTE SECTION.
016200     READ FUENTE
016300         AT END MOVE 'S' TO WKS-FIN-FUENTE
016400     END-READ.
016500 120-LEE-FUENTE-E.  EXIT.
016600 
016700******************************************************************
016800* S E R I E   2 0 0   -   D E P U R A C I O N                    *
016900******************************************************************
017000   200-LEE-Y-DEPURA SECTION.
017100       ADD 1 TO WKS-CNT-LEIDOS
017200       PERFORM 210-FILTRO-TRASLADO-INTERNO
017300       IF WKS-HAY-TRASLADO
017400          ADD 1 TO WKS-CNT-TRASLADO
017500       ELSE
017600          MOVE SPACES TO REG-RSV2
017700          PERFORM 220-PARTE-LLAVE
017800          PERFORM 230-NORMALIZA-PO-LINE
017900          PERFORM 240-NORMALIZA-PO-NUM
018000          MOVE RSV1-MAXIMO-ASSET-NUM TO RSV2-MAXIMO-ASSET-NUM
018100          MOVE RSV1-PLANT              TO RSV2-PLANT
018200          MOVE RSV1-WBS-NUMBER         TO RSV2-WBS-NUMBER
018300          MOVE RSV1-RESV-STATUS        TO RSV2-RESV-STATUS
018400          MOVE RSV1-QUANTITY           TO RSV2-QUANTITY
018500          PERFORM 250-ESCRIBE-RSV2
018600       END-IF
018700       PERFORM 120-LEE-FUENTE.
018800   200-LEE-Y-DEPURA-E.  EXIT.
018900 
019000*    REGLA S1-7: SE DESCARTA EL RENGLON CUANDO AMBAS LINEAS DE
019100*    NEGOCIO (RECORTADAS Y EN MAYUSCULAS) SON IGUALES Y EL VALOR
019200*    ESTA EN LA TABLA DE TRASLADO INTERNO; UN BLANCO NUNCA CAE
019300*    AQUI PORQUE BLANCO NO ESTA EN LA TABLA
019400   210-FILTRO-TRASLADO-INTERNO SECTION.
019500       MOVE 'N' TO WKS-ES-TRASLADO
019600       PERFORM 212-ALINEA-Y-MAYUS-PPAL
019700       PERFORM 214-ALINEA-Y-MAYUS-COSTO
019800       IF WKS-BL-PPAL EQUAL WKS-BL-COSTO
019900          MOVE 1 TO IX-BL
020000          PERFORM 211-BUSCA-BL-EXCLUIDO VARYING IX-BL FROM 1 BY 1
020100                  UNTIL IX-BL > 3 OR WKS-HAY-TRASLADO
020200       END-IF.
020300   210-FILTRO-TRASLADO-INTERNO-E.  EXIT.
020400 
020500   211-BUSCA-BL-EXCLUIDO SECTION.
020600       IF WKS-BL-PPAL EQUAL T-BL-EXCLUIDO (IX-BL)
020700          MOVE 'S' TO WKS-ES-TRASLADO
020800       END-IF.
020900   211-BUSCA-BL-EXCLUIDO-E.  EXIT.
021000 
021100   212-ALINEA-Y-MAYUS-PPAL SECTION.
021200       MOVE RSV1-BL-PROFIT-CTR TO WKS-BL-CRUDO
021300       INSPECT WKS-BL-CRUDO CONVERTING
021400               'abcdefghijklmnopqrstuvwxyz' TO
021500               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021600       MOVE SPACES TO WKS-BL-PPAL
021700       MOVE 1 TO WKS-POS-INI
021800       PERFORM 213-BUSCA-INICIO-PPAL
021900         VARYING WKS-POS-INI FROM 1 BY 1
022000               UNTIL WKS-POS-INI > 5
022100                  OR WKS-BL-CRUDO (WKS-POS-INI:1) NOT EQUAL SPACE
022200       IF WKS-POS-INI <= 5
022300          MOVE WKS-BL-CRUDO (WKS-POS-INI:) TO WKS-BL-PPAL
022400       END-IF.
022500   212-ALINEA-Y-MAYUS-PPAL-E.  EXIT.
022600 
022700   213-BUSCA-INICIO-PPAL SECTION.
022800       CONTINUE.
022900   213-BUSCA-INICIO-PPAL-E.  EXIT.
023000 
023100   214-ALINEA-Y-MAYUS-COSTO SECTION.
023200       MOVE RSV1-BL-COST-CTR TO WKS-BL-CRUDO
023300       INSPECT WKS-BL-CRUDO CONVERTING
023400               'abcdefghijklmnopqrstuvwxyz' TO
023500               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023600       MOVE SPACES TO WKS-BL-COSTO
023700       MOVE 1 TO WKS-POS-INI
023800       PERFORM 215-BUSCA-INICIO-COSTO
023900         VARYING WKS-POS-INI FROM 1 BY 1
024000               UNTIL WKS-POS-INI > 5
024100                  OR WKS-BL-CRUDO (WKS-POS-INI:1) NOT EQUAL SPACE
024200       IF WKS-POS-INI <= 5
024300          MOVE WKS-BL-CRUDO (WKS-POS-INI:) TO WKS-BL-COSTO
024400       END-IF.
024500   214-ALINEA-Y-MAYUS-COSTO-E.  EXIT.
024600 
024700   215-BUSCA-INICIO-COSTO SECTION.
024800       CONTINUE.
024900   215-BUSCA-INICIO-COSTO-E.  EXIT.
025000 
025100******************************************************************
025200* S E R I E   2 2 0 / 2 4 0   -   P A R T I C I O N   D E        *
025300* L L A V E S                                                    *
025400******************************************************************
025500*    REGLA S1-7: SE PARTE RESERVATION-LINE EN EL ULTIMO GUION;
025600*    EL NUMERO DE RENGLON ES NUMERICO (PIC 9) Y SU MOVE YA LO
025700*    DEJA CON CEROS A LA IZQUIERDA - NO HACE FALTA MAS TRABAJO
025800   220-PARTE-LLAVE SECTION.
025900       MOVE RSV1-RESERVATION-LINE TO RSV2-RESERVATION-LINE
026000       MOVE ZERO TO WKS-POS-RESLIN
026100       PERFORM 221-BUSCA-GUION-RESLIN VARYING WKS-IX FROM 15 BY -1
026200               UNTIL WKS-IX < 1 OR WKS-POS-RESLIN NOT EQUAL ZERO
026300       IF WKS-POS-RESLIN EQUAL ZERO
026400          MOVE RSV1-RESERVATION-LINE TO RSV2-RESV-NUMBER
026500          MOVE ZERO TO RSV2-RESV-LINE-NUM
026600       ELSE
026700          MOVE RSV1-RESERVATION-LINE (1 : WKS-POS-RESLIN - 1)
026800               TO RSV2-RESV-NUMBER
026900          MOVE RSV1-RESERVATION-LINE (WKS-POS-RESLIN + 1 :)
027000               TO RSV2-RESV-LINE-NUM
027100       END-IF.
027200   220-PARTE-LLAVE-E.  EXIT.
027300 
027400   221-BUSCA-GUION-RESLIN SECTION.
027500       IF RSV1-RESLIN-CAR (WKS-IX) EQUAL '-'
027600          MOVE WKS-IX TO WKS-POS-RESLIN
027700       END-IF.
027800   221-BUSCA-GUION-RESLIN-E.  EXIT.
027900 
028000*    REGLA S1-7: SE PARTE PO-LINE-TO-PEG EN EL ULTIMO GUION Y SE
028100*    LE QUITAN LOS CEROS A LA IZQUIERDA AL RENGLON DE PO (TEXTO,
028200*    NO NUMERICO) - SI NO ES NUMERICO SE DEJA TAL COMO VINO
028300   230-NORMALIZA-PO-LINE SECTION.
028400       MOVE ZERO TO WKS-POS-POLIN
028500       PERFORM 231-BUSCA-GUION-POLIN VARYING WKS-IX FROM 20 BY -1
028600               UNTIL WKS-IX < 1 OR WKS-POS-POLIN NOT EQUAL ZERO
028700       IF WKS-POS-POLIN EQUAL ZERO
028800          MOVE RSV1-PO-LINE-TO-PEG TO RSV2-PO-LINE-TO-PEG
028900       ELSE
029000          PERFORM 235-COMPACTA-LINEA-PEG
029100       END-IF.
029200   230-NORMALIZA-PO-LINE-E.  EXIT.
029300 
029400   231-BUSCA-GUION-POLIN SECTION.
029500       IF RSV1-POLIN-CAR (WKS-IX) EQUAL '-'
029600          MOVE WKS-IX TO WKS-POS-POLIN
029700       END-IF.
029800   231-BUSCA-GUION-POLIN-E.  EXIT.
029900 
030000*    WKS-LEN-LINEA = LONGITUD REAL DEL RENGLON (SIN LOS
030100*    ESPACIOS DE RELLENO A LA DERECHA) ANTES DE PROBAR NUMERICO,
030200*    PUES EL CAMPO DE TRABAJO QUEDA JUSTIFICADO A LA IZQUIERDA
030300   235-COMPACTA-LINEA-PEG SECTION.
030400       MOVE SPACES TO WKS-LINEA-PARTE-TXT
030500       MOVE RSV1-PO-LINE-TO-PEG (WKS-POS-POLIN + 1 :)
030600            TO WKS-LINEA-PARTE-TXT
030700       MOVE 9 TO WKS-LEN-LINEA
030800       PERFORM 236-BUSCA-FIN-LINEA
030900         VARYING WKS-LEN-LINEA FROM 9 BY -1
031000               UNTIL WKS-LEN-LINEA < 1 OR
031100                  WKS-LINEA-PARTE-TXT (WKS-LEN-LINEA:1)
031200                     NOT EQUAL SPACE
031300       IF WKS-LEN-LINEA > 0
031400          AND WKS-LINEA-PARTE-TXT (1 : WKS-LEN-LINEA) IS NUMERIC
031500          MOVE 1 TO WKS-POS-INI
031600          PERFORM 237-BUSCA-FIN-CEROS
031700            VARYING WKS-POS-INI FROM 1 BY 1
031800                  UNTIL WKS-POS-INI >= WKS-LEN-LINEA
031900                     OR WKS-LINEA-PARTE-TXT (WKS-POS-INI:1)
032000                        NOT EQUAL '0'
032100          MOVE SPACES TO RSV2-PO-LINE-TO-PEG
032200          STRING RSV1-PO-LINE-TO-PEG (1 : WKS-POS-POLIN - 1)
032300                      DELIMITED BY SIZE
032400                 '-'                  DELIMITED BY SIZE
032500                 WKS-LINEA-PARTE-TXT (WKS-POS-INI :
032600                      WKS-LEN-LINEA - WKS-POS-INI + 1)
032700                      DELIMITED BY SIZE
032800            INTO RSV2-PO-LINE-TO-PEG
032900          END-STRING
033000       ELSE
033100          MOVE RSV1-PO-LINE-TO-PEG TO RSV2-PO-LINE-TO-PEG
033200       END-IF.
033300   235-COMPACTA-LINEA-PEG-E.  EXIT.
033400 
033500   236-BUSCA-FIN-LINEA SECTION.
033600       CONTINUE.
033700   236-BUSCA-FIN-LINEA-E.  EXIT.
033800 
033900   237-BUSCA-FIN-CEROS SECTION.
034000       CONTINUE.
034100   237-BUSCA-FIN-CEROS-E.  EXIT.
034200 
034300*    REGLA S1-7: SE QUITA EL ARTEFACTO '.0' AL FINAL DEL PO
034400*    PEGADO CUANDO EXISTE (SOBRANTE DE CAMPO NUMERICO EN EL
034500*    SISTEMA ORIGEN)
034600   240-NORMALIZA-PO-NUM SECTION.
034700       MOVE 12 TO WKS-POS-FIN
034800       PERFORM 241-BUSCA-FIN-PONUM
034900         VARYING WKS-POS-FIN FROM 12 BY -1
035000               UNTIL WKS-POS-FIN < 1 OR
035100                  RSV1-PO-TO-PEG (WKS-POS-FIN:1) NOT EQUAL SPACE
035200       IF WKS-POS-FIN > 2
035300          AND RSV1-PO-TO-PEG (WKS-POS-FIN - 1 : 2) EQUAL '.0'
035400          MOVE SPACES TO RSV2-PO-TO-PEG
035500          MOVE RSV1-PO-TO-PEG (1 : WKS-POS-FIN - 2)
035600               TO RSV2-PO-TO-PEG
035700       ELSE
035800          MOVE RSV1-PO-TO-PEG TO RSV2-PO-TO-PEG
035900       END-IF.
036000   240-NORMALIZA-PO-NUM-E.  EXIT.
036100 
036200   241-BUSCA-FIN-PONUM SECTION.
036300       CONTINUE.
036400   241-BUSCA-FIN-PONUM-E.  EXIT.
036500 
036600   250-ESCRIBE-RSV2 SECTION.
036700       WRITE REG-RSV2
036800       ADD 1 TO WKS-CNT-ESCRITOS.
036900   250-ESCRIBE-RSV2-E.  EXIT.
037000 
037100******************************************************************
037200* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
037300******************************************************************
037400 900-CIERRA-ARCHIVOS SECTION.
037500     CLOSE FUENTE SALIDA.
037600 900-CIERRA-ARCHIVOS-E.  EXIT.
037700 
037800 950-REPORTE-CONTROL SECTION.
037900     DISPLAY '=== CM1CLRS - DEPURACION DE RESERVAS ==='
038000     DISPLAY 'RENGLONES LEIDOS      : ' WKS-CNT-LEIDOS
038100     DISPLAY 'TRASLADOS INTERNOS ELIM.: ' WKS-CNT-TRASLADO
038200     DISPLAY 'RENGLONES ESCRITOS    : ' WKS-CNT-ESCRITOS.
038300 950-REPORTE-CONTROL-E.  EXIT.
038400 
038500
