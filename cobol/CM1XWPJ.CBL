000100******************************************************************
000200*  FECHA       : 19/09/1989                                      *
000300*  PROGRAMADOR : E. E. DIVAS RAMIREZ                             *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM1XWPJ                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : DEPURA EL REPORTE DE PROYECTOS, DESCARTA WBS    *
000800*              : EN BLANCO Y ESTANDARIZA AL LAYOUT COMUN DE      *
000900*              : FUENTES WBS, DERIVANDO EL RIG DE ORIGEN.        *
001000*  ARCHIVOS    : WBSPRAW=E,WBSPOUT=S                             *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00067                                        *
001400*  NOMBRE      : ETAPA 1 - EXTRACCION DE WBS DE PROYECTOS        *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM1XWPJ.
001800 AUTHOR.           E. E. DIVAS RAMIREZ.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     19/09/1989.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 22/03/2021 PEDR CM-04421 REESCRIBE PARA REPORTE SAP PROYECTOS   CM-04421
003400* 02/06/2021 PEDR CM-04422 AGREGA RESPALDO DE RIG A PROJECT TYPE  CM-04422
003500* 14/02/2023 EEDR CM-04601 CHEQUEO DEFENS. DE FUENTE ESTANDAR.    CM-04601
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004200     CLASS CM-NUMERICO    IS '0' THRU '9'
004300     UPSI-0.
004400 
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT FUENTE ASSIGN TO WBSPRAW
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS FS-FUE.
005000     SELECT SALIDA ASSIGN TO WBSPOUT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-SAL.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  FUENTE
005600     LABEL RECORD IS STANDARD.
005700*    EXTRACTO CRUDO DE WBS DE PROYECTOS
005800     COPY CMWBSS1.
005900 FD  SALIDA
006000     LABEL RECORD IS STANDARD.
006100*    WBS ESTANDARIZADO DE PROYECTOS
006200     COPY CMWBSS2.
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500* AREA DE FILE STATUS Y FSE                                      *
006600******************************************************************
006700 01  WKS-FS-STATUS.
006800*   EXTRACTO CRUDO DE WBS DE PROYECTOS
006900           04 FS-FUE PIC 9(02) VALUE ZEROES.
007000           04 FSE-FUE.
007100              08 FSE-RETURN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007200              08 FSE-FUNCTN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007300*   WBS ESTANDARIZADO DE PROYECTOS
007400           04 FS-SAL PIC 9(02) VALUE ZEROES.
007500           04 FSE-SAL.
007600              08 FSE-RETURN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007700              08 FSE-FUNCTN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007800 02 FILLER                 PIC X(10) VALUE SPACES.
007900******************************************************************
008000* CONTADORES DE CONTROL (TODOS COMP)                             *
008100******************************************************************
008200 01  WKS-CONTADORES.
008300     02 WKS-CNT-LEIDOS       PIC 9(07) COMP VALUE ZERO.
008400     02 WKS-CNT-BLANCOS      PIC 9(07) COMP VALUE ZERO.
008500     02 WKS-CNT-ESCRITOS     PIC 9(07) COMP VALUE ZERO.
008600     02 WKS-CNT-FUENTE-INVAL PIC 9(07) COMP VALUE ZERO.
008700     02 WKS-IX               PIC 9(02) COMP VALUE ZERO.
008800     02 FILLER               PIC X(10) VALUE SPACES.
008900 
009000******************************************************************
009100* VISTA DE CARACTERES DEL TEXTO CRUDO DE WBS - REGLA DE          *
009200* BLANCO (MISMO IDIOMA DE CLASIFICACION CARACTER A CARACTER      *
009300* USADO EN LOS PROGRAMAS DE VALIDACION DE CADENAS DEL AREA)      *
009400******************************************************************
009500 01  WBS1-RAW-VISTA REDEFINES WBS1-RAW-TEXT.
009600     02 WBS1-RAW-CAR      PIC X(01) OCCURS 60 TIMES.
009700 
009800******************************************************************
009900* VISTA DE CARACTERES DE RIGS - MISMA TECNICA, PARA              *
010000* DETECTAR RIGS REALMENTE EN BLANCO ANTES DEL RESPALDO           *
010100* A PROJECT TYPE (SOLO APLICA A PROYECTOS)                       *
010200******************************************************************
010300 01  WBS1-RIGS-VISTA REDEFINES WBS1-RIGS.
010400     02 WBS1-RIGS-CAR     PIC X(01) OCCURS 20 TIMES.
010500 
010600******************************************************************
010700* CHEQUEO DEFENSIVO DE LA FUENTE WBS YA ESTANDARIZADA            *
010800* (NUNCA DEBE FALLAR - LA FUENTE LA FIJA ESTE MISMO              *
010900* PROGRAMA - SE CONSERVA POR DISCIPLINA DEL AREA)                *
011000******************************************************************
011100 01  WBS2-FUENTE-CHEQUEO REDEFINES WBS2-SOURCE.
011200     02 FILLER PIC X(20).
011300         88 WBS2-FUENTE-VALIDA  VALUE 'Project             '
011400                                       'Operation           '
011500                                       'Operation Activity  '.
011600 
011700******************************************************************
011800* AREA DE TRABAJO DEL REGISTRO                                   *
011900******************************************************************
012000 01  WKS-LINEA-TRABAJO.
012100     02 WKS-TIENE-TEXTO      PIC X(01) VALUE 'N'.
012200         88 WKS-HAY-TEXTO           VALUE 'S'.
012300     02 FILLER               PIC X(12) VALUE SPACES.
012400 01  WKS-SWITCHES.
012500     02 WKS-FIN-FUENTE       PIC X(01) VALUE 'N'.
012600         88 SW-FIN-FUENTE           VALUE 'S'.
012700     02 FILLER               PIC X(10) VALUE SPACES.
012800 
012900 PROCEDURE DIVISION.
013000******************************************************************
013100* S E C C I O N   P R I N C I P A L                              *
013200******************************************************************
013300 100-MAIN SECTION.
013400     PERFORM 110-ABRE-ARCHIVOS
013500     PERFORM 120-LEE-FUENTE
013600     PERFORM 200-LEE-Y-ESTANDARIZA UNTIL SW-FIN-FUENTE
013700     PERFORM 900-CIERRA-ARCHIVOS
013800     PERFORM 950-REPORTE-CONTROL
013900     STOP RUN.
014000 100-MAIN-E.  EXIT.
014100 
014200 110-ABRE-ARCHIVOS SECTION.
014300     OPEN INPUT  FUENTE
014400          OUTPUT SALIDA
014500     IF FS-FUE NOT EQUAL '00' OR FS-SAL NOT EQUAL '00'
014600        DISPLAY '>>> ERROR ABRIR ARCHIVOS WBS <<<' UPON CONSOLE
014700        MOVE 91 TO RETURN-CODE
014800        STOP RUN
014900     END-IF.
015000 110-ABRE-ARCHIVOS-E.  EXIT.
015100 
015200 120-LEE-FUENTE SECTION.
015300     READ FUENTE
015400         AT END MOVE 'S' TO WKS-FIN-FUENTE
015500     END-READ.
015600 120-LEE-FUENTE-E.  EXIT.
015700 
015800******************************************************************
015900* S E R I E   2 0 0   -   E S T A N D A R I Z A C I O N          *
016000******************************************************************
016100   200-LEE-Y-ESTANDARIZA SECTION.
016200       ADD 1 TO WKS-CNT-LEIDOS
016300       PERFORM 210-VERIFICA-BLANCO
016400       IF WKS-HAY-TEXTO
016500          PERFORM 220-ESTANDARIZA
016600       ELSE
016700          ADD 1 TO WKS-CNT-BLANCOS
016800       END-IF
016900       PERFORM 120-LEE-FUENTE.
017000   200-LEE-Y-ESTANDARIZA-E.  EXIT.
017100 
017200*    RECORRE CARACTER A CARACTER EL TEXTO CRUDO DE WBS;
017300*    SI TODO ES ESPACIO EL RENGLON SE DESCARTA (REGLA S1-4/5/6)
017400   210-VERIFICA-BLANCO SECTION.
017500       MOVE 'N' TO WKS-TIENE-TEXTO
017600       SET WKS-IX TO 1
017700       PERFORM 212-BUSCA-NO-BLANCO VARYING WKS-IX FROM 1 BY 1
017800               UNTIL WKS-IX > 60 OR WKS-HAY-TEXTO.
017900   210-VERIFICA-BLANCO-E.  EXIT.
018000 
018100   212-BUSCA-NO-BLANCO SECTION.
018200       IF WBS1-RAW-CAR (WKS-IX) NOT EQUAL SPACE
018300          MOVE 'S' TO WKS-TIENE-TEXTO
018400       END-IF.
018500   212-BUSCA-NO-BLANCO-E.  EXIT.
018600 
018700   220-ESTANDARIZA SECTION.
018800       MOVE SPACES             TO REG-WBS2
018900       MOVE WBS1-RAW-TEXT      TO WBS2-RAW-TEXT
019000       MOVE 'Project' TO WBS2-SOURCE
019100       MOVE WBS1-PROJECT-NUMBER     TO WBS2-PROJECT-NUMBER
019200       MOVE WBS1-OPERATION-NUMBER   TO WBS2-OPERATION-NUMBER
019300       MOVE WBS1-OPS-ACTIVITY-NUM   TO WBS2-OPS-ACTIVITY-NUM
019400       MOVE WBS1-WBS-NAME           TO WBS2-WBS-NAME
019500       MOVE WBS1-CLIENT-NAME        TO WBS2-CLIENT-NAME
019600       MOVE WBS1-OPS-DISTRICT       TO WBS2-OPS-DISTRICT
019700       MOVE WBS1-SBL-RAW            TO WBS2-SBL-RAW
019800       PERFORM 230-DERIVA-RIG
019900       PERFORM 240-VALIDA-FUENTE
020000       PERFORM 250-ESCRIBE-WBS2.
020100   220-ESTANDARIZA-E.  EXIT.
020200 
020300*    RIG = COLUMNA RIGS; SI VIENE EN BLANCO SE RESPALDA CON
020400*    PROJECT TYPE (SOLO PROYECTOS TRAEN AMBAS COLUMNAS)
020500   230-DERIVA-RIG SECTION.
020600       MOVE 'N' TO WKS-TIENE-TEXTO
020700       SET WKS-IX TO 1
020800       PERFORM 232-BUSCA-RIG-NO-BLANCO VARYING WKS-IX FROM 1 BY 1
020900               UNTIL WKS-IX > 20 OR WKS-HAY-TEXTO
021000       IF WKS-HAY-TEXTO
021100          MOVE WBS1-RIGS        TO WBS2-RIG
021200       ELSE
021300          MOVE WBS1-PROJECT-TYPE TO WBS2-RIG
021400       END-IF.
021500   230-DERIVA-RIG-E.  EXIT.
021600 
021700   232-BUSCA-RIG-NO-BLANCO SECTION.
021800       IF WBS1-RIGS-CAR (WKS-IX) NOT EQUAL SPACE
021900          MOVE 'S' TO WKS-TIENE-TEXTO
022000       END-IF.
022100   232-BUSCA-RIG-NO-BLANCO-E.  EXIT.
022200 
022300 
022400*    VALIDACION DEFENSIVA DE LA FUENTE CONTRA LOS TRES VALORES
022500*    CONOCIDOS (NUNCA RECHAZA, SOLO CONTABILIZA LA ANOMALIA)
022600   240-VALIDA-FUENTE SECTION.
022700       IF NOT WBS2-FUENTE-VALIDA
022800          ADD 1 TO WKS-CNT-FUENTE-INVAL
022900       END-IF.
023000   240-VALIDA-FUENTE-E.  EXIT.
023100 
023200   250-ESCRIBE-WBS2 SECTION.
023300       WRITE REG-WBS2
023400       ADD 1 TO WKS-CNT-ESCRITOS.
023500   250-ESCRIBE-WBS2-E.  EXIT.
023600 
023700******************************************************************
023800* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
023900******************************************************************
024000 900-CIERRA-ARCHIVOS SECTION.
024100     CLOSE FUENTE SALIDA.
024200 900-CIERRA-ARCHIVOS-E.  EXIT.
024300 
024400 950-REPORTE-CONTROL SECTION.
024500     DISPLAY '=== CM1XWPJ - EXTRACCION DE WBS DE PROYECTOS ==='
024600     DISPLAY 'RENGLONES LEIDOS      : ' WKS-CNT-LEIDOS
024700     DISPLAY 'WBS EN BLANCO ELIM.   : ' WKS-CNT-BLANCOS
024800     DISPLAY 'RENGLONES ESCRITOS    : ' WKS-CNT-ESCRITOS
024900     DISPLAY 'FUENTE NO RECONOCIDA  : ' WKS-CNT-FUENTE-INVAL.
025000 950-REPORTE-CONTROL-E.  EXIT.
025100 
025200
