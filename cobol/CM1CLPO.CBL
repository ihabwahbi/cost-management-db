000100******************************************************************
000200*  FECHA       : 14/03/1987                                      *
000300*  PROGRAMADOR : J. A. RUIZ LEIVA (JARL)                         *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM1CLPO                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : DEPURA EL EXTRACTO DIARIO DE LINEAS DE PO.      *
000800*              : FILTRA VALUACION Y CATEGORIA DE GASTO,          *
000900*              : NORMALIZA NIS, REMAPEA VENDEDORES HUB,          *
001000*              : DERIVA LOCALIDAD Y CONSOLIDA FECHA ESPERADA.    *
001100*  ARCHIVOS    : PLI1RAW=E,PLI2OUT=S                             *
001200*  ACCION (ES) : E=EJECUTAR                                      *
001300*  INSTALADO   : DD/MM/AAAA                                      *
001400*  BPM/RATIONAL: CM-00311                                        *
001500*  NOMBRE      : ETAPA 1 - DEPURACION DE LINEAS DE PO            *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.       CM1CLPO.
001900 AUTHOR.           J. A. RUIZ LEIVA.
002000 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002100 DATE-WRITTEN.     14/03/1987.
002200 DATE-COMPILED.
002300 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002400******************************************************************
002500* H I S T O R I A L   D E   C A M B I O S                        *
002600******************************************************************
002700* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002800* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002900* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
003000* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003100* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003200* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003300* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003400* 11/02/2021 PEDR CM-04410 REESCRIBE PARA EXTRACTO SAP DE PO      CM-04410
003500* 02/06/2021 PEDR CM-04418 AGREGA REMAPEO DE VENDOR HUB           CM-04418
003600* 19/09/2022 DRR  CM-04512 RELLENA CATEGORIA CLASE 3021           CM-04512
003700* 07/04/2023 EEDR CM-04633 NORMALIZA NIS DESC A NIS LINE          CM-04633
003800* 30/01/2024 EEDR CM-04701 DERIVA LOCALIDAD POR PLANTA            CM-04701
003900* 09/08/2025 EEDR CM-04714 CORRIGE BORRADO DE PLI2 ANTES REGLA 4  CM-04714
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004700     CLASS CM-NUMERICO    IS '0' THRU '9'
004800     UPSI-0.
004900 
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200 
005300     SELECT PLI1FILE ASSIGN TO PLI1RAW
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-PLI1.
005600     SELECT PLI2FILE ASSIGN TO PLI2OUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-PLI2.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 
006200 FD  PLI1FILE
006300     LABEL RECORD IS STANDARD.
006400*    LINEA DE PO CRUDA (ENTRADA)
006500     COPY CMPOLI1.
006600 FD  PLI2FILE
006700     LABEL RECORD IS STANDARD.
006800*    LINEA DE PO DEPURADA (SALIDA)
006900     COPY CMPOLI2.
007000 WORKING-STORAGE SECTION.
007100 
007200******************************************************************
007300* FECHA DE CORRIDA (CONVENCION DEL SHOP)                         *
007400******************************************************************
007500 77  WKS-FECHA-CORRIDA            PIC X(10).
007600 
007700******************************************************************
007800* AREA DE FILE STATUS Y FSE                                      *
007900******************************************************************
008000 01  WKS-FS-STATUS.
008100 
008200*   EXTRACTO CRUDO DE LINEAS DE PO
008300           04 FS-PLI1 PIC 9(02) VALUE ZEROES.
008400           04 FSE-PLI1.
008500              08 FSE-RETURN-PLI1 USAGE COMP-5 PIC S9(4) VALUE 0.
008600              08 FSE-FUNCTN-PLI1 USAGE COMP-5 PIC S9(4) VALUE 0.
008700*   INTERMEDIO DEPURADO DE LINEAS DE PO
008800           04 FS-PLI2 PIC 9(02) VALUE ZEROES.
008900           04 FSE-PLI2.
009000              08 FSE-RETURN-PLI2 USAGE COMP-5 PIC S9(4) VALUE 0.
009100              08 FSE-FUNCTN-PLI2 USAGE COMP-5 PIC S9(4) VALUE 0.
009200 02 FILLER                 PIC X(10) VALUE SPACES.
009300 
009400******************************************************************
009500* CONTADORES DE CONTROL (TODOS COMP)                             *
009600******************************************************************
009700 01  WKS-CONTADORES.
009800     02 WKS-CNT-LEIDOS       PIC 9(07) COMP VALUE ZERO.
009900     02 WKS-CNT-VALUACION    PIC 9(07) COMP VALUE ZERO.
010000     02 WKS-CNT-CATEGORIA    PIC 9(07) COMP VALUE ZERO.
010100     02 WKS-CNT-RELLENO-CAT  PIC 9(07) COMP VALUE ZERO.
010200     02 WKS-CNT-NORMALIZA    PIC 9(07) COMP VALUE ZERO.
010300     02 WKS-CNT-REMAP-PPAL   PIC 9(07) COMP VALUE ZERO.
010400     02 WKS-CNT-REMAP-ULT    PIC 9(07) COMP VALUE ZERO.
010500     02 WKS-CNT-ESCRITOS     PIC 9(07) COMP VALUE ZERO.
010600     02 WKS-IX               PIC 9(02) COMP VALUE ZERO.
010700     02 WKS-IY               PIC 9(02) COMP VALUE ZERO.
010800     02 FILLER               PIC X(08) VALUE SPACES.
010900 
011000******************************************************************
011100* TABLA DE CLASES DE VALUACION EXCLUIDAS (REGLA 1)               *
011200******************************************************************
011300 01  TABLA-VALUACION-EXCL.
011400     02 FILLER            PIC X(12) VALUE '780079005008'.
011500 01  T-VALUACION REDEFINES TABLA-VALUACION-EXCL.
011600     02 T-VALUACION-CLASE PIC X(04) OCCURS 3 TIMES.
011700 
011800******************************************************************
011900* TABLA DE CATEGORIAS DE GASTO EXCLUIDAS (REGLA 2)               *
012000******************************************************************
012100 01  TABLA-CATEGORIA-EXCL.
012200     02 FILLER             PIC X(40)
012300        VALUE 'Compensation Business Delivery         '.
012400     02 FILLER             PIC X(40)
012500        VALUE 'Compensation Business Enablement       '.
012600 01  T-CATEGORIA REDEFINES TABLA-CATEGORIA-EXCL.
012700     02 T-CATEGORIA-DESC   PIC X(40) OCCURS 2 TIMES.
012800 
012900******************************************************************
013000* TABLA DE VENDEDORES HUB - CODIGO Y NOMBRE (REGLA 5)            *
013100******************************************************************
013200 01  TABLA-HUB-CODIGOS.
013300     02 FILLER PIC X(90) VALUE
013400        'P9516P9109P9517P9518P9514P9519P9097P9107P9071P9052'.
013500     02 FILLER PIC X(40) VALUE
013600        'P9057P9060P9036P9035P9086P9064P9066P9562'.
013700 01  T-HUB-COD REDEFINES TABLA-HUB-CODIGOS.
013800     02 T-HUB-CODIGO       PIC X(05) OCCURS 18 TIMES.
013900 01  TABLA-HUB-NOMBRES.
014000     02 FILLER PIC X(45) VALUE
014100        'DUBAI HUB      HOUSTON HUB    SHANGHAI HUB   '.
014200     02 FILLER PIC X(45) VALUE
014300        'SINGAPORE HUB  CANADA HUB     JAPAN HUB      '.
014400     02 FILLER PIC X(45) VALUE
014500        'ROTTERDAM HUB  NAM RDC        PPCU           '.
014600     02 FILLER PIC X(45) VALUE
014700        'SRC            SKK            SRPC           '.
014800     02 FILLER PIC X(45) VALUE
014900        'HFE            HCS            ONESUBSEA      '.
015000     02 FILLER PIC X(45) VALUE
015100        'PPCS           SWTC           QRTC           '.
015200 01  T-HUB-NOM REDEFINES TABLA-HUB-NOMBRES.
015300     02 T-HUB-NOMBRE       PIC X(15) OCCURS 18 TIMES.
015400 
015500******************************************************************
015600* TABLA DE LOCALIDAD POR PLANTA (REGLA 6)                        *
015700* CONTENIDO REAL PROVISTO POR AMBIENTE - MUESTRA DE 6            *
015800******************************************************************
015900 01  TABLA-PLANTA-LOC.
016000     02 FILLER PIC X(24) VALUE 'PL01PL02PL03PL04PL05PL06'.
016100 01  T-PLANTA REDEFINES TABLA-PLANTA-LOC.
016200     02 T-PLANTA-CODIGO    PIC X(04) OCCURS 6 TIMES.
016300 01  TABLA-PLANTA-NOMLOC.
016400     02 FILLER PIC X(40) VALUE
016500        'HOUSTON TX          MIDLAND TX          '.
016600     02 FILLER PIC X(40) VALUE
016700        'ODESSA TX           WILLISTON ND        '.
016800     02 FILLER PIC X(40) VALUE
016900        'OKLAHOMA CITY OK    DENVER CO           '.
017000 01  T-PLANTANOM REDEFINES TABLA-PLANTA-NOMLOC.
017100     02 T-PLANTA-LOCALID   PIC X(20) OCCURS 6 TIMES.
017200 
017300******************************************************************
017400* AREA DE TRABAJO DEL REGISTRO                                   *
017500******************************************************************
017600 01  WKS-LINEA-TRABAJO.
017700     02 WKS-VALCLASE-NUM   PIC 9(04) VALUE ZERO.
017800     02 WKS-DESCARTAR      PIC X(01) VALUE 'N'.
017900         88 WKS-ES-DESCARTE       VALUE 'S'.
018000     02 WKS-MATCH           PIC X(01) VALUE 'N'.
018100         88 WKS-HAY-MATCH          VALUE 'S'.
018200     02 FILLER              PIC X(05) VALUE SPACES.
018300 01  WKS-SWITCHES.
018400     02 WKS-FIN-PLI1        PIC X(01) VALUE 'N'.
018500         88 SW-FIN-PLI1            VALUE 'S'.
018600     02 FILLER              PIC X(09) VALUE SPACES.
018700 01  WKS-VARIABLES.
018800     02 PROGRAMA             PIC X(08) VALUE 'CM1CLPO'.
018900     02 ARCHIVO               PIC X(08) VALUE SPACES.
019000     02 ACCION                 PIC X(10) VALUE SPACES.
019100     02 FILLER                PIC X(04) VALUE SPACES.
019200 
019300 PROCEDURE DIVISION.
019400 
019500******************************************************************
019600* S E C C I O N   P R I N C I P A L                              *
019700******************************************************************
019800 100-MAIN SECTION.
019900     PERFORM 110-ABRE-ARCHIVOS
020000     PERFORM 120-LEE-PLI1
020100     PERFORM 200-LEE-Y-FILTRA-PO UNTIL SW-FIN-PLI1
020200     PERFORM 900-CIERRA-ARCHIVOS
020300     PERFORM 950-REPORTE-CONTROL
020400     STOP RUN.
020500 100-MAIN-E.  EXIT.
020600 
020700 110-ABRE-ARCHIVOS SECTION.
020800     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
020900     OPEN INPUT  PLI1FILE
021000          OUTPUT PLI2FILE
021100     IF FS-PLI1 NOT EQUAL '00'
021200        DISPLAY '>>> ERROR AL ABRIR PLI1RAW <<<' UPON CONSOLE
021300        MOVE 91 TO RETURN-CODE
021400        STOP RUN
021500     END-IF
021600     IF FS-PLI2 NOT EQUAL '00'
021700        DISPLAY '>>> ERROR AL ABRIR PLI2OUT <<<' UPON CONSOLE
021800        MOVE 91 TO RETURN-CODE
021900        STOP RUN
022000     END-IF.
022100 110-ABRE-ARCHIVOS-E.  EXIT.
022200 
022300 120-LEE-PLI1 SECTION.
022400     READ PLI1FILE
022500         AT END MOVE 'S' TO WKS-FIN-PLI1
022600     END-READ.
022700 120-LEE-PLI1-E.  EXIT.
022800 
022900******************************************************************
023000* S E R I E   2 0 0   -   F I L T R O S   Y   M A P E O          *
023100******************************************************************
023200   200-LEE-Y-FILTRA-PO SECTION.
023300       ADD 1 TO WKS-CNT-LEIDOS
023400       MOVE 'N' TO WKS-DESCARTAR
023500       PERFORM 210-FILTRO-VALUACION
023600       IF NOT WKS-ES-DESCARTE
023700          PERFORM 220-FILTRO-CATEGORIA
023800       END-IF
023900       IF NOT WKS-ES-DESCARTE
024000          PERFORM 230-RELLENA-CATEGORIA
024100          PERFORM 234-INICIA-PLI2
024200          PERFORM 235-NORMALIZA-CATEGORIA
024300          PERFORM 240-REMAPEO-VENDOR
024400          PERFORM 250-DERIVA-LOCATION
024500          PERFORM 260-CONSOLIDA-FECHA
024600          PERFORM 270-ESCRIBE-PLI2
024700       END-IF
024800       PERFORM 120-LEE-PLI1.
024900   200-LEE-Y-FILTRA-PO-E.  EXIT.
025000 
025100*    REGLA 1 - DESCARTA CLASE DE VALUACION 7800/7900/5008
025200*    NO NUMERICO O BLANCO SE CONSERVA SIEMPRE
025300   210-FILTRO-VALUACION SECTION.
025400       MOVE 'N' TO WKS-MATCH
025500       IF PLI1-VALUATION-CLASS IS NUMERIC
025600          MOVE PLI1-VALUATION-CLASS TO WKS-VALCLASE-NUM
025700          PERFORM 212-BUSCA-CLASE-VALUAC
025800                  VARYING WKS-IX FROM 1 BY 1
025900                  UNTIL WKS-IX > 3 OR WKS-HAY-MATCH
026000          IF WKS-HAY-MATCH
026100             MOVE 'S' TO WKS-DESCARTAR
026200             ADD 1 TO WKS-CNT-VALUACION
026300          END-IF
026400       END-IF.
026500   210-FILTRO-VALUACION-E.  EXIT.
026600 
026700   212-BUSCA-CLASE-VALUAC SECTION.
026800       IF WKS-VALCLASE-NUM = T-VALUACION-CLASE (WKS-IX)
026900          MOVE 'S' TO WKS-MATCH
027000       END-IF.
027100   212-BUSCA-CLASE-VALUAC-E.  EXIT.
027200 
027300*    REGLA 2 - DESCARTA CATEGORIAS DE COMPENSACION
027400   220-FILTRO-CATEGORIA SECTION.
027500       MOVE 'N' TO WKS-MATCH
027600       PERFORM 222-BUSCA-CATEGORIA-COMP VARYING WKS-IY FROM 1 BY 1
027700               UNTIL WKS-IY > 2 OR WKS-HAY-MATCH
027800       IF WKS-HAY-MATCH
027900          MOVE 'S' TO WKS-DESCARTAR
028000          ADD 1 TO WKS-CNT-CATEGORIA
028100       END-IF.
028200   220-FILTRO-CATEGORIA-E.  EXIT.
028300 
028400   222-BUSCA-CATEGORIA-COMP SECTION.
028500       IF PLI1-NIS-CATEGORY-DESC = T-CATEGORIA-DESC (WKS-IY)
028600          MOVE 'S' TO WKS-MATCH
028700       END-IF.
028800   222-BUSCA-CATEGORIA-COMP-E.  EXIT.
028900 
029000*    REGLA 3 - RELLENA CATEGORIA BLANCA DE CLASE 3021
029100   230-RELLENA-CATEGORIA SECTION.
029200       IF PLI1-VALUATION-CLASS = '3021' AND
029300          PLI1-NIS-CATEGORY-DESC = SPACES
029400          MOVE 'Materials and Supplies' TO PLI1-NIS-CATEGORY-DESC
029500          ADD 1 TO WKS-CNT-RELLENO-CAT
029600       END-IF.
029700   230-RELLENA-CATEGORIA-E.  EXIT.
029800 
029900*    LIMPIA EL REGISTRO DE SALIDA ANTES QUE LAS REGLAS 4-7
030000*    EMPIECEN A LLENAR SUS CAMPOS - EVITA ARRASTRE DE BASURA
030100   234-INICIA-PLI2 SECTION.
030200       MOVE SPACES TO REG-PLI2.
030300   234-INICIA-PLI2-E.  EXIT.
030400 
030500*    REGLA 4 - NORMALIZA Y RENOMBRA A NIS LINE
030600   235-NORMALIZA-CATEGORIA SECTION.
030700       MOVE PLI1-NIS-CATEGORY-DESC TO PLI2-NIS-LINE
030800       IF PLI1-NIS-CATEGORY-DESC = 'Lease and Rent Total'
030900          MOVE 'Lease and Rent' TO PLI2-NIS-LINE
031000          ADD 1 TO WKS-CNT-NORMALIZA
031100       END-IF.
031200   235-NORMALIZA-CATEGORIA-E.  EXIT.
031300 
031400*    REGLA 5 - REMAPEA NOMBRE DE VENDEDOR HUB (PPAL Y ULTIMATE)
031500   240-REMAPEO-VENDOR SECTION.
031600       MOVE PLI1-MAIN-VENDOR-NAME TO PLI2-MAIN-VENDOR-NAME
031700       MOVE PLI1-ULT-VENDOR-NAME  TO PLI2-ULT-VENDOR-NAME
031800       MOVE 'N' TO WKS-MATCH
031900       PERFORM 241-BUSCA-HUB-PPAL VARYING WKS-IX FROM 1 BY 1
032000               UNTIL WKS-IX > 18 OR WKS-HAY-MATCH
032100       MOVE 'N' TO WKS-MATCH
032200       PERFORM 242-BUSCA-HUB-ULT VARYING WKS-IX FROM 1 BY 1
032300               UNTIL WKS-IX > 18 OR WKS-HAY-MATCH.
032400   240-REMAPEO-VENDOR-E.  EXIT.
032500 
032600   241-BUSCA-HUB-PPAL SECTION.
032700       IF PLI1-MAIN-VENDOR-ID = T-HUB-CODIGO (WKS-IX)
032800          MOVE T-HUB-NOMBRE (WKS-IX) TO PLI2-MAIN-VENDOR-NAME
032900          MOVE 'S' TO WKS-MATCH
033000          ADD 1 TO WKS-CNT-REMAP-PPAL
033100       END-IF.
033200   241-BUSCA-HUB-PPAL-E.  EXIT.
033300 
033400   242-BUSCA-HUB-ULT SECTION.
033500       IF PLI1-ULT-VENDOR-NUM = T-HUB-CODIGO (WKS-IX)
033600          MOVE T-HUB-NOMBRE (WKS-IX) TO PLI2-ULT-VENDOR-NAME
033700          MOVE 'S' TO WKS-MATCH
033800          ADD 1 TO WKS-CNT-REMAP-ULT
033900       END-IF.
034000   242-BUSCA-HUB-ULT-E.  EXIT.
034100 
034200*    REGLA 6 - DERIVA LOCALIDAD DESDE CODIGO DE PLANTA
034300   250-DERIVA-LOCATION SECTION.
034400       MOVE SPACES TO PLI2-LOCATION
034500       MOVE 'N' TO WKS-MATCH
034600       PERFORM 251-BUSCA-PLANTA VARYING WKS-IX FROM 1 BY 1
034700               UNTIL WKS-IX > 6 OR WKS-HAY-MATCH.
034800   250-DERIVA-LOCATION-E.  EXIT.
034900 
035000   251-BUSCA-PLANTA SECTION.
035100       IF PLI1-PLANT-CODE = T-PLANTA-CODIGO (WKS-IX)
035200          MOVE T-PLANTA-LOCALID (WKS-IX) TO PLI2-LOCATION
035300          MOVE 'S' TO WKS-MATCH
035400       END-IF.
035500   251-BUSCA-PLANTA-E.  EXIT.
035600 
035700*    REGLA 7 - FECHA ESPERADA = PROMETIDA SI NO BLANCA, SI NO
035800*               LA SOLICITADA
035900   260-CONSOLIDA-FECHA SECTION.
036000       IF PLI1-PROMISED-DLV-DATE NOT EQUAL SPACES
036100          MOVE PLI1-PROMISED-DLV-DATE TO PLI2-EXPECTED-DLV-DATE
036200       ELSE
036300          MOVE PLI1-REQUESTED-DLV-DATE TO PLI2-EXPECTED-DLV-DATE
036400       END-IF.
036500   260-CONSOLIDA-FECHA-E.  EXIT.
036600 
036700   270-ESCRIBE-PLI2 SECTION.
036800       MOVE PLI1-PO-LINE-ID       TO PLI2-PO-LINE-ID
036900       MOVE PLI1-PO-NUMBER        TO PLI2-PO-NUMBER
037000       MOVE PLI1-LINE-ITEM-NUM    TO PLI2-LINE-ITEM-NUM
037100       MOVE PLI1-VALUATION-CLASS  TO PLI2-VALUATION-CLASS
037200       MOVE PLI1-MAIN-VENDOR-ID   TO PLI2-MAIN-VENDOR-ID
037300       MOVE PLI1-ULT-VENDOR-NUM   TO PLI2-ULT-VENDOR-NUM
037400       MOVE PLI1-VENDOR-CATEGORY  TO PLI2-VENDOR-CATEGORY
037500       MOVE PLI1-ACCT-ASSIGN-CAT  TO PLI2-ACCT-ASSIGN-CAT
037600       MOVE PLI1-PLANT-CODE       TO PLI2-PLANT-CODE
037700       MOVE PLI1-ORDERED-QTY      TO PLI2-ORDERED-QTY
037800       MOVE PLI1-PURCHASE-VALUE-USD TO PLI2-PURCHASE-VALUE-USD
037900       MOVE PLI1-PO-RECEIPT-STATUS TO PLI2-PO-RECEIPT-STATUS
038000       MOVE PLI1-PART-NUMBER      TO PLI2-PART-NUMBER
038100       MOVE PLI1-DESCRIPTION      TO PLI2-DESCRIPTION
038200       MOVE PLI1-ORDER-UNIT       TO PLI2-ORDER-UNIT
038300       MOVE PLI1-WBS-NUMBER       TO PLI2-WBS-NUMBER
038400       MOVE PLI1-PO-CREATION-DATE TO PLI2-PO-CREATION-DATE
038500       WRITE REG-PLI2
038600       ADD 1 TO WKS-CNT-ESCRITOS.
038700   270-ESCRIBE-PLI2-E.  EXIT.
038800 
038900******************************************************************
039000* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
039100******************************************************************
039200 900-CIERRA-ARCHIVOS SECTION.
039300     CLOSE PLI1FILE PLI2FILE.
039400 900-CIERRA-ARCHIVOS-E.  EXIT.
039500 
039600 950-REPORTE-CONTROL SECTION.
039700     DISPLAY '=== CM1CLPO - DEPURACION DE LINEAS DE PO ==='
039800     DISPLAY 'FECHA DE CORRIDA      : ' WKS-FECHA-CORRIDA
039900     DISPLAY 'REGISTROS LEIDOS      : ' WKS-CNT-LEIDOS
040000     DISPLAY 'DESCARTE VALUACION    : ' WKS-CNT-VALUACION
040100     DISPLAY 'DESCARTE CATEGORIA    : ' WKS-CNT-CATEGORIA
040200     DISPLAY 'RELLENOS DE CATEGORIA : ' WKS-CNT-RELLENO-CAT
040300     DISPLAY 'NORMALIZADOS NIS LINE : ' WKS-CNT-NORMALIZA
040400     DISPLAY 'REMAPEOS VENDOR PPAL  : ' WKS-CNT-REMAP-PPAL
040500     DISPLAY 'REMAPEOS VENDOR ULT   : ' WKS-CNT-REMAP-ULT
040600     DISPLAY 'REGISTROS ESCRITOS    : ' WKS-CNT-ESCRITOS.
040700 950-REPORTE-CONTROL-E.  EXIT.
040800 
040900
