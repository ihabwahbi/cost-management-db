000100******************************************************************
000200* CMPOLI1 - LAYOUT DE ENTRADA - PO LINE ITEM (CRUDO)             *
000300* EXTRACTO DIARIO DE LINEAS DE ORDEN DE COMPRA - FUENTE SAP      *
000400* UN REGISTRO POR LINEA DE PO; LLAVE = PLI1-PO-LINE-ID           *
000500******************************************************************
000600        01 REG-PLI1.
000700        05 PLI1-PO-LINE-ID PIC X(20).
000800        05 PLI1-PO-LINE-ID-R REDEFINES PLI1-PO-LINE-ID.
000900           10 PLI1-PO-NUM-PARTE PIC X(10).
001000           10 PLI1-GUION PIC X(01).
001100           10 PLI1-LINEA-PARTE PIC X(09).
001200        05 PLI1-PO-NUMBER PIC 9(10).
001300        05 PLI1-LINE-ITEM-NUM PIC 9(05).
001400        05 PLI1-VALUATION-CLASS PIC X(04).
001500        05 PLI1-NIS-CATEGORY-DESC PIC X(40).
001600        05 PLI1-MAIN-VENDOR-ID PIC X(10).
001700        05 PLI1-MAIN-VENDOR-NAME PIC X(40).
001800        05 PLI1-ULT-VENDOR-NUM PIC X(10).
001900        05 PLI1-ULT-VENDOR-NAME PIC X(40).
002000        05 PLI1-VENDOR-CATEGORY PIC X(10).
002100        05 PLI1-ACCT-ASSIGN-CAT PIC X(01).
002200        05 PLI1-PLANT-CODE PIC X(04).
002300        05 PLI1-ORDERED-QTY PIC S9(7)V9(4).
002400        05 PLI1-PURCHASE-VALUE-USD PIC S9(11)V99.
002500        05 PLI1-REQUESTED-DLV-DATE PIC X(10).
002600        05 PLI1-PROMISED-DLV-DATE PIC X(10).
002700        05 PLI1-PO-RECEIPT-STATUS PIC X(10).
002800        05 PLI1-PART-NUMBER PIC X(20).
002900        05 PLI1-DESCRIPTION PIC X(40).
003000        05 PLI1-ORDER-UNIT PIC X(03).
003100        05 PLI1-WBS-NUMBER PIC X(12).
003200        05 PLI1-PO-CREATION-DATE PIC X(10).
003300        05 FILLER PIC X(30) VALUE SPACES.
003400
