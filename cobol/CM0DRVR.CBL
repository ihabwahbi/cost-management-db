000100******************************************************************
000200*  FECHA       : 05/01/1991                                      *
000300*  PROGRAMADOR : M. A. TORRES QUIJADA                            *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM0DRVR                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : ENCADENA LAS ETAPAS 1, 2 Y 3 DE LA CANALIZACION *
000800*              : DE COSTOS, ESCRIBE BITACORA DE CORRIDA Y SE     *
000900*              : DETIENE EN LA PRIMERA ETAPA QUE FALLE           *
001000*  ARCHIVOS    : CMDRVLOG=S                                      *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00090                                        *
001400*  NOMBRE      : DRIVER MAESTRO DE LA CANALIZACION DE COSTOS     *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM0DRVR.
001800 AUTHOR.           M. A. TORRES QUIJADA.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     05/01/1991.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 17/05/2021 PEDR CM-04485 CREA EL DRIVER DE ETAPAS 1-3           CM-04485
003400* 09/08/2023 EEDR CM-04669 AGREGA BITACORA Y CORTE EN ERROR       CM-04669
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004100     CLASS CM-NUMERICO    IS '0' THRU '9'
004200     UPSI-0.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT BITACORA ASSIGN TO CMDRVLOG
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-BIT.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  BITACORA
005200     LABEL RECORD IS STANDARD.
005300 
005400*    REGISTRO DE LA BITACORA DE CORRIDA DEL DRIVER
005500 01  REG-BITACORA.
005600     02 BIT-LINEA               PIC X(74).
005700     02 FILLER                  PIC X(06) VALUE SPACES.
005800 
005900*    VISTA DE CARACTERES DEL RENGLON - MIDE CUANTO
006000*    DE LA LINEA QUEDO CON TEXTO AL ARMAR EL RESUMEN
006100 01  REG-BITACORA-VISTA REDEFINES REG-BITACORA.
006200     02 WKS-BIT-LINEA-CAR       PIC X(01) OCCURS 74 TIMES.
006300     02 FILLER                  PIC X(06).
006400 
006500 WORKING-STORAGE SECTION.
006600******************************************************************
006700* AREA DE FILE STATUS Y FSE                                      *
006800******************************************************************
006900 01  WKS-FS-STATUS.
007000*   BITACORA DE CORRIDA DEL DRIVER
007100           04 FS-BIT PIC 9(02) VALUE ZEROES.
007200           04 FSE-BIT.
007300              08 FSE-RETURN-BIT USAGE COMP-5 PIC S9(4) VALUE 0.
007400              08 FSE-FUNCTN-BIT USAGE COMP-5 PIC S9(4) VALUE 0.
007500 02 FILLER                 PIC X(06) VALUE SPACES.
007600******************************************************************
007700* CONTADORES DE CONTROL (TODOS COMP)                             *
007800******************************************************************
007900 01  WKS-CONTADORES.
008000     02 WKS-CNT-ETAPAS-OK     PIC 9(02) COMP VALUE ZERO.
008100     02 WKS-CNT-ETAPAS-ERROR  PIC 9(02) COMP VALUE ZERO.
008200     02 WKS-IX                PIC 9(02) COMP VALUE ZERO.
008300     02 WKS-RC-ETAPA          PIC S9(04) COMP VALUE ZERO.
008400     02 WKS-LONG-PROGRAMA     PIC 9(02) COMP VALUE ZERO.
008500     02 WKS-LONG-ETAPA        PIC 9(02) COMP VALUE ZERO.
008600     02 WKS-LONG-BITACORA     PIC 9(02) COMP VALUE ZERO.
008700     02 FILLER                PIC X(06) VALUE SPACES.
008800 
008900******************************************************************
009000* TABLA DE ETAPAS DE LA CANALIZACION, EN EL ORDEN                *
009100* EN QUE EL DRIVER DEBE INVOCARLAS (ETAPAS 1, 2 Y 3)             *
009200******************************************************************
009300 01  TABLA-ETAPAS.
009400     02 ETP-ENTRY OCCURS 16 TIMES
009500                  INDEXED BY IX-ETP.
009600        03 ETP-PROGRAMA      PIC X(08).
009700        03 ETP-ETAPA         PIC X(04).
009800        03 ETP-DESCRIPCION   PIC X(30).
009900        03 FILLER            PIC X(06) VALUE SPACES.
010000 
010100******************************************************************
010200* AREA DE TRABAJO DE LA ETAPA EN EJECUCION                       *
010300******************************************************************
010400******************************************************************
010500* FECHA Y HORA DE CORRIDA DEL DRIVER (CONVENCION                 *
010600* DEL SHOP PARA TIMBRAR LA BITACORA MAESTRA)                     *
010700******************************************************************
010800 77  WKS-FECHA-CORRIDA            PIC X(08).
010900 77  WKS-HORA-CORRIDA             PIC X(06).
011000 77  WKS-TIEMPO-CORRIDA    COMP-3 PIC S9(15) VALUE ZERO.
011100 
011200 01  WKS-LINEA-TRABAJO.
011300     02 WKS-PROGRAMA-ACTUAL    PIC X(08).
011400     02 WKS-ETAPA-ACTUAL       PIC X(04).
011500     02 WKS-RC-TEXTO           PIC 9(04) VALUE ZERO.
011600     02 WKS-OK-TEXTO           PIC 9(02) VALUE ZERO.
011700     02 WKS-ERROR-TEXTO        PIC 9(02) VALUE ZERO.
011800     02 WKS-SW-ERROR           PIC X(01) VALUE 'N'.
011900         88 WKS-HAY-ERROR              VALUE 'S'.
012000     02 FILLER                 PIC X(03) VALUE SPACES.
012100 
012200******************************************************************
012300* VISTA DE CARACTERES DEL NOMBRE DE PROGRAMA - PERMITE           *
012400* CALCULAR SU LONGITUD SIN ESPACIOS PARA LOS MENSAJES            *
012500******************************************************************
012600 01  WKS-PROGRAMA-VISTA REDEFINES WKS-PROGRAMA-ACTUAL.
012700     02 WKS-PROGRAMA-CAR       PIC X(01) OCCURS 8 TIMES.
012800 
012900******************************************************************
013000* VISTA DE CARACTERES DE LA CLAVE DE ETAPA - MISMA               *
013100* TECNICA PARA RECORTAR LA ETIQUETA EN EL ANUNCIO                *
013200******************************************************************
013300 01  WKS-ETAPA-VISTA REDEFINES WKS-ETAPA-ACTUAL.
013400     02 WKS-ETAPA-CAR          PIC X(01) OCCURS 4 TIMES.
013500 
013600 PROCEDURE DIVISION.
013700******************************************************************
013800* S E C C I O N   P R I N C I P A L                              *
013900******************************************************************
014000 100-MAIN SECTION.
014100     PERFORM 110-ABRE-ARCHIVOS
014200     PERFORM 120-CARGA-TABLA
014300     PERFORM 150-INICIA-BITACORA
014400     PERFORM 200-EJECUTA-ETAPA
014500             VARYING IX-ETP FROM 1 BY 1
014600             UNTIL IX-ETP > 16 OR WKS-HAY-ERROR
014700     PERFORM 240-REGISTRA-RESUMEN
014800     PERFORM 900-CIERRA-ARCHIVOS
014900     PERFORM 950-RESUMEN-FINAL
015000     STOP RUN.
015100 100-MAIN-E.  EXIT.
015200 
015300 110-ABRE-ARCHIVOS SECTION.
015400     OPEN OUTPUT BITACORA
015500     IF FS-BIT NOT EQUAL '00'
015600        DISPLAY '>>> ERROR ABRIR BITACORA DE CORRIDA <<<'
015700               UPON CONSOLE
015800        MOVE 91 TO RETURN-CODE
015900        STOP RUN
016000     END-IF.
016100 110-ABRE-ARCHIVOS-E.  EXIT.
016200 
016300******************************************************************
016400* REGLA: EL ORDEN DE LA TABLA ES EL ORDEN EN QUE LAS             *
016500* ETAPAS 1, 2 Y 3 SE EJECUTAN                                    *
016600******************************************************************
016700 120-CARGA-TABLA SECTION.
016800     MOVE 'CM1CLPO' TO ETP-PROGRAMA (1)
016900     MOVE 'S1-1' TO ETP-ETAPA (1)
017000     MOVE 'DEPURA RENGLONES DE PO' TO ETP-DESCRIPCION (1)
017100     MOVE 'CM1CLGR' TO ETP-PROGRAMA (2)
017200     MOVE 'S1-2' TO ETP-ETAPA (2)
017300     MOVE 'DEPURA POSTEOS DE RECEPCION' TO ETP-DESCRIPCION (2)
017400     MOVE 'CM1CLIR' TO ETP-PROGRAMA (3)
017500     MOVE 'S1-3' TO ETP-ETAPA (3)
017600     MOVE 'DEPURA POSTEOS DE FACTURA' TO ETP-DESCRIPCION (3)
017700     MOVE 'CM1XWPJ' TO ETP-PROGRAMA (4)
017800     MOVE 'S1-4' TO ETP-ETAPA (4)
017900     MOVE 'EXTRAE WBS DE PROYECTOS' TO ETP-DESCRIPCION (4)
018000     MOVE 'CM1XWOP' TO ETP-PROGRAMA (5)
018100     MOVE 'S1-5' TO ETP-ETAPA (5)
018200     MOVE 'EXTRAE WBS DE OPERACIONES' TO ETP-DESCRIPCION (5)
018300     MOVE 'CM1XWOA' TO ETP-PROGRAMA (6)
018400     MOVE 'S1-6' TO ETP-ETAPA (6)
018500     MOVE 'EXTRAE WBS DE ACTIVIDADES' TO ETP-DESCRIPCION (6)
018600     MOVE 'CM1CLRS' TO ETP-PROGRAMA (7)
018700     MOVE 'S1-7' TO ETP-ETAPA (7)
018800     MOVE 'DEPURA RESERVAS' TO ETP-DESCRIPCION (7)
018900     MOVE 'CM2ENPO' TO ETP-PROGRAMA (8)
019000     MOVE 'S2-1' TO ETP-ETAPA (8)
019100     MOVE 'ENRIQUECE RENGLONES DE PO' TO ETP-DESCRIPCION (8)
019200     MOVE 'CM2CIMP' TO ETP-PROGRAMA (9)
019300     MOVE 'S2-2' TO ETP-ETAPA (9)
019400     MOVE 'CALCULA IMPACTO DE COSTO' TO ETP-DESCRIPCION (9)
019500     MOVE 'CM2GRIR' TO ETP-PROGRAMA (10)
019600     MOVE 'S2-3' TO ETP-ETAPA (10)
019700     MOVE 'CALCULA EXPOSICION GR/IR' TO ETP-DESCRIPCION (10)
019800     MOVE 'CM2WBS'  TO ETP-PROGRAMA (11)
019900     MOVE 'S2-4' TO ETP-ETAPA (11)
020000     MOVE 'PROCESA JERARQUIA DE WBS' TO ETP-DESCRIPCION (11)
020100     MOVE 'CM3PRPO' TO ETP-PROGRAMA (12)
020200     MOVE 'S3-1' TO ETP-ETAPA (12)
020300     MOVE 'PREPARA RENGLONES DE PO' TO ETP-DESCRIPCION (12)
020400     MOVE 'CM3PRTX' TO ETP-PROGRAMA (13)
020500     MOVE 'S3-2' TO ETP-ETAPA (13)
020600     MOVE 'PREPARA TRANSACCIONES DE PO' TO ETP-DESCRIPCION (13)
020700     MOVE 'CM3PRGR' TO ETP-PROGRAMA (14)
020800     MOVE 'S3-3' TO ETP-ETAPA (14)
020900     MOVE 'PREPARA EXPOSICIONES GR/IR' TO ETP-DESCRIPCION (14)
021000     MOVE 'CM3PRWB' TO ETP-PROGRAMA (15)
021100     MOVE 'S3-4' TO ETP-ETAPA (15)
021200     MOVE 'PREPARA DETALLE DE WBS' TO ETP-DESCRIPCION (15)
021300     MOVE 'CM3PRRS' TO ETP-PROGRAMA (16)
021400     MOVE 'S3-5' TO ETP-ETAPA (16)
021500     MOVE 'PREPARA RESERVAS IMPORTABLES' TO ETP-DESCRIPCION (16).
021600 120-CARGA-TABLA-E.  EXIT.
021700 
021800 150-INICIA-BITACORA SECTION.
021900     ACCEPT WKS-FECHA-CORRIDA  FROM DATE YYYYMMDD
022000     ACCEPT WKS-HORA-CORRIDA   FROM TIME
022100     ACCEPT WKS-TIEMPO-CORRIDA FROM TIME
022200     MOVE SPACES TO REG-BITACORA
022300     STRING 'INICIO DE CORRIDA ' WKS-FECHA-CORRIDA ' '
022400            WKS-HORA-CORRIDA
022500            DELIMITED BY SIZE INTO BIT-LINEA
022600     WRITE REG-BITACORA.
022700 150-INICIA-BITACORA-E.  EXIT.
022800 
022900******************************************************************
023000* S E R I E   2 0 0   -   E J E C U C I O N                      *
023100******************************************************************
023200   200-EJECUTA-ETAPA SECTION.
023300       MOVE ETP-PROGRAMA (IX-ETP) TO WKS-PROGRAMA-ACTUAL
023400       MOVE ETP-ETAPA (IX-ETP)    TO WKS-ETAPA-ACTUAL
023500       PERFORM 210-ANUNCIA-ETAPA
023600       CALL WKS-PROGRAMA-ACTUAL
023700       MOVE RETURN-CODE TO WKS-RC-ETAPA
023800       IF WKS-RC-ETAPA EQUAL ZERO
023900          ADD 1 TO WKS-CNT-ETAPAS-OK
024000          PERFORM 230-REGISTRA-OK
024100       ELSE
024200          ADD 1 TO WKS-CNT-ETAPAS-ERROR
024300          MOVE 'S' TO WKS-SW-ERROR
024400          PERFORM 220-REGISTRA-ERROR
024500       END-IF.
024600   200-EJECUTA-ETAPA-E.  EXIT.
024700 
024800   210-ANUNCIA-ETAPA SECTION.
024900       MOVE ZERO TO WKS-LONG-PROGRAMA
025000       PERFORM 212-BUSCA-FIN-PROGRAMA
025100               VARYING WKS-IX FROM 8 BY -1
025200               UNTIL WKS-IX < 1
025300                  OR WKS-LONG-PROGRAMA NOT EQUAL ZERO
025400       MOVE ZERO TO WKS-LONG-ETAPA
025500       PERFORM 214-BUSCA-FIN-ETAPA
025600               VARYING WKS-IX FROM 4 BY -1
025700               UNTIL WKS-IX < 1
025800                  OR WKS-LONG-ETAPA NOT EQUAL ZERO
025900       DISPLAY '>>> ETAPA ' WKS-ETAPA-ACTUAL (1 : WKS-LONG-ETAPA)
026000               ' - EJECUTA '
026100               WKS-PROGRAMA-ACTUAL (1 : WKS-LONG-PROGRAMA) ' <<<'
026200               UPON CONSOLE.
026300   210-ANUNCIA-ETAPA-E.  EXIT.
026400 
026500   212-BUSCA-FIN-PROGRAMA SECTION.
026600       IF WKS-PROGRAMA-CAR (WKS-IX) NOT EQUAL SPACE
026700          MOVE WKS-IX TO WKS-LONG-PROGRAMA
026800       END-IF.
026900   212-BUSCA-FIN-PROGRAMA-E.  EXIT.
027000 
027100   214-BUSCA-FIN-ETAPA SECTION.
027200       IF WKS-ETAPA-CAR (WKS-IX) NOT EQUAL SPACE
027300          MOVE WKS-IX TO WKS-LONG-ETAPA
027400       END-IF.
027500   214-BUSCA-FIN-ETAPA-E.  EXIT.
027600 
027700   220-REGISTRA-ERROR SECTION.
027800       MOVE WKS-RC-ETAPA TO WKS-RC-TEXTO
027900       DISPLAY '>>> ERROR EN ETAPA ' WKS-ETAPA-ACTUAL ' PROGRAMA '
028000               WKS-PROGRAMA-ACTUAL ' RC=' WKS-RC-TEXTO ' <<<'
028100               UPON CONSOLE
028200       MOVE SPACES TO REG-BITACORA
028300       STRING 'ERROR ETAPA ' WKS-ETAPA-ACTUAL ' PROGRAMA '
028400              WKS-PROGRAMA-ACTUAL ' RC=' WKS-RC-TEXTO
028500              DELIMITED BY SIZE INTO BIT-LINEA
028600       WRITE REG-BITACORA.
028700   220-REGISTRA-ERROR-E.  EXIT.
028800 
028900   230-REGISTRA-OK SECTION.
029000       MOVE SPACES TO REG-BITACORA
029100       STRING 'OK ETAPA ' WKS-ETAPA-ACTUAL ' PROGRAMA '
029200              WKS-PROGRAMA-ACTUAL
029300              DELIMITED BY SIZE INTO BIT-LINEA
029400       WRITE REG-BITACORA.
029500   230-REGISTRA-OK-E.  EXIT.
029600 
029700*    ESCRIBE EL RENGLON FINAL DE RESUMEN EN LA BITACORA Y MIDE
029800*    SU LONGITUD REAL PARA EL DIAGNOSTICO EN CONSOLA
029900   240-REGISTRA-RESUMEN SECTION.
030000       MOVE WKS-CNT-ETAPAS-OK    TO WKS-OK-TEXTO
030100       MOVE WKS-CNT-ETAPAS-ERROR TO WKS-ERROR-TEXTO
030200       MOVE SPACES TO REG-BITACORA
030300       STRING 'FIN DE CORRIDA OK=' WKS-OK-TEXTO
030400              ' ERROR=' WKS-ERROR-TEXTO
030500              DELIMITED BY SIZE INTO BIT-LINEA
030600       WRITE REG-BITACORA
030700       MOVE ZERO TO WKS-LONG-BITACORA
030800       PERFORM 242-BUSCA-FIN-BITACORA
030900               VARYING WKS-IX FROM 74 BY -1
031000               UNTIL WKS-IX < 1
031100                  OR WKS-LONG-BITACORA NOT EQUAL ZERO
031200       DISPLAY 'LONGITUD RENGLON RESUMEN : ' WKS-LONG-BITACORA.
031300   240-REGISTRA-RESUMEN-E.  EXIT.
031400 
031500   242-BUSCA-FIN-BITACORA SECTION.
031600       IF WKS-BIT-LINEA-CAR (WKS-IX) NOT EQUAL SPACE
031700          MOVE WKS-IX TO WKS-LONG-BITACORA
031800       END-IF.
031900   242-BUSCA-FIN-BITACORA-E.  EXIT.
032000 
032100******************************************************************
032200* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
032300******************************************************************
032400 900-CIERRA-ARCHIVOS SECTION.
032500     CLOSE BITACORA.
032600 900-CIERRA-ARCHIVOS-E.  EXIT.
032700 
032800 950-RESUMEN-FINAL SECTION.
032900     DISPLAY '=== CM0DRVR - CANALIZACION DE COSTOS ==='
033000     DISPLAY 'ETAPAS EJECUTADAS OK : ' WKS-CNT-ETAPAS-OK
033100     DISPLAY 'ETAPAS CON ERROR     : ' WKS-CNT-ETAPAS-ERROR
033200     IF WKS-HAY-ERROR
033300        DISPLAY 'RESULTADO GLOBAL     : CORRIDA CON ERRORES'
033400        MOVE 91 TO RETURN-CODE
033500     ELSE
033600        DISPLAY 'RESULTADO GLOBAL     : CORRIDA EXITOSA'
033700     END-IF.
033800 950-RESUMEN-FINAL-E.  EXIT.
033900 
034000
