000100******************************************************************
000200*  FECHA       : 14/05/1990                                      *
000300*  PROGRAMADOR : M. A. TORRES QUIJADA                            *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM2ENPO                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : ENRIQUECE LA LINEA DE PO CON REQUISITOR Y       *
000800*              : SOLICITANTE DEL REPORTE DE DETALLE DE PO;       *
000900*              : APLICA LA REGLA DE M&S PRIME AL PR DERIVADO     *
001000*  ARCHIVOS    : PLI2RAW=E,PDETRAW=E,PLI2OUT=S                   *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00080                                        *
001400*  NOMBRE      : ETAPA 2 - ENRIQUECIMIENTO DE LINEAS DE PO       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM2ENPO.
001800 AUTHOR.           M. A. TORRES QUIJADA.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     14/05/1990.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 11/04/2021 PEDR CM-04440 REESCRIBE PARA REPORTE SAP DE PO       CM-04440
003400* 02/03/2023 EEDR CM-04620 AGREGA REGLA DE REQUISITOR M&S PRIME   CM-04620
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004100     CLASS CM-NUMERICO    IS '0' THRU '9'
004200     UPSI-0.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FUENTE ASSIGN TO PLI2RAW
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-FUE.
004900     SELECT DETALLE ASSIGN TO PDETRAW
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-DET.
005200     SELECT SALIDA ASSIGN TO PLI2OUT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-SAL.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  FUENTE
005800     LABEL RECORD IS STANDARD.
005900*    LINEA DE PO DEPURADA (SIN ENRIQUECER)
006000     COPY CMPOLI2.
006100 FD  DETALLE
006200     LABEL RECORD IS STANDARD.
006300*    REPORTE DE DETALLE DE PO
006400     COPY CMPDET1.
006500   FD  SALIDA
006600       LABEL RECORD IS STANDARD.
006700*    LINEA DE PO ENRIQUECIDA CON REQUISITOR Y SOLICITANTE
006800       COPY CMPOLI2 REPLACING REG-PLI2 BY REG-PLI2S.
006900 
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200* AREA DE FILE STATUS Y FSE                                      *
007300******************************************************************
007400 01  WKS-FS-STATUS.
007500*   LINEA DE PO DEPURADA
007600           04 FS-FUE PIC 9(02) VALUE ZEROES.
007700           04 FSE-FUE.
007800              08 FSE-RETURN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007900              08 FSE-FUNCTN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
008000*   REPORTE DE DETALLE DE PO
008100           04 FS-DET PIC 9(02) VALUE ZEROES.
008200           04 FSE-DET.
008300              08 FSE-RETURN-DET USAGE COMP-5 PIC S9(4) VALUE 0.
008400              08 FSE-FUNCTN-DET USAGE COMP-5 PIC S9(4) VALUE 0.
008500*   LINEA DE PO ENRIQUECIDA
008600           04 FS-SAL PIC 9(02) VALUE ZEROES.
008700           04 FSE-SAL.
008800              08 FSE-RETURN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
008900              08 FSE-FUNCTN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
009000 02 FILLER                 PIC X(06) VALUE SPACES.
009100******************************************************************
009200* CONTADORES DE CONTROL (TODOS COMP)                             *
009300******************************************************************
009400 01  WKS-CONTADORES.
009500     02 WKS-CNT-DETALLES      PIC 9(07) COMP VALUE ZERO.
009600     02 WKS-CNT-LEIDOS        PIC 9(07) COMP VALUE ZERO.
009700     02 WKS-CNT-ENRIQUECIDOS  PIC 9(07) COMP VALUE ZERO.
009800     02 WKS-CNT-SIN-DETALLE   PIC 9(07) COMP VALUE ZERO.
009900     02 WKS-CNT-MSPRIME       PIC 9(07) COMP VALUE ZERO.
010000     02 WKS-CNT-ESCRITOS      PIC 9(07) COMP VALUE ZERO.
010100     02 WKS-IX                PIC 9(02) COMP VALUE ZERO.
010200     02 WKS-LINEITM-NUM       PIC 9(05) VALUE ZERO.
010300     02 FILLER                PIC X(08) VALUE SPACES.
010400 
010500******************************************************************
010600* TABLA DE ENRIQUECIMIENTO CARGADA DESDE EL REPORTE DE           *
010700* DETALLE DE PO - LLAVE = PO-NUMBER + LINE-ITEM                  *
010800******************************************************************
010900 01  TABLA-DETALLE.
011000     02 T-DET-ENTRY OCCURS 5000 TIMES
011100                    INDEXED BY IX-DET.
011200        03 T-DET-LLAVE        PIC X(15).
011300        03 T-DET-PR           PIC X(15).
011400        03 T-DET-SOLICITANTE  PIC X(30).
011500 
011600******************************************************************
011700* VISTA DE CARACTERES DEL RENGLON DE PO EN EL DETALLE -          *
011800* UN RENGLON EN BLANCO SE TRATA COMO CERO (REGLA S2-1)           *
011900******************************************************************
012000 01  PDT1-LINEITM-VISTA REDEFINES PDT1-PO-LINE-ITEM.
012100     02 PDT1-LINEITM-CAR  PIC X(01) OCCURS 5 TIMES.
012200 
012300******************************************************************
012400* VISTA DE CARACTERES DE LA REQUISICION DEL DETALLE - SI         *
012500* VIENE EN BLANCO SE RESPALDA CON EL NUM. DE CARRITO             *
012600******************************************************************
012700 01  PDT1-REQ-VISTA REDEFINES PDT1-REQUISITION-NUM.
012800     02 PDT1-REQ-CAR      PIC X(01) OCCURS 15 TIMES.
012900 
013000******************************************************************
013100* CHEQUEO DEL PATRON M&S PRIME SOBRE EL NUMERO DE PR YA          *
013200* DERIVADO: PRIMER DIGITO 4, 9 DIGITOS MAS Y RELLENO             *
013300* DE ESPACIOS (10 DIGITOS EXACTOS, NI UNO MAS)                   *
013400******************************************************************
013500 01  WKS-PR-CHEQUEO.
013600     02 WKS-PR-DERIVADO   PIC X(15).
013700 01  WKS-PR-VISTA REDEFINES WKS-PR-CHEQUEO.
013800     02 WKS-PR-PRIMER-DIGITO  PIC X(01).
013900     02 WKS-PR-RESTO          PIC X(09).
014000     02 WKS-PR-COLA           PIC X(05).
014100 
014200******************************************************************
014300* AREA DE TRABAJO DEL REGISTRO                                   *
014400******************************************************************
014500 01  WKS-LINEA-TRABAJO.
014600     02 WKS-TIENE-TEXTO      PIC X(01) VALUE 'N'.
014700         88 WKS-HAY-TEXTO           VALUE 'S'.
014800     02 WKS-MATCH            PIC X(01) VALUE 'N'.
014900         88 WKS-HAY-MATCH           VALUE 'S'.
015000     02 WKS-LLAVE-BUSQUEDA   PIC X(15).
015100     02 FILLER               PIC X(09) VALUE SPACES.
015200 01  WKS-SWITCHES.
015300     02 WKS-FIN-DET          PIC X(01) VALUE 'N'.
015400         88 SW-FIN-DET              VALUE 'S'.
015500     02 WKS-FIN-FUENTE       PIC X(01) VALUE 'N'.
015600         88 SW-FIN-FUENTE           VALUE 'S'.
015700     02 FILLER               PIC X(08) VALUE SPACES.
015800 
015900 PROCEDURE DIVISION.
016000******************************************************************
016100* S E C C I O N   P R I N C I P A L                              *
016200******************************************************************
016300 100-MAIN SECTION.
016400     PERFORM 110-ABRE-ARCHIVOS
016500     PERFORM 150-CARGA-TABLA-ENRIQUECE
016600     PERFORM 160-LEE-FUENTE
016700     PERFORM 200-ENRIQUECE-PO UNTIL SW-FIN-FUENTE
016800     PERFORM 900-CIERRA-ARCHIVOS
016900     PERFORM 950-REPORTE-CONTROL
017000     STOP RUN.
017100 100-MAIN-E.  EXIT.
017200 
017300 110-ABRE-ARCHIVOS SECTION.
017400     OPEN INPUT  FUENTE
017500          INPUT  DETALLE
017600          OUTPUT SALIDA
017700     IF FS-FUE NOT EQUAL '00' OR FS-DET NOT EQUAL '00'
017800                OR FS-SAL NOT EQUAL '00'
017900        DISPLAY '>>> ERROR ABRIR ARCHIVOS DE PO <<<'
018000               UPON CONSOLE
018100        MOVE 91 TO RETURN-CODE
018200        STOP RUN
018300     END-IF.
018400 110-ABRE-ARCHIVOS-E.  EXIT.
018500 
018600 160-LEE-FUENTE SECTION.
018700     READ FUENTE
018800         AT END MOVE 'S' TO WKS-FIN-FUENTE
018900     END-READ.
019000 160-LEE-FUENTE-E.  EXIT.
019100 
019200******************************************************************
019300* S E R I E   1 5 0   -   C A R G A   D E L   D E T A L L E      *
019400******************************************************************
019500   150-CARGA-TABLA-ENRIQUECE SECTION.
019600       READ DETALLE
019700           AT END MOVE 'S' TO WKS-FIN-DET
019800       END-READ
019900       PERFORM 155-ACUMULA-DETALLE UNTIL SW-FIN-DET.
020000   150-CARGA-TABLA-ENRIQUECE-E.  EXIT.
020100 
020200   155-ACUMULA-DETALLE SECTION.
020300       ADD 1 TO WKS-CNT-DETALLES
020400       SET IX-DET TO WKS-CNT-DETALLES
020500       PERFORM 157-VERIFICA-LINEITM-BLANCO
020600       IF WKS-HAY-TEXTO
020700          MOVE PDT1-PO-LINE-ITEM TO WKS-LINEITM-NUM
020800       ELSE
020900          MOVE ZERO TO WKS-LINEITM-NUM
021000       END-IF
021100       MOVE SPACES TO T-DET-LLAVE (IX-DET)
021200       STRING PDT1-PO-NUMBER DELIMITED BY SIZE
021300              WKS-LINEITM-NUM DELIMITED BY SIZE
021400         INTO T-DET-LLAVE (IX-DET)
021500       END-STRING
021600       PERFORM 159-DERIVA-PR-NUMBER
021700       MOVE WKS-PR-DERIVADO TO T-DET-PR (IX-DET)
021800       MOVE PDT1-SHOPPING-CART-BY TO T-DET-SOLICITANTE (IX-DET)
021900       READ DETALLE
022000           AT END MOVE 'S' TO WKS-FIN-DET
022100       END-READ.
022200   155-ACUMULA-DETALLE-E.  EXIT.
022300 
022400*    REGLA S2-1: RENGLON DE PO EN BLANCO EN EL DETALLE SE TRATA
022500*    COMO CERO AL ARMAR LA LLAVE DE BUSQUEDA
022600   157-VERIFICA-LINEITM-BLANCO SECTION.
022700       MOVE 'N' TO WKS-TIENE-TEXTO
022800       SET WKS-IX TO 1
022900       PERFORM 158-BUSCA-LINEITM-TEXTO VARYING WKS-IX FROM 1 BY 1
023000               UNTIL WKS-IX > 5 OR WKS-HAY-TEXTO.
023100   157-VERIFICA-LINEITM-BLANCO-E.  EXIT.
023200 
023300   158-BUSCA-LINEITM-TEXTO SECTION.
023400       IF PDT1-LINEITM-CAR (WKS-IX) NOT EQUAL SPACE
023500          MOVE 'S' TO WKS-TIENE-TEXTO
023600       END-IF.
023700   158-BUSCA-LINEITM-TEXTO-E.  EXIT.
023800 
023900*    REGLA S2-1: PREFERENCIA REQUISICION, CARRITO DE COMPRA
024000*    COMO RESPALDO CUANDO LA REQUISICION VIENE EN BLANCO
024100   159-DERIVA-PR-NUMBER SECTION.
024200       PERFORM 161-VERIFICA-REQ-BLANCO
024300       IF WKS-HAY-TEXTO
024400          MOVE PDT1-REQUISITION-NUM TO WKS-PR-DERIVADO
024500       ELSE
024600          MOVE PDT1-SHOPPING-CART-NUM TO WKS-PR-DERIVADO
024700       END-IF.
024800   159-DERIVA-PR-NUMBER-E.  EXIT.
024900 
025000   161-VERIFICA-REQ-BLANCO SECTION.
025100       MOVE 'N' TO WKS-TIENE-TEXTO
025200       SET WKS-IX TO 1
025300       PERFORM 162-BUSCA-REQ-TEXTO VARYING WKS-IX FROM 1 BY 1
025400               UNTIL WKS-IX > 15 OR WKS-HAY-TEXTO.
025500   161-VERIFICA-REQ-BLANCO-E.  EXIT.
025600 
025700   162-BUSCA-REQ-TEXTO SECTION.
025800       IF PDT1-REQ-CAR (WKS-IX) NOT EQUAL SPACE
025900          MOVE 'S' TO WKS-TIENE-TEXTO
026000       END-IF.
026100   162-BUSCA-REQ-TEXTO-E.  EXIT.
026200 
026300******************************************************************
026400* S E R I E   2 0 0   -   E N R I Q U E C I M I E N T O          *
026500******************************************************************
026600*    REGLA S2-1: EL JOIN ES SIEMPRE IZQUIERDO - EL RENGLON DE
026700*    PO SE CONSERVA AUNQUE NO HAYA DETALLE; NO CAMBIA EL CONTEO
026800   200-ENRIQUECE-PO SECTION.
026900       ADD 1 TO WKS-CNT-LEIDOS
027000       MOVE CORRESPONDING REG-PLI2 TO REG-PLI2S
027100       PERFORM 210-CONSTRUYE-LLAVE-PO
027200       PERFORM 220-BUSCA-DETALLE
027300       IF WKS-HAY-MATCH
027400          MOVE T-DET-SOLICITANTE (IX-DET)
027500               TO PLI2-REQUESTER IN REG-PLI2S
027600          MOVE T-DET-PR (IX-DET)
027700               TO PLI2-PR-NUMBER IN REG-PLI2S
027800          ADD 1 TO WKS-CNT-ENRIQUECIDOS
027900       ELSE
028000          MOVE SPACES TO PLI2-REQUESTER IN REG-PLI2S
028100          MOVE SPACES TO PLI2-PR-NUMBER IN REG-PLI2S
028200          ADD 1 TO WKS-CNT-SIN-DETALLE
028300       END-IF
028400       PERFORM 230-REGLA-MS-PRIME
028500       PERFORM 250-ESCRIBE-PLI2S
028600       PERFORM 160-LEE-FUENTE.
028700   200-ENRIQUECE-PO-E.  EXIT.
028800 
028900   210-CONSTRUYE-LLAVE-PO SECTION.
029000       MOVE SPACES TO WKS-LLAVE-BUSQUEDA
029100       STRING PLI2-PO-NUMBER      DELIMITED BY SIZE
029200              PLI2-LINE-ITEM-NUM  DELIMITED BY SIZE
029300         INTO WKS-LLAVE-BUSQUEDA
029400       END-STRING.
029500   210-CONSTRUYE-LLAVE-PO-E.  EXIT.
029600 
029700*    BUSQUEDA SECUENCIAL DE LA LLAVE DE PO EN LA TABLA DE DETALLE
029800   220-BUSCA-DETALLE SECTION.
029900       MOVE 'N' TO WKS-MATCH
030000       SET IX-DET TO 1
030100       PERFORM 222-COMPARA-LLAVE-DET VARYING IX-DET FROM 1 BY 1
030200               UNTIL IX-DET > WKS-CNT-DETALLES OR WKS-HAY-MATCH.
030300   220-BUSCA-DETALLE-E.  EXIT.
030400 
030500   222-COMPARA-LLAVE-DET SECTION.
030600       IF WKS-LLAVE-BUSQUEDA EQUAL T-DET-LLAVE (IX-DET)
030700          MOVE 'S' TO WKS-MATCH
030800       END-IF.
030900   222-COMPARA-LLAVE-DET-E.  EXIT.
031000 
031100*    REGLA S2-1: PR DE 10 DIGITOS QUE EMPIEZA CON 4 FUERZA EL
031200*    SOLICITANTE A M&S PRIME (NUNCA DESHACE EL ENRIQUECIMIENTO,
031300*    SOLO SOBREESCRIBE EL SOLICITANTE)
031400   230-REGLA-MS-PRIME SECTION.
031500       MOVE PLI2-PR-NUMBER IN REG-PLI2S TO WKS-PR-DERIVADO
031600       IF WKS-PR-PRIMER-DIGITO EQUAL '4'
031700          AND WKS-PR-RESTO IS NUMERIC
031800          AND WKS-PR-COLA EQUAL SPACES
031900          MOVE 'M&S Prime' TO PLI2-REQUESTER IN REG-PLI2S
032000          ADD 1 TO WKS-CNT-MSPRIME
032100       END-IF.
032200   230-REGLA-MS-PRIME-E.  EXIT.
032300 
032400   250-ESCRIBE-PLI2S SECTION.
032500       WRITE REG-PLI2S
032600       ADD 1 TO WKS-CNT-ESCRITOS.
032700   250-ESCRIBE-PLI2S-E.  EXIT.
032800 
032900******************************************************************
033000* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
033100******************************************************************
033200 900-CIERRA-ARCHIVOS SECTION.
033300     CLOSE FUENTE DETALLE SALIDA.
033400 900-CIERRA-ARCHIVOS-E.  EXIT.
033500 
033600 950-REPORTE-CONTROL SECTION.
033700     DISPLAY '=== CM2ENPO - ENRIQUECIMIENTO DE LINEAS DE PO ==='
033800     DISPLAY 'RENGLONES DE DETALLE CARG.: ' WKS-CNT-DETALLES
033900     DISPLAY 'LINEAS DE PO LEIDAS   : ' WKS-CNT-LEIDOS
034000     DISPLAY 'LINEAS ENRIQUECIDAS   : ' WKS-CNT-ENRIQUECIDOS
034100     DISPLAY 'LINEAS SIN DETALLE    : ' WKS-CNT-SIN-DETALLE
034200     DISPLAY 'FORZADAS A M&S PRIME  : ' WKS-CNT-MSPRIME
034300     DISPLAY 'LINEAS ESCRITAS       : ' WKS-CNT-ESCRITOS.
034400 950-REPORTE-CONTROL-E.  EXIT.
034500 
034600
