000100******************************************************************
000200* CMGRPS1 - LAYOUT DE ENTRADA - POSTEO DE RECEPCION (GR)         *
000300* EXTRACTO DIARIO DE RECEPCIONES DE MERCADERIA CONTRA PO         *
000400******************************************************************
000500        01 REG-GRP1.
000600        05 GRP1-PO-LINE-ID PIC X(20).
000700        05 GRP1-POSTING-DATE PIC X(10).
000800        05 GRP1-POSTING-DATE-R REDEFINES GRP1-POSTING-DATE.
000900           10 GRP1-PST-ANI PIC X(04).
001000           10 FILLER PIC X(01).
001100           10 GRP1-PST-MES PIC X(02).
001200           10 FILLER PIC X(01).
001300           10 GRP1-PST-DIA PIC X(02).
001400        05 GRP1-EFFECTIVE-QTY PIC S9(7)V9(4).
001500        05 FILLER PIC X(15) VALUE SPACES.
001600
