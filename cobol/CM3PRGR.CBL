000100******************************************************************
000200*  FECHA       : 10/12/1990                                      *
000300*  PROGRAMADOR : M. A. TORRES QUIJADA                            *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM3PRGR                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : PREPARA LAS EXPOSICIONES GRIR PARA IMPORTAR.    *
000800*              : ACUMULA CONTEO Y VALOR POR CUBETA DE ANTIGUEDAD *
000900*              : PARA EL REPORTE DE CONTROL                      *
001000*  ARCHIVOS    : GRIROUT=E,GIOOUT=S                              *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00087                                        *
001400*  NOMBRE      : ETAPA 3 - PREPARA EXPOSICIONES GRIR IMPORTABLES *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM3PRGR.
001800 AUTHOR.           M. A. TORRES QUIJADA.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     10/12/1990.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 17/05/2021 PEDR CM-04482 REESCRIBE PARA REPORTE SAP DE GRIR     CM-04482
003400* 19/06/2023 EEDR CM-04662 AGREGA DESGLOSE POR CUBETA             CM-04662
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004100     CLASS CM-NUMERICO    IS '0' THRU '9'
004200     UPSI-0.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FUENTE ASSIGN TO GRIROUT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-FUE.
004900     SELECT SALIDA ASSIGN TO GIOOUT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-SAL.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  FUENTE
005500     LABEL RECORD IS STANDARD.
005600*    EXPOSICION GRIR POR LINEA (SALIDA CM2GRIR)
005700     COPY CMGRIR1.
005800 FD  SALIDA
005900     LABEL RECORD IS STANDARD.
006000*    EXPOSICION GRIR LISTA PARA IMPORTAR
006100     COPY CMGRIO1.
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400* FECHA Y HORA DE CORRIDA (CONVENCION DEL SHOP)                  *
006500******************************************************************
006600 77  WKS-FECHA-CORRIDA            PIC X(10).
006700 77  WKS-HORA-CORRIDA             PIC X(08).
006800 77  WKS-TIEMPO-CORRIDA    COMP-3 PIC S9(15).
006900 
007000******************************************************************
007100* AREA DE FILE STATUS Y FSE                                      *
007200******************************************************************
007300 01  WKS-FS-STATUS.
007400*   EXPOSICION GRIR POR LINEA
007500           04 FS-FUE PIC 9(02) VALUE ZEROES.
007600           04 FSE-FUE.
007700              08 FSE-RETURN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007800              08 FSE-FUNCTN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007900*   EXPOSICION GRIR LISTA PARA IMPORTAR
008000           04 FS-SAL PIC 9(02) VALUE ZEROES.
008100           04 FSE-SAL.
008200              08 FSE-RETURN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
008300              08 FSE-FUNCTN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
008400 02 FILLER                 PIC X(06) VALUE SPACES.
008500******************************************************************
008600* CONTADORES DE CONTROL (TODOS COMP)                             *
008700******************************************************************
008800 01  WKS-CONTADORES.
008900     02 WKS-CNT-LEIDOS        PIC 9(07) COMP VALUE ZERO.
009000     02 WKS-CNT-ESCRITOS      PIC 9(07) COMP VALUE ZERO.
009100     02 WKS-CNT-RECHAZADAS    PIC 9(07) COMP VALUE ZERO.
009200     02 WKS-CNT-SIN-CUBETA    PIC 9(07) COMP VALUE ZERO.
009300     02 WKS-VAL-TOTAL         PIC S9(11)V99 VALUE ZERO.
009400     02 WKS-IX                PIC 9(02) COMP VALUE ZERO.
009500     02 FILLER                PIC X(06) VALUE SPACES.
009600 
009700******************************************************************
009800* NOMBRES DE CUBETA DE ANTIGUEDAD (REGLA S3-3)                   *
009900******************************************************************
010000 01  TABLA-BUCKET-NOM.
010100     02 FILLER PIC X(12) VALUE '<1 month    '.
010200     02 FILLER PIC X(12) VALUE '1-3 months  '.
010300     02 FILLER PIC X(12) VALUE '3-6 months  '.
010400     02 FILLER PIC X(12) VALUE '6-12 months '.
010500     02 FILLER PIC X(12) VALUE '>1 year     '.
010600 01  T-BUCKET-NOM REDEFINES TABLA-BUCKET-NOM.
010700     02 T-BUCKET-NOMBRE  PIC X(12) OCCURS 5 TIMES.
010800 
010900******************************************************************
011000* ACUMULADOR DE CONTEO Y VALOR POR CUBETA (REGLA S3-3)           *
011100******************************************************************
011200 01  TABLA-BUCKET-ACUM.
011300     02 T-BUC-ENTRY OCCURS 5 TIMES
011400                    INDEXED BY IX-BUC.
011500        03 T-BUC-CONTADOR   PIC 9(07) COMP.
011600        03 T-BUC-VALOR      PIC S9(11)V99.
011700 
011800******************************************************************
011900* AREA DE TRABAJO DEL REGISTRO                                   *
012000******************************************************************
012100   01  WKS-LINEA-TRABAJO.
012200       02 WKS-LLAVE-PO           PIC X(20).
012300       02 WKS-BUCKET-TEXTO       PIC X(12).
012400       02 WKS-MATCH              PIC X(01) VALUE 'N'.
012500           88 WKS-HAY-MATCH             VALUE 'S'.
012600       02 WKS-LINEA-VALIDA       PIC X(01) VALUE 'N'.
012700           88 WKS-ES-VALIDA             VALUE 'S'.
012800       02 WKS-TIENE-TEXTO        PIC X(01) VALUE 'N'.
012900           88 WKS-HAY-TEXTO             VALUE 'S'.
013000       02 FILLER                 PIC X(05) VALUE SPACES.
013100*    VISTA DE CARACTERES DE LA LLAVE DE PO - CHEQUEO DEFENSIVO
013200*    DE BLANCOS EMBEBIDOS ANTES DE EMITIR LA EXPOSICION
013300   01  WKS-LLAVE-VISTA REDEFINES WKS-LLAVE-PO.
013400       02 WKS-LLAVE-CAR          PIC X(01) OCCURS 20 TIMES.
013500*    VISTA DE CARACTERES DE LA CUBETA - UNA CUBETA EN BLANCO NO
013600*    DEBE CONTARSE EN EL DESGLOSE DE ANTIGUEDAD
013700   01  WKS-BUCKET-VISTA REDEFINES WKS-BUCKET-TEXTO.
013800       02 WKS-BUCKET-CAR         PIC X(01) OCCURS 12 TIMES.
013900   01  WKS-SWITCHES.
014000       02 WKS-FIN-FUENTE         PIC X(01) VALUE 'N'.
014100           88 SW-FIN-FUENTE             VALUE 'S'.
014200       02 FILLER                 PIC X(07) VALUE SPACES.
014300 
014400 PROCEDURE DIVISION.
014500******************************************************************
014600* S E C C I O N   P R I N C I P A L                              *
014700******************************************************************
014800   100-MAIN SECTION.
014900       PERFORM 110-ABRE-ARCHIVOS
015000       PERFORM 150-INICIALIZA-BUCKETS
015100       PERFORM 170-LEE-FUENTE
015200       PERFORM 200-PREPARA-EXPOSICION UNTIL SW-FIN-FUENTE
015300       PERFORM 900-CIERRA-ARCHIVOS
015400       PERFORM 950-REPORTE-CONTROL
015500       STOP RUN.
015600   100-MAIN-E.  EXIT.
015700 
015800   110-ABRE-ARCHIVOS SECTION.
015900       ACCEPT WKS-FECHA-CORRIDA  FROM DATE YYYYMMDD
016000       ACCEPT WKS-HORA-CORRIDA   FROM TIME
016100       ACCEPT WKS-TIEMPO-CORRIDA FROM TIME
016200       OPEN INPUT  FUENTE
016300            OUTPUT SALIDA
016400       IF FS-FUE NOT EQUAL '00' OR FS-SAL NOT EQUAL '00'
016500          DISPLAY '>>> ERROR ABRIR ARCHIVOS DE EXPOSICION <<<'
016600                 UPON CONSOLE
016700          MOVE 91 TO RETURN-CODE
016800          STOP RUN
016900       END-IF.
017000   110-ABRE-ARCHIVOS-E.  EXIT.
017100 
017200*    ENTRADA VACIA PRODUCE SALIDA SOLO-ENCABEZADO SIN ERROR -
017300*    LOS ACUMULADORES DE CUBETA DEBEN QUEDAR EN CERO (REGLA S3-3)
017400   150-INICIALIZA-BUCKETS SECTION.
017500       SET IX-BUC TO 1
017600       PERFORM 152-LIMPIA-BUCKET VARYING IX-BUC
017700               FROM 1 BY 1 UNTIL IX-BUC > 5.
017800   150-INICIALIZA-BUCKETS-E.  EXIT.
017900 
018000   152-LIMPIA-BUCKET SECTION.
018100       MOVE ZERO TO T-BUC-CONTADOR (IX-BUC)
018200       MOVE ZERO TO T-BUC-VALOR    (IX-BUC).
018300   152-LIMPIA-BUCKET-E.  EXIT.
018400 
018500   170-LEE-FUENTE SECTION.
018600       READ FUENTE
018700           AT END MOVE 'S' TO WKS-FIN-FUENTE
018800       END-READ.
018900   170-LEE-FUENTE-E.  EXIT.
019000 
019100******************************************************************
019200* S E R I E   2 0 0   -   P R E P A R A C I O N                  *
019300******************************************************************
019400   200-PREPARA-EXPOSICION SECTION.
019500       ADD 1 TO WKS-CNT-LEIDOS
019600       PERFORM 220-VALIDA-LINEA
019700       IF WKS-ES-VALIDA
019800          PERFORM 250-MAPEA-EXPOSICION
019900          PERFORM 260-ACUMULA-BUCKET
020000          PERFORM 280-ESCRIBE-EXPOSICION
020100       ELSE
020200          ADD 1 TO WKS-CNT-RECHAZADAS
020300       END-IF
020400       PERFORM 170-LEE-FUENTE.
020500   200-PREPARA-EXPOSICION-E.  EXIT.
020600 
020700*    REGLA S3-3: LA LLAVE DE PO DEBE TENER CONTENIDO
020800   220-VALIDA-LINEA SECTION.
020900       MOVE 'S' TO WKS-LINEA-VALIDA
021000       MOVE GIR1-PO-LINE-ID TO WKS-LLAVE-PO
021100       PERFORM 225-VERIFICA-LLAVE-BLANCA
021200       IF NOT WKS-HAY-TEXTO
021300          MOVE 'N' TO WKS-LINEA-VALIDA
021400       END-IF.
021500   220-VALIDA-LINEA-E.  EXIT.
021600 
021700   225-VERIFICA-LLAVE-BLANCA SECTION.
021800       MOVE 'N' TO WKS-TIENE-TEXTO
021900       SET WKS-IX TO 1
022000       PERFORM 227-BUSCA-LLAVE-TEXTO VARYING WKS-IX FROM 1 BY 1
022100               UNTIL WKS-IX > 20 OR WKS-HAY-TEXTO.
022200   225-VERIFICA-LLAVE-BLANCA-E.  EXIT.
022300 
022400   227-BUSCA-LLAVE-TEXTO SECTION.
022500       IF WKS-LLAVE-CAR (WKS-IX) NOT EQUAL SPACE
022600          MOVE 'S' TO WKS-TIENE-TEXTO
022700       END-IF.
022800   227-BUSCA-LLAVE-TEXTO-E.  EXIT.
022900 
023000   250-MAPEA-EXPOSICION SECTION.
023100       MOVE GIR1-PO-LINE-ID         TO GIO1-PO-LINE-ID
023200       MOVE GIR1-GRIR-QTY           TO GIO1-GRIR-QTY
023300       MOVE GIR1-GRIR-VALUE         TO GIO1-GRIR-VALUE
023400       MOVE GIR1-FIRST-EXPOS-DATE   TO GIO1-FIRST-EXPOS-DATE
023500       MOVE GIR1-DAYS-OPEN          TO GIO1-DAYS-OPEN
023600       MOVE GIR1-TIME-BUCKET        TO GIO1-TIME-BUCKET
023700       MOVE GIR1-SNAPSHOT-DATE      TO GIO1-SNAPSHOT-DATE
023800       ADD GIR1-GRIR-VALUE TO WKS-VAL-TOTAL.
023900   250-MAPEA-EXPOSICION-E.  EXIT.
024000 
024100*    REGLA S3-3: DESGLOSE POR CUBETA - CONTEO Y VALOR
024200   260-ACUMULA-BUCKET SECTION.
024300       MOVE GIR1-TIME-BUCKET TO WKS-BUCKET-TEXTO
024400       PERFORM 265-VERIFICA-BUCKET-BLANCO
024500       IF WKS-HAY-TEXTO
024600          PERFORM 267-BUSCA-BUCKET
024700       END-IF
024800       IF WKS-HAY-TEXTO AND WKS-HAY-MATCH
024900          ADD 1                 TO T-BUC-CONTADOR (IX-BUC)
025000          ADD GIR1-GRIR-VALUE   TO T-BUC-VALOR    (IX-BUC)
025100       ELSE
025200          ADD 1 TO WKS-CNT-SIN-CUBETA
025300       END-IF.
025400   260-ACUMULA-BUCKET-E.  EXIT.
025500 
025600   265-VERIFICA-BUCKET-BLANCO SECTION.
025700       MOVE 'N' TO WKS-TIENE-TEXTO
025800       SET WKS-IX TO 1
025900       PERFORM 266-BUSCA-BUCKET-TEXTO
026000               VARYING WKS-IX FROM 1 BY 1
026100               UNTIL WKS-IX > 12 OR WKS-HAY-TEXTO.
026200   265-VERIFICA-BUCKET-BLANCO-E.  EXIT.
026300 
026400   266-BUSCA-BUCKET-TEXTO SECTION.
026500       IF WKS-BUCKET-CAR (WKS-IX) NOT EQUAL SPACE
026600          MOVE 'S' TO WKS-TIENE-TEXTO
026700       END-IF.
026800   266-BUSCA-BUCKET-TEXTO-E.  EXIT.
026900 
027000*    BUSQUEDA SECUENCIAL DEL NOMBRE DE CUBETA EN LA TABLA FIJA
027100   267-BUSCA-BUCKET SECTION.
027200       MOVE 'N' TO WKS-MATCH
027300       SET IX-BUC TO 1
027400       PERFORM 268-COMPARA-BUCKET-NOMBRE
027500               VARYING IX-BUC FROM 1 BY 1
027600               UNTIL IX-BUC > 5 OR WKS-HAY-MATCH.
027700   267-BUSCA-BUCKET-E.  EXIT.
027800 
027900   268-COMPARA-BUCKET-NOMBRE SECTION.
028000       IF WKS-BUCKET-TEXTO EQUAL T-BUCKET-NOMBRE (IX-BUC)
028100          MOVE 'S' TO WKS-MATCH
028200       END-IF.
028300   268-COMPARA-BUCKET-NOMBRE-E.  EXIT.
028400 
028500   280-ESCRIBE-EXPOSICION SECTION.
028600       WRITE REG-GIO1
028700       ADD 1 TO WKS-CNT-ESCRITOS.
028800   280-ESCRIBE-EXPOSICION-E.  EXIT.
028900 
029000******************************************************************
029100* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
029200******************************************************************
029300 900-CIERRA-ARCHIVOS SECTION.
029400     CLOSE FUENTE SALIDA.
029500 900-CIERRA-ARCHIVOS-E.  EXIT.
029600 
029700 950-REPORTE-CONTROL SECTION.
029800     DISPLAY '=== CM3PRGR - PREPARA EXPOSICIONES GRIR ==='
029900     DISPLAY 'CORRIDA FECHA : ' WKS-FECHA-CORRIDA
030000             ' HORA : ' WKS-HORA-CORRIDA
030100     DISPLAY 'EXPOSICIONES LEIDAS   : ' WKS-CNT-LEIDOS
030200     DISPLAY 'EXPOSICIONES ESCRITAS : ' WKS-CNT-ESCRITOS
030300     DISPLAY 'EXPOSICIONES RECHAZADAS: ' WKS-CNT-RECHAZADAS
030400     DISPLAY 'SIN CUBETA RECONOCIDA : ' WKS-CNT-SIN-CUBETA
030500     DISPLAY 'VALOR GRIR TOTAL USD  : ' WKS-VAL-TOTAL
030600     PERFORM 960-REPORTE-BUCKETS.
030700 950-REPORTE-CONTROL-E.  EXIT.
030800 
030900 960-REPORTE-BUCKETS SECTION.
031000     SET IX-BUC TO 1
031100     PERFORM 962-MUESTRA-BUCKET VARYING IX-BUC
031200             FROM 1 BY 1 UNTIL IX-BUC > 5.
031300 960-REPORTE-BUCKETS-E.  EXIT.
031400 
031500 962-MUESTRA-BUCKET SECTION.
031600     DISPLAY T-BUCKET-NOMBRE (IX-BUC) ' CTS='
031700             T-BUC-CONTADOR (IX-BUC)
031800             ' USD=' T-BUC-VALOR (IX-BUC).
031900 962-MUESTRA-BUCKET-E.  EXIT.
032000 
032100
