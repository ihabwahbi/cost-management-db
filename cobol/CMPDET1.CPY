000100******************************************************************
000200* CMPDET1 - LAYOUT DE ENTRADA - REPORTE DE DETALLE DE PO         *
000300* USADO PARA ENRIQUECER CON REQUISICION Y SOLICITANTE            *
000400******************************************************************
000500        01 REG-PDT1.
000600        05 PDT1-PO-NUMBER PIC 9(10).
000700        05 PDT1-PO-LINE-ITEM PIC 9(05).
000800        05 PDT1-REQUISITION-NUM PIC X(15).
000900        05 PDT1-SHOPPING-CART-NUM PIC X(15).
001000        05 PDT1-SHOPPING-CART-BY PIC X(30).
001100        05 FILLER PIC X(15) VALUE SPACES.
001200
