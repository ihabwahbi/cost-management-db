000100******************************************************************
000200* CMIRPS2 - LAYOUT INTERMEDIO - IR PRECIADO                      *
000300* SALIDA DE CM1CLIR (IR YA VALUADO CONTRA PRECIO UNIT. PO)       *
000400******************************************************************
000500        01 REG-IRP2.
000600        05 IRP2-PO-LINE-ID PIC X(20).
000700        05 IRP2-POSTING-DATE PIC X(10).
000800        05 IRP2-QUANTITY PIC S9(7)V9(4).
000900        05 IRP2-AMOUNT PIC S9(11)V99.
001000        05 FILLER PIC X(20) VALUE SPACES.
001100
