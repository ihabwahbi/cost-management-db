000100******************************************************************
000200* CMGRIR1 - LAYOUT INTERMEDIO - EXPOSICION GRIR                  *
000300* UNA POR LINEA DE PO SIMPLE ABIERTA (SALIDA CM2GRIR)            *
000400******************************************************************
000500        01 REG-GIR1.
000600        05 GIR1-PO-LINE-ID PIC X(20).
000700        05 GIR1-GRIR-QTY PIC S9(7)V9(4).
000800        05 GIR1-GRIR-VALUE PIC S9(11)V99.
000900        05 GIR1-FIRST-EXPOS-DATE PIC X(10).
001000        05 GIR1-DAYS-OPEN PIC 9(05).
001100        05 GIR1-TIME-BUCKET PIC X(12).
001200        05 GIR1-SNAPSHOT-DATE PIC X(10).
001300        05 FILLER PIC X(15) VALUE SPACES.
001400
