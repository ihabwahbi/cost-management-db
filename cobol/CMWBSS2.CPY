000100******************************************************************
000200* CMWBSS2 - LAYOUT INTERMEDIO - FUENTE WBS ESTANDARIZADA         *
000300* SALIDA DE CM1XWPJ/CM1XWOP/CM1XWOA (UNA POR FUENTE)             *
000400******************************************************************
000500        01 REG-WBS2.
000600        05 WBS2-RAW-TEXT PIC X(60).
000700        05 WBS2-SOURCE PIC X(20).
000800        05 WBS2-PROJECT-NUMBER PIC X(12).
000900        05 WBS2-OPERATION-NUMBER PIC X(12).
001000        05 WBS2-OPS-ACTIVITY-NUM PIC X(12).
001100        05 WBS2-WBS-NAME PIC X(40).
001200        05 WBS2-CLIENT-NAME PIC X(30).
001300        05 WBS2-RIG PIC X(20).
001400        05 WBS2-OPS-DISTRICT PIC X(20).
001500        05 WBS2-SBL-RAW PIC X(40).
001600        05 FILLER PIC X(20) VALUE SPACES.
001700
