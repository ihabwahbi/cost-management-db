000100******************************************************************
000200* CMRESV1 - LAYOUT DE ENTRADA - RESERVA DE MATERIAL (CRUDO)      *
000300* EXTRACTO DE RESERVAS SAP PEGADAS A PO/WBS                      *
000400******************************************************************
000500        01 REG-RSV1.
000600        05 RSV1-RESERVATION-LINE PIC X(15).
000700        05 RSV1-BL-PROFIT-CTR PIC X(05).
000800        05 RSV1-BL-COST-CTR PIC X(05).
000900        05 RSV1-PO-LINE-TO-PEG PIC X(20).
001000        05 RSV1-PO-TO-PEG PIC X(12).
001100        05 RSV1-MAXIMO-ASSET-NUM PIC X(25).
001200        05 RSV1-PLANT PIC X(06).
001300        05 RSV1-WBS-NUMBER PIC X(12).
001400        05 RSV1-RESV-STATUS PIC X(15).
001500        05 RSV1-QUANTITY PIC S9(7)V9(4).
001600        05 FILLER PIC X(10) VALUE SPACES.
001700
