000100******************************************************************
000200*  FECHA       : 15/10/1990                                      *
000300*  PROGRAMADOR : M. A. TORRES QUIJADA                            *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM2WBS                                          *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : PARSEA EL WBS DE LAS TRES FUENTES YA ESTANDAR., *
000800*              : DERIVA UBICACION POR DISTRITO Y LINEA DE NEGOCIO*
000900*              : Y UNE TODO EN EL WBS DETALLE LISTO A IMPORTAR   *
001000*  ARCHIVOS    : WBSPOUT=E,WBSOOUT=E,WBSAOUT=E,WBSDOUT=S         *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00084                                        *
001400*  NOMBRE      : ETAPA 2 - PROCESO DE WBS (PROY/OPER/ACTIV)      *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM2WBS.
001800 AUTHOR.           M. A. TORRES QUIJADA.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     15/10/1990.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 03/05/2021 PEDR CM-04470 REESCRIBE PARA REPORTE SAP DE WBS      CM-04470
003400* 28/03/2023 EEDR CM-04650 AGREGA TABLA DE LOCALIZ. POR DISTRITO  CM-04650
003500* 09/08/2025 EEDR CM-04715 CORRIGE BORRADO DE SBL-LIST AL ESCRIBIRCM-04715
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004200     CLASS CM-NUMERICO    IS '0' THRU '9'
004300     UPSI-0.
004400 
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT FUENTE-P ASSIGN TO WBSPOUT
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS FS-FUP.
005000     SELECT FUENTE-O ASSIGN TO WBSOOUT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-FUO.
005300     SELECT FUENTE-A ASSIGN TO WBSAOUT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-FUA.
005600     SELECT SALIDA ASSIGN TO WBSDOUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-SAL.
005900 DATA DIVISION.
006000 FILE SECTION.
006100   FD  FUENTE-P
006200       LABEL RECORD IS STANDARD.
006300*    WBS ESTANDARIZADO DE PROYECTOS
006400       COPY CMWBSS2 REPLACING REG-WBS2 BY REG-WBS2P.
006500   FD  FUENTE-O
006600       LABEL RECORD IS STANDARD.
006700*    WBS ESTANDARIZADO DE OPERACIONES
006800       COPY CMWBSS2 REPLACING REG-WBS2 BY REG-WBS2O.
006900   FD  FUENTE-A
007000       LABEL RECORD IS STANDARD.
007100*    WBS ESTANDARIZADO DE ACTIVIDADES DE OPERACION
007200       COPY CMWBSS2 REPLACING REG-WBS2 BY REG-WBS2A.
007300 
007400 FD  SALIDA
007500     LABEL RECORD IS STANDARD.
007600*    WBS DETALLE LISTO PARA IMPORTAR
007700     COPY CMWBSP1.
007800 WORKING-STORAGE SECTION.
007900******************************************************************
008000* AREA DE FILE STATUS Y FSE                                      *
008100******************************************************************
008200 01  WKS-FS-STATUS.
008300*   WBS ESTANDARIZADO DE PROYECTOS
008400           04 FS-FUP PIC 9(02) VALUE ZEROES.
008500           04 FSE-FUP.
008600              08 FSE-RETURN-FUP USAGE COMP-5 PIC S9(4) VALUE 0.
008700              08 FSE-FUNCTN-FUP USAGE COMP-5 PIC S9(4) VALUE 0.
008800*   WBS ESTANDARIZADO DE OPERACIONES
008900           04 FS-FUO PIC 9(02) VALUE ZEROES.
009000           04 FSE-FUO.
009100              08 FSE-RETURN-FUO USAGE COMP-5 PIC S9(4) VALUE 0.
009200              08 FSE-FUNCTN-FUO USAGE COMP-5 PIC S9(4) VALUE 0.
009300*   WBS ESTANDARIZADO DE ACTIVIDADES
009400           04 FS-FUA PIC 9(02) VALUE ZEROES.
009500           04 FSE-FUA.
009600              08 FSE-RETURN-FUA USAGE COMP-5 PIC S9(4) VALUE 0.
009700              08 FSE-FUNCTN-FUA USAGE COMP-5 PIC S9(4) VALUE 0.
009800*   WBS DETALLE
009900           04 FS-SAL PIC 9(02) VALUE ZEROES.
010000           04 FSE-SAL.
010100              08 FSE-RETURN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
010200              08 FSE-FUNCTN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
010300 02 FILLER                 PIC X(02) VALUE SPACES.
010400******************************************************************
010500* CONTADORES DE CONTROL (TODOS COMP) - UNO POR FUENTE            *
010600* MAS LOS DE LLENADO DE UBICACION Y LINEA DE NEGOCIO             *
010700******************************************************************
010800 01  WKS-CONTADORES.
010900     02 WKS-CNT-LEIDOS-P      PIC 9(07) COMP VALUE ZERO.
011000     02 WKS-CNT-ESCRITOS-P    PIC 9(07) COMP VALUE ZERO.
011100     02 WKS-CNT-DESCARTES-P   PIC 9(07) COMP VALUE ZERO.
011200     02 WKS-CNT-LEIDOS-O      PIC 9(07) COMP VALUE ZERO.
011300     02 WKS-CNT-ESCRITOS-O    PIC 9(07) COMP VALUE ZERO.
011400     02 WKS-CNT-DESCARTES-O   PIC 9(07) COMP VALUE ZERO.
011500     02 WKS-CNT-LEIDOS-A      PIC 9(07) COMP VALUE ZERO.
011600     02 WKS-CNT-ESCRITOS-A    PIC 9(07) COMP VALUE ZERO.
011700     02 WKS-CNT-DESCARTES-A   PIC 9(07) COMP VALUE ZERO.
011800     02 WKS-CNT-CON-UBICAC    PIC 9(07) COMP VALUE ZERO.
011900     02 WKS-CNT-CON-SBL       PIC 9(07) COMP VALUE ZERO.
012000     02 WKS-CNT-NO-ESTANDAR   PIC 9(07) COMP VALUE ZERO.
012100     02 WKS-IX                PIC 9(02) COMP VALUE ZERO.
012200     02 WKS-IX2               PIC 9(02) COMP VALUE ZERO.
012300     02 WKS-PTR               PIC 9(03) COMP VALUE ZERO.
012400     02 FILLER                PIC X(06) VALUE SPACES.
012500 
012600******************************************************************
012700* TABLA FIJA DISTRITO DE OPERACION -> UBICACION.                 *
012800* CONTENIDO PROPIO DEL AREA; DISTRITO SIN RENGLON                *
012900* EN LA TABLA QUEDA SIN UBICACION (SOLO AVISO)                   *
013000******************************************************************
013100 01  TABLA-DISTRITO-LOC.
013200     02 FILLER PIC X(280) VALUE
013300        'MIDLAND             PERMIAN WEST        '
013400        'ODESSA              PERMIAN WEST        '
013500        'WILLISTON           BAKKEN              '
013600        'DICKINSON           BAKKEN              '
013700        'OKLAHOMA CITY       MIDCONTINENT        '
013800        'PITTSBURGH          APPALACHIA          '
013900        'CORPUS CHRISTI      EAGLE FORD          '.
014000 01  T-DISTRITO-LOC REDEFINES TABLA-DISTRITO-LOC.
014100     02 T-DISTRITO-ENTRY OCCURS 7 TIMES.
014200        03 T-DISTRITO-NOMBRE  PIC X(20).
014300        03 T-DISTRITO-UBICAC  PIC X(20).
014400 
014500******************************************************************
014600* TABLA FIJA NOMBRE DE LINEA DE NEGOCIO -> CODIGO.               *
014700* SOLO LA USAN LAS ACTIVIDADES DE OPERACION (REGLA               *
014800* S2-4); NOMBRE SIN RENGLON CAE AL CODIGO DEL WBS                *
014900******************************************************************
015000 01  TABLA-NOMBRE-SBL.
015100     02 FILLER PIC X(276) VALUE
015200        'WIRELINE PERFORATING SERVICES          WLPS  '
015300        'SLICKLINE SERVICES                     SLKN  '
015400        'CEMENTING SERVICES                     CMTG  '
015500        'COILED TUBING SERVICES                 COIL  '
015600        'STIMULATION SERVICES                   STIM  '
015700        'DRILLING SERVICES                      DRLG  '.
015800 01  T-NOMBRE-SBL REDEFINES TABLA-NOMBRE-SBL.
015900     02 T-SBL-ENTRY OCCURS 6 TIMES.
016000        03 T-SBL-NOMBRE  PIC X(40).
016100        03 T-SBL-COD     PIC X(06).
016200 
016300******************************************************************
016400* AREA DE TRABAJO DEL ELEMENTO WBS EN PROCESO -                  *
016500* UN ELEMENTO ES UN PEDAZO SEPARADO POR COMA (PROY.)             *
016600* O EL RENGLON COMPLETO (OPERACIONES/ACTIVIDADES)                *
016700******************************************************************
016800 01  WKS-TEXTO-SPLIT         PIC X(60) VALUE SPACES.
016900 01  WKS-ELEMENTO            PIC X(60) VALUE SPACES.
017000 01  WKS-ELEM-VISTA REDEFINES WKS-ELEMENTO.
017100     02 WKS-ELEM-CAR         PIC X(01) OCCURS 60 TIMES.
017200 01  WKS-WBS-CANDIDATO       PIC X(12) VALUE SPACES.
017300 01  WKS-SBL-CANDIDATO       PIC X(20) VALUE SPACES.
017400 01  WKS-SBL-CAND-VISTA REDEFINES WKS-SBL-CANDIDATO.
017500     02 WKS-SBL-CAR          PIC X(01) OCCURS 20 TIMES.
017600 01  WKS-UBICACION           PIC X(20) VALUE SPACES.
017700 01  WKS-SBL-LIST-STAGE      PIC X(30) VALUE SPACES.
017800 01  WKS-LINEA-TRABAJO.
017900     02 WKS-MATCH            PIC X(01) VALUE 'N'.
018000         88 WKS-HAY-MATCH            VALUE 'S'.
018100     02 WKS-EN-PARENTESIS    PIC X(01) VALUE 'N'.
018200         88 WKS-DENTRO-PARENT        VALUE 'S'.
018300     02 WKS-FIN-PARENTESIS   PIC X(01) VALUE 'N'.
018400         88 WKS-CERRO-PARENT         VALUE 'S'.
018500     02 WKS-UBIC-MATCH       PIC X(01) VALUE 'N'.
018600         88 WKS-HAY-UBIC-MATCH       VALUE 'S'.
018700     02 FILLER               PIC X(06) VALUE SPACES.
018800 01  WKS-SWITCHES.
018900     02 WKS-FIN-P            PIC X(01) VALUE 'N'.
019000         88 SW-FIN-P                 VALUE 'S'.
019100     02 WKS-FIN-O            PIC X(01) VALUE 'N'.
019200         88 SW-FIN-O                 VALUE 'S'.
019300     02 WKS-FIN-A            PIC X(01) VALUE 'N'.
019400         88 SW-FIN-A                 VALUE 'S'.
019500     02 FILLER               PIC X(09) VALUE SPACES.
019600 
019700 PROCEDURE DIVISION.
019800******************************************************************
019900* S E C C I O N   P R I N C I P A L                              *
020000******************************************************************
020100 100-MAIN SECTION.
020200     PERFORM 110-ABRE-ARCHIVOS
020300     PERFORM 200-PROCESA-PROYECTOS
020400     PERFORM 300-PROCESA-OPERACIONES
020500     PERFORM 400-PROCESA-ACTIVIDADES
020600     PERFORM 900-CIERRA-ARCHIVOS
020700     PERFORM 950-REPORTE-CONTROL
020800     STOP RUN.
020900 100-MAIN-E.  EXIT.
021000 
021100 110-ABRE-ARCHIVOS SECTION.
021200     OPEN INPUT  FUENTE-P
021300          INPUT  FUENTE-O
021400          INPUT  FUENTE-A
021500          OUTPUT SALIDA
021600     IF FS-FUP NOT EQUAL '00' OR FS-FUO NOT EQUAL '00'
021700           OR FS-FUA NOT EQUAL '00' OR FS-SAL NOT EQUAL '00'
021800        DISPLAY '>>> ERROR ABRIR ARCHIVOS DE WBS <<<'
021900               UPON CONSOLE
022000        MOVE 91 TO RETURN-CODE
022100        STOP RUN
022200     END-IF.
022300 110-ABRE-ARCHIVOS-E.  EXIT.
022400 
022500******************************************************************
022600* S E R I E   2 0 0   -   P R O Y E C T O S                      *
022700* EL TEXTO CRUDO SE DIVIDE EN ELEMENTOS POR COMA;                *
022800* CADA ELEMENTO PUEDE GENERAR SU PROPIO RENGLON                  *
022900******************************************************************
023000   200-PROCESA-PROYECTOS SECTION.
023100       READ FUENTE-P
023200           AT END MOVE 'S' TO WKS-FIN-P
023300       END-READ
023400       PERFORM 210-LEE-Y-DIVIDE-PROYECTO UNTIL SW-FIN-P.
023500   200-PROCESA-PROYECTOS-E.  EXIT.
023600 
023700   210-LEE-Y-DIVIDE-PROYECTO SECTION.
023800       ADD 1 TO WKS-CNT-LEIDOS-P
023900       MOVE WBS2-RAW-TEXT IN REG-WBS2P TO WKS-TEXTO-SPLIT
024000       SET WKS-PTR TO 1
024100       PERFORM 220-DIVIDE-ELEMENTO UNTIL WKS-PTR > 60
024200       READ FUENTE-P
024300           AT END MOVE 'S' TO WKS-FIN-P
024400       END-READ.
024500   210-LEE-Y-DIVIDE-PROYECTO-E.  EXIT.
024600 
024700*    CADA ELEMENTO ENTRE COMAS SE PARSEA POR SU CUENTA -
024800*    UN RENGLON DE ORIGEN PUEDE PRODUCIR VARIOS RENGLONES
024900   220-DIVIDE-ELEMENTO SECTION.
025000       MOVE SPACES TO WKS-ELEMENTO
025100       UNSTRING WKS-TEXTO-SPLIT DELIMITED BY ','
025200           INTO WKS-ELEMENTO
025300           WITH POINTER WKS-PTR
025400       END-UNSTRING
025500       PERFORM 520-PARSEA-WBS-ELEMENTO
025600       IF WKS-HAY-MATCH
025700          PERFORM 530-PARSEA-SBL-ELEMENTO
025800          MOVE SPACES TO WKS-SBL-LIST-STAGE
025900          IF WKS-SBL-CANDIDATO NOT EQUAL SPACES
026000             STRING '{' DELIMITED BY SIZE
026100                    WKS-SBL-CANDIDATO DELIMITED BY SPACE
026200                    '}' DELIMITED BY SIZE
026300                 INTO WKS-SBL-LIST-STAGE
026400             ADD 1 TO WKS-CNT-CON-SBL
026500          END-IF
026600          MOVE SPACES TO REG-WBP1
026700          MOVE WKS-WBS-CANDIDATO TO WBP1-WBS-NUMBER
026800          MOVE 'Project' TO WBP1-WBS-SOURCE
026900          MOVE WBS2-PROJECT-NUMBER IN REG-WBS2P
027000                                   TO WBP1-PROJECT-NUMBER
027100          MOVE WBS2-WBS-NAME IN REG-WBS2P TO WBP1-WBS-NAME
027200          MOVE WBS2-CLIENT-NAME IN REG-WBS2P TO WBP1-CLIENT-NAME
027300          MOVE WBS2-RIG IN REG-WBS2P TO WBP1-RIG
027400          MOVE WBS2-OPS-DISTRICT IN REG-WBS2P
027500                                 TO WBP1-OPS-DISTRICT
027600          MOVE WKS-SBL-LIST-STAGE TO WBP1-SBL-LIST
027700          PERFORM 600-MAPEA-UBICACION
027800          MOVE WKS-UBICACION TO WBP1-LOCATION
027900          PERFORM 610-VALIDA-FORMATO-WBS
028000          WRITE REG-WBP1
028100          ADD 1 TO WKS-CNT-ESCRITOS-P
028200       ELSE
028300          ADD 1 TO WKS-CNT-DESCARTES-P
028400       END-IF.
028500   220-DIVIDE-ELEMENTO-E.  EXIT.
028600 
028700******************************************************************
028800* S E R I E   3 0 0   -   O P E R A C I O N E S                  *
028900* UN SOLO WBS POR RENGLON - SIN DIVISION POR COMA;               *
029000* LA LISTA DE LINEA DE NEGOCIO YA VIENE POR CODIGO               *
029100******************************************************************
029200 300-PROCESA-OPERACIONES SECTION.
029300     READ FUENTE-O
029400         AT END MOVE 'S' TO WKS-FIN-O
029500     END-READ
029600     PERFORM 310-LEE-Y-PARSEA-OPERACION UNTIL SW-FIN-O.
029700 300-PROCESA-OPERACIONES-E.  EXIT.
029800 
029900 310-LEE-Y-PARSEA-OPERACION SECTION.
030000     ADD 1 TO WKS-CNT-LEIDOS-O
030100     MOVE WBS2-RAW-TEXT IN REG-WBS2O TO WKS-ELEMENTO
030200     PERFORM 520-PARSEA-WBS-ELEMENTO
030300     IF WKS-HAY-MATCH
030400        MOVE SPACES TO WKS-SBL-LIST-STAGE
030500        IF WBS2-SBL-RAW IN REG-WBS2O NOT EQUAL SPACES
030600           STRING '{' DELIMITED BY SIZE
030700                  WBS2-SBL-RAW IN REG-WBS2O DELIMITED BY SPACE
030800                  '}' DELIMITED BY SIZE
030900               INTO WKS-SBL-LIST-STAGE
031000           ADD 1 TO WKS-CNT-CON-SBL
031100        END-IF
031200        MOVE SPACES TO REG-WBP1
031300        MOVE WKS-WBS-CANDIDATO TO WBP1-WBS-NUMBER
031400        MOVE 'Operation' TO WBP1-WBS-SOURCE
031500        MOVE WBS2-OPERATION-NUMBER IN REG-WBS2O
031600                                   TO WBP1-OPERATION-NUMBER
031700        MOVE WBS2-WBS-NAME IN REG-WBS2O TO WBP1-WBS-NAME
031800        MOVE WBS2-CLIENT-NAME IN REG-WBS2O TO WBP1-CLIENT-NAME
031900        MOVE WBS2-OPS-DISTRICT IN REG-WBS2O
032000                               TO WBP1-OPS-DISTRICT
032100        MOVE WKS-SBL-LIST-STAGE TO WBP1-SBL-LIST
032200        PERFORM 600-MAPEA-UBICACION
032300        MOVE WKS-UBICACION TO WBP1-LOCATION
032400        PERFORM 610-VALIDA-FORMATO-WBS
032500        WRITE REG-WBP1
032600        ADD 1 TO WKS-CNT-ESCRITOS-O
032700     ELSE
032800        ADD 1 TO WKS-CNT-DESCARTES-O
032900     END-IF
033000     READ FUENTE-O
033100         AT END MOVE 'S' TO WKS-FIN-O
033200     END-READ.
033300 310-LEE-Y-PARSEA-OPERACION-E.  EXIT.
033400 
033500******************************************************************
033600* S E R I E   4 0 0   -   A C T I V I D A D E S                  *
033700* UN SOLO WBS POR RENGLON; LINEA DE NEGOCIO SALE DEL             *
033800* NOMBRE COMPLETO, CON RESPALDO AL CODIGO ENTRE PARENT.          *
033900******************************************************************
034000   400-PROCESA-ACTIVIDADES SECTION.
034100       READ FUENTE-A
034200           AT END MOVE 'S' TO WKS-FIN-A
034300       END-READ
034400       PERFORM 410-LEE-Y-PARSEA-ACTIVIDAD UNTIL SW-FIN-A.
034500   400-PROCESA-ACTIVIDADES-E.  EXIT.
034600 
034700   410-LEE-Y-PARSEA-ACTIVIDAD SECTION.
034800       ADD 1 TO WKS-CNT-LEIDOS-A
034900       MOVE WBS2-RAW-TEXT IN REG-WBS2A TO WKS-ELEMENTO
035000       PERFORM 520-PARSEA-WBS-ELEMENTO
035100       IF WKS-HAY-MATCH
035200          PERFORM 420-RESUELVE-SBL-ACTIVIDAD
035300          MOVE SPACES TO REG-WBP1
035400          MOVE WKS-WBS-CANDIDATO TO WBP1-WBS-NUMBER
035500          MOVE 'Operation Activity' TO WBP1-WBS-SOURCE
035600          MOVE WBS2-OPS-ACTIVITY-NUM IN REG-WBS2A
035700                                     TO WBP1-OPS-ACTIVITY-NUM
035800          MOVE WBS2-WBS-NAME IN REG-WBS2A TO WBP1-WBS-NAME
035900          MOVE WBS2-CLIENT-NAME IN REG-WBS2A TO WBP1-CLIENT-NAME
036000          MOVE WBS2-OPS-DISTRICT IN REG-WBS2A
036100                                 TO WBP1-OPS-DISTRICT
036200          MOVE WKS-SBL-LIST-STAGE TO WBP1-SBL-LIST
036300          PERFORM 600-MAPEA-UBICACION
036400          MOVE WKS-UBICACION TO WBP1-LOCATION
036500          PERFORM 610-VALIDA-FORMATO-WBS
036600          WRITE REG-WBP1
036700          ADD 1 TO WKS-CNT-ESCRITOS-A
036800       ELSE
036900          ADD 1 TO WKS-CNT-DESCARTES-A
037000       END-IF
037100       READ FUENTE-A
037200           AT END MOVE 'S' TO WKS-FIN-A
037300       END-READ.
037400   410-LEE-Y-PARSEA-ACTIVIDAD-E.  EXIT.
037500 
037600*    NOMBRE COMPLETO CONTRA TABLA-NOMBRE-SBL; SI NO HAY MATCH
037700*    SE RESPALDA CON EL CODIGO ENTRE PARENTESIS DEL WBS CRUDO
037800   420-RESUELVE-SBL-ACTIVIDAD SECTION.
037900       MOVE 'N' TO WKS-MATCH
038000       SET WKS-IX TO 1
038100       PERFORM 425-COMPARA-SBL-NOMBRE VARYING WKS-IX FROM 1 BY 1
038200               UNTIL WKS-IX > 6 OR WKS-HAY-MATCH
038300       IF NOT WKS-HAY-MATCH
038400          PERFORM 530-PARSEA-SBL-ELEMENTO
038500       END-IF
038600       MOVE SPACES TO WKS-SBL-LIST-STAGE
038700       IF WKS-SBL-CANDIDATO NOT EQUAL SPACES
038800          STRING '{' DELIMITED BY SIZE
038900                 WKS-SBL-CANDIDATO DELIMITED BY SPACE
039000                 '}' DELIMITED BY SIZE
039100              INTO WKS-SBL-LIST-STAGE
039200          ADD 1 TO WKS-CNT-CON-SBL
039300       END-IF.
039400   420-RESUELVE-SBL-ACTIVIDAD-E.  EXIT.
039500 
039600   425-COMPARA-SBL-NOMBRE SECTION.
039700       IF WBS2-SBL-RAW IN REG-WBS2A
039800                            EQUAL T-SBL-NOMBRE (WKS-IX)
039900          MOVE 'S' TO WKS-MATCH
040000          MOVE T-SBL-COD (WKS-IX) TO WKS-SBL-CANDIDATO
040100       END-IF.
040200   425-COMPARA-SBL-NOMBRE-E.  EXIT.
040300 
040400******************************************************************
040500* S E R I E   5 0 0   -   P A R S E O   D E L   W B S            *
040600* PATRON: 'J.' + 2 DIGITOS + '.' + 6 DIGITOS, EN                 *
040700* CUALQUIER POSICION DEL ELEMENTO (REGLA S2-4)                   *
040800******************************************************************
040900   520-PARSEA-WBS-ELEMENTO SECTION.
041000       MOVE 'N' TO WKS-MATCH
041100       MOVE SPACES TO WKS-WBS-CANDIDATO
041200       SET WKS-IX TO 1
041300       PERFORM 522-COMPARA-PATRON-WBS VARYING WKS-IX FROM 1 BY 1
041400               UNTIL WKS-IX > 49 OR WKS-HAY-MATCH.
041500   520-PARSEA-WBS-ELEMENTO-E.  EXIT.
041600 
041700   522-COMPARA-PATRON-WBS SECTION.
041800       IF WKS-ELEM-CAR (WKS-IX) EQUAL 'J'
041900          AND WKS-ELEM-CAR (WKS-IX + 1) EQUAL '.'
042000          AND WKS-ELEM-CAR (WKS-IX + 2) IS NUMERIC
042100          AND WKS-ELEM-CAR (WKS-IX + 3) IS NUMERIC
042200          AND WKS-ELEM-CAR (WKS-IX + 4) EQUAL '.'
042300          AND WKS-ELEM-CAR (WKS-IX + 5) IS NUMERIC
042400          AND WKS-ELEM-CAR (WKS-IX + 6) IS NUMERIC
042500          AND WKS-ELEM-CAR (WKS-IX + 7) IS NUMERIC
042600          AND WKS-ELEM-CAR (WKS-IX + 8) IS NUMERIC
042700          AND WKS-ELEM-CAR (WKS-IX + 9) IS NUMERIC
042800          AND WKS-ELEM-CAR (WKS-IX + 10) IS NUMERIC
042900          MOVE WKS-ELEMENTO (WKS-IX:12) TO WKS-WBS-CANDIDATO
043000          MOVE 'S' TO WKS-MATCH
043100       END-IF.
043200   522-COMPARA-PATRON-WBS-E.  EXIT.
043300 
043400*    CODIGO DE LINEA DE NEGOCIO = LETRAS DENTRO DEL PRIMER
043500*    PARENTESIS DEL ELEMENTO (EN BLANCO SI NO HAY PARENTESIS)
043600   530-PARSEA-SBL-ELEMENTO SECTION.
043700       MOVE SPACES TO WKS-SBL-CANDIDATO
043800       MOVE 'N' TO WKS-EN-PARENTESIS
043900       MOVE 'N' TO WKS-FIN-PARENTESIS
044000       SET WKS-IX TO 1
044100       SET WKS-IX2 TO 0
044200       PERFORM 532-EXTRAE-CAR-PARENTESIS
044300         VARYING WKS-IX FROM 1 BY 1
044400               UNTIL WKS-IX > 60 OR WKS-CERRO-PARENT.
044500   530-PARSEA-SBL-ELEMENTO-E.  EXIT.
044600 
044700   532-EXTRAE-CAR-PARENTESIS SECTION.
044800       IF WKS-ELEM-CAR (WKS-IX) EQUAL '('
044900          MOVE 'S' TO WKS-EN-PARENTESIS
045000       ELSE
045100          IF WKS-ELEM-CAR (WKS-IX) EQUAL ')'
045200             MOVE 'N' TO WKS-EN-PARENTESIS
045300             MOVE 'S' TO WKS-FIN-PARENTESIS
045400          ELSE
045500             IF WKS-DENTRO-PARENT
045600                ADD 1 TO WKS-IX2
045700                MOVE WKS-ELEM-CAR (WKS-IX)
045800                                TO WKS-SBL-CAR (WKS-IX2)
045900             END-IF
046000          END-IF
046100       END-IF.
046200   532-EXTRAE-CAR-PARENTESIS-E.  EXIT.
046300 
046400******************************************************************
046500* S E R I E   6 0 0   -   U B I C A C I O N   Y                  *
046600* V A L I D A C I O N   D E F E N S I V A                        *
046700******************************************************************
046800*    BUSCA EL DISTRITO DE OPERACION EN LA TABLA FIJA; SIN
046900*    MATCH LA UBICACION QUEDA EN BLANCO (SOLO AVISO, S2-4)
047000   600-MAPEA-UBICACION SECTION.
047100       MOVE 'N' TO WKS-UBIC-MATCH
047200       MOVE SPACES TO WKS-UBICACION
047300       SET WKS-IX TO 1
047400       PERFORM 602-COMPARA-DISTRITO VARYING WKS-IX FROM 1 BY 1
047500               UNTIL WKS-IX > 7 OR WKS-HAY-UBIC-MATCH
047600       IF WKS-HAY-UBIC-MATCH
047700          ADD 1 TO WKS-CNT-CON-UBICAC
047800       END-IF.
047900   600-MAPEA-UBICACION-E.  EXIT.
048000 
048100   602-COMPARA-DISTRITO SECTION.
048200       IF WBP1-OPS-DISTRICT EQUAL T-DISTRITO-NOMBRE (WKS-IX)
048300          MOVE 'S' TO WKS-UBIC-MATCH
048400          MOVE T-DISTRITO-UBICAC (WKS-IX) TO WKS-UBICACION
048500       END-IF.
048600   602-COMPARA-DISTRITO-E.  EXIT.
048700 
048800*    EL WBS YA SE EXTRAJO POR PATRON, ASI QUE NUNCA DEBERIA
048900*    FALLAR - SE CONSERVA POR DISCIPLINA DEL AREA (REGLA S2-4)
049000   610-VALIDA-FORMATO-WBS SECTION.
049100       IF WBP1-PREFIJO-J NOT EQUAL 'J.'
049200             OR WBP1-SEGMENTO-NN NOT NUMERIC
049300             OR WBP1-SEGMENTO-NNNNNN NOT NUMERIC
049400          ADD 1 TO WKS-CNT-NO-ESTANDAR
049500       END-IF.
049600   610-VALIDA-FORMATO-WBS-E.  EXIT.
049700 
049800******************************************************************
049900* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
050000******************************************************************
050100 900-CIERRA-ARCHIVOS SECTION.
050200     CLOSE FUENTE-P FUENTE-O FUENTE-A SALIDA.
050300 900-CIERRA-ARCHIVOS-E.  EXIT.
050400 
050500 950-REPORTE-CONTROL SECTION.
050600     DISPLAY '=== CM2WBS - PROCESO DE WBS (S2-4) ==='
050700     DISPLAY 'PROYECTOS  LEIDOS/ESCRITOS/DESCARTE : '
050800             WKS-CNT-LEIDOS-P ' / ' WKS-CNT-ESCRITOS-P
050900             ' / ' WKS-CNT-DESCARTES-P
051000     DISPLAY 'OPERACION  LEIDOS/ESCRITOS/DESCARTE : '
051100             WKS-CNT-LEIDOS-O ' / ' WKS-CNT-ESCRITOS-O
051200             ' / ' WKS-CNT-DESCARTES-O
051300     DISPLAY 'ACTIVIDAD  LEIDOS/ESCRITOS/DESCARTE : '
051400             WKS-CNT-LEIDOS-A ' / ' WKS-CNT-ESCRITOS-A
051500             ' / ' WKS-CNT-DESCARTES-A
051600     DISPLAY 'RENGLONES CON UBICACION ASIGNADA    : '
051700             WKS-CNT-CON-UBICAC
051800     DISPLAY 'RENGLONES CON LINEA DE NEGOCIO       : '
051900             WKS-CNT-CON-SBL
052000     DISPLAY 'WBS FUERA DE FORMATO ESTANDAR (AVISO): '
052100             WKS-CNT-NO-ESTANDAR.
052200 950-REPORTE-CONTROL-E.  EXIT.
052300 
052400
