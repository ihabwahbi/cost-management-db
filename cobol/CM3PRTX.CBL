000100******************************************************************
000200*  FECHA       : 03/12/1990                                      *
000300*  PROGRAMADOR : M. A. TORRES QUIJADA                            *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM3PRTX                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : PREPARA LAS TRANSACCIONES GR/IR PARA IMPORTAR.  *
000800*              : ARMA EL ID DE TRANSACCION Y NUMERA LOS POSTEOS  *
000900*              : REPETIDOS EN LINEA, TIPO Y FECHA DESDE 1        *
001000*  ARCHIVOS    : CIMPOUT=E,TRNOUT=S                              *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00086                                        *
001400*  NOMBRE      : ETAPA 3 - PREPARA TRANSACCIONES DE PO IMPORTABLE*
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM3PRTX.
001800 AUTHOR.           M. A. TORRES QUIJADA.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     03/12/1990.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 17/05/2021 PEDR CM-04481 REESCRIBE PARA REPORTE SAP DE TRANSACC CM-04481
003400* 12/06/2023 EEDR CM-04661 AGREGA SECUENCIA POR LINEA/TIPO/FECHA  CM-04661
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004100     CLASS CM-NUMERICO    IS '0' THRU '9'
004200     UPSI-0.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FUENTE ASSIGN TO CIMPOUT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-FUE.
004900     SELECT SALIDA ASSIGN TO TRNOUT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-SAL.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  FUENTE
005500     LABEL RECORD IS STANDARD.
005600*    IMPACTO A COSTO POR POSTEO (SALIDA CM2CIMP)
005700     COPY CMCIMP1.
005800 FD  SALIDA
005900     LABEL RECORD IS STANDARD.
006000*    TRANSACCION DE PO LISTA PARA IMPORTAR
006100     COPY CMTRNO1.
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400* AREA DE FILE STATUS Y FSE                                      *
006500******************************************************************
006600 01  WKS-FS-STATUS.
006700*   IMPACTO A COSTO
006800           04 FS-FUE PIC 9(02) VALUE ZEROES.
006900           04 FSE-FUE.
007000              08 FSE-RETURN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007100              08 FSE-FUNCTN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007200*   TRANSACCION DE PO LISTA PARA IMPORTAR
007300           04 FS-SAL PIC 9(02) VALUE ZEROES.
007400           04 FSE-SAL.
007500              08 FSE-RETURN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007600              08 FSE-FUNCTN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007700 02 FILLER                 PIC X(06) VALUE SPACES.
007800******************************************************************
007900* CONTADORES DE CONTROL (TODOS COMP) Y ACUMULADOR DEL            *
008000* IMPACTO A COSTO TOTAL DE LAS TRANSACCIONES (REGLA S2-2)        *
008100******************************************************************
008200 01  WKS-CONTADORES.
008300     02 WKS-CNT-LEIDOS        PIC 9(07) COMP VALUE ZERO.
008400     02 WKS-CNT-ESCRITOS      PIC 9(07) COMP VALUE ZERO.
008500     02 WKS-CNT-RECHAZADAS    PIC 9(07) COMP VALUE ZERO.
008600     02 WKS-CNT-GR            PIC 9(07) COMP VALUE ZERO.
008700     02 WKS-CNT-IR            PIC 9(07) COMP VALUE ZERO.
008800     02 WKS-CNT-LLAVES-SEC    PIC 9(07) COMP VALUE ZERO.
008900     02 WKS-TOT-IMPACTO-AMT   PIC S9(11)V99 VALUE ZERO.
009000     02 WKS-IX                PIC 9(02) COMP VALUE ZERO.
009100     02 FILLER                PIC X(06) VALUE SPACES.
009200 
009300******************************************************************
009400* TABLA DE SECUENCIA POR LLAVE LINEA+TIPO+FECHA - CUENTA         *
009500* LOS POSTEOS REPETIDOS EN LA MISMA LLAVE (REGLA S3-2)           *
009600******************************************************************
009700 01  TABLA-SECUENCIA.
009800     02 T-SEC-ENTRY OCCURS 5000 TIMES
009900                    INDEXED BY IX-SEC.
010000        03 T-SEC-LLAVE     PIC X(32).
010100        03 T-SEC-CONTADOR  PIC 9(03) COMP.
010200 
010300******************************************************************
010400* AREA DE TRABAJO DEL REGISTRO                                   *
010500******************************************************************
010600   01  WKS-LINEA-TRABAJO.
010700       02 WKS-LLAVE-SEC-GRP.
010800          03 WKS-SEC-LINEA        PIC X(20).
010900          03 WKS-SEC-TIPO         PIC X(02).
011000          03 WKS-SEC-FECHA        PIC X(10).
011100       02 WKS-SEQ               PIC 9(03).
011200       02 WKS-SEQ-TXT            PIC 9(03).
011300       02 WKS-MATCH              PIC X(01) VALUE 'N'.
011400           88 WKS-HAY-MATCH             VALUE 'S'.
011500       02 WKS-LINEA-VALIDA       PIC X(01) VALUE 'N'.
011600           88 WKS-ES-VALIDA             VALUE 'S'.
011700       02 WKS-TIENE-TEXTO        PIC X(01) VALUE 'N'.
011800           88 WKS-HAY-TEXTO             VALUE 'S'.
011900       02 FILLER                 PIC X(05) VALUE SPACES.
012000*    VISTA PLANA DE LA LLAVE LINEA+TIPO+FECHA, PARA GUARDARLA Y
012100*    COMPARARLA EN LA TABLA DE SECUENCIA DE UNA SOLA PIEZA
012200   01  WKS-LLAVE-SEC-VISTA REDEFINES WKS-LLAVE-SEC-GRP.
012300       02 WKS-LLAVE-SEC-FLAT     PIC X(32).
012400*    AREA DE CHEQUEO DEFENSIVO DE LA LLAVE DE PO - UNA LLAVE EN
012500*    BLANCO NUNCA DEBE ENTRAR A LA SECUENCIA NI A LA SALIDA
012600   01  WKS-LINEA-CHEQUEO.
012700       02 WKS-LINEA-TEXTO        PIC X(20).
012800   01  WKS-LINEA-VISTA REDEFINES WKS-LINEA-CHEQUEO.
012900       02 WKS-LINEA-CAR          PIC X(01) OCCURS 20 TIMES.
013000*    AREA DE CHEQUEO DEFENSIVO DE LA FECHA DE POSTEO
013100   01  WKS-FECHA-CHEQUEO.
013200       02 WKS-FECHA-TEXTO        PIC X(10).
013300   01  WKS-FECHA-VISTA REDEFINES WKS-FECHA-CHEQUEO.
013400       02 WKS-FECHA-CAR          PIC X(01) OCCURS 10 TIMES.
013500   01  WKS-SWITCHES.
013600       02 WKS-FIN-FUENTE         PIC X(01) VALUE 'N'.
013700           88 SW-FIN-FUENTE             VALUE 'S'.
013800       02 FILLER                 PIC X(07) VALUE SPACES.
013900 
014000 PROCEDURE DIVISION.
014100******************************************************************
014200* S E C C I O N   P R I N C I P A L                              *
014300******************************************************************
014400 100-MAIN SECTION.
014500     PERFORM 110-ABRE-ARCHIVOS
014600     PERFORM 170-LEE-FUENTE
014700     PERFORM 200-PREPARA-TRANSACCION UNTIL SW-FIN-FUENTE
014800     PERFORM 900-CIERRA-ARCHIVOS
014900     PERFORM 950-REPORTE-CONTROL
015000     STOP RUN.
015100 100-MAIN-E.  EXIT.
015200 
015300 110-ABRE-ARCHIVOS SECTION.
015400     OPEN INPUT  FUENTE
015500          OUTPUT SALIDA
015600     IF FS-FUE NOT EQUAL '00' OR FS-SAL NOT EQUAL '00'
015700        DISPLAY '>>> ERROR ABRIR ARCHIVOS DE TRANSACCION <<<'
015800               UPON CONSOLE
015900        MOVE 91 TO RETURN-CODE
016000        STOP RUN
016100     END-IF.
016200 110-ABRE-ARCHIVOS-E.  EXIT.
016300 
016400 170-LEE-FUENTE SECTION.
016500     READ FUENTE
016600         AT END MOVE 'S' TO WKS-FIN-FUENTE
016700     END-READ.
016800 170-LEE-FUENTE-E.  EXIT.
016900 
017000******************************************************************
017100* S E R I E   2 0 0   -   P R E P A R A C I O N                  *
017200******************************************************************
017300   200-PREPARA-TRANSACCION SECTION.
017400       ADD 1 TO WKS-CNT-LEIDOS
017500       PERFORM 220-VALIDA-TIPO
017600       IF WKS-ES-VALIDA
017700          PERFORM 230-CONSTRUYE-LLAVE-SEC
017800          PERFORM 235-DERIVA-SECUENCIA
017900          PERFORM 250-MAPEA-TRANSACCION
018000          PERFORM 280-ESCRIBE-TRANSACCION
018100       ELSE
018200          ADD 1 TO WKS-CNT-RECHAZADAS
018300       END-IF
018400       PERFORM 170-LEE-FUENTE.
018500   200-PREPARA-TRANSACCION-E.  EXIT.
018600 
018700*    REGLA S3-2: SOLO SE RECONOCEN TIPOS GR/IR; LLAVE Y FECHA
018800*    DEBEN TENER CONTENIDO PARA ARMAR EL IDENTIFICADOR
018900   220-VALIDA-TIPO SECTION.
019000       MOVE 'S' TO WKS-LINEA-VALIDA
019100       IF NOT CIM1-ES-GR AND NOT CIM1-ES-IR
019200          MOVE 'N' TO WKS-LINEA-VALIDA
019300       ELSE
019400          MOVE CIM1-PO-LINE-ID TO WKS-LINEA-TEXTO
019500          PERFORM 222-VERIFICA-LINEA-BLANCA
019600          IF NOT WKS-HAY-TEXTO
019700             MOVE 'N' TO WKS-LINEA-VALIDA
019800          ELSE
019900             MOVE CIM1-POSTING-DATE TO WKS-FECHA-TEXTO
020000             PERFORM 224-VERIFICA-FECHA-BLANCA
020100             IF NOT WKS-HAY-TEXTO
020200                MOVE 'N' TO WKS-LINEA-VALIDA
020300             ELSE
020400                IF CIM1-ES-GR
020500                   ADD 1 TO WKS-CNT-GR
020600                ELSE
020700                   ADD 1 TO WKS-CNT-IR
020800                END-IF
020900             END-IF
021000          END-IF
021100       END-IF.
021200   220-VALIDA-TIPO-E.  EXIT.
021300 
021400   222-VERIFICA-LINEA-BLANCA SECTION.
021500       MOVE 'N' TO WKS-TIENE-TEXTO
021600       SET WKS-IX TO 1
021700       PERFORM 223-BUSCA-LINEA-TEXTO VARYING WKS-IX FROM 1 BY 1
021800               UNTIL WKS-IX > 20 OR WKS-HAY-TEXTO.
021900   222-VERIFICA-LINEA-BLANCA-E.  EXIT.
022000 
022100   223-BUSCA-LINEA-TEXTO SECTION.
022200       IF WKS-LINEA-CAR (WKS-IX) NOT EQUAL SPACE
022300          MOVE 'S' TO WKS-TIENE-TEXTO
022400       END-IF.
022500   223-BUSCA-LINEA-TEXTO-E.  EXIT.
022600 
022700   224-VERIFICA-FECHA-BLANCA SECTION.
022800       MOVE 'N' TO WKS-TIENE-TEXTO
022900       SET WKS-IX TO 1
023000       PERFORM 226-BUSCA-FECHA-TEXTO VARYING WKS-IX FROM 1 BY 1
023100               UNTIL WKS-IX > 10 OR WKS-HAY-TEXTO.
023200   224-VERIFICA-FECHA-BLANCA-E.  EXIT.
023300 
023400   226-BUSCA-FECHA-TEXTO SECTION.
023500       IF WKS-FECHA-CAR (WKS-IX) NOT EQUAL SPACE
023600          MOVE 'S' TO WKS-TIENE-TEXTO
023700       END-IF.
023800   226-BUSCA-FECHA-TEXTO-E.  EXIT.
023900 
024000   230-CONSTRUYE-LLAVE-SEC SECTION.
024100       MOVE CIM1-PO-LINE-ID   TO WKS-SEC-LINEA
024200       MOVE CIM1-POSTING-TYPE TO WKS-SEC-TIPO
024300       MOVE CIM1-POSTING-DATE TO WKS-SEC-FECHA.
024400   230-CONSTRUYE-LLAVE-SEC-E.  EXIT.
024500 
024600*    REGLA S3-2: EL NUMERO DE SECUENCIA CUENTA DESDE 1 LOS
024700*    POSTEOS QUE REPITEN LINEA, TIPO Y FECHA
024800   235-DERIVA-SECUENCIA SECTION.
024900       PERFORM 237-BUSCA-SECUENCIA
025000       IF WKS-HAY-MATCH
025100          ADD 1 TO T-SEC-CONTADOR (IX-SEC)
025200          MOVE T-SEC-CONTADOR (IX-SEC) TO WKS-SEQ
025300       ELSE
025400          ADD 1 TO WKS-CNT-LLAVES-SEC
025500          SET IX-SEC TO WKS-CNT-LLAVES-SEC
025600          MOVE WKS-LLAVE-SEC-FLAT TO T-SEC-LLAVE (IX-SEC)
025700          MOVE 1 TO T-SEC-CONTADOR (IX-SEC)
025800          MOVE 1 TO WKS-SEQ
025900       END-IF.
026000   235-DERIVA-SECUENCIA-E.  EXIT.
026100 
026200*    BUSQUEDA SECUENCIAL DE LA LLAVE LINEA+TIPO+FECHA YA VISTA
026300   237-BUSCA-SECUENCIA SECTION.
026400       MOVE 'N' TO WKS-MATCH
026500       SET IX-SEC TO 1
026600       PERFORM 238-COMPARA-LLAVE-SEC VARYING IX-SEC FROM 1 BY 1
026700               UNTIL IX-SEC > WKS-CNT-LLAVES-SEC OR WKS-HAY-MATCH.
026800   237-BUSCA-SECUENCIA-E.  EXIT.
026900 
027000   238-COMPARA-LLAVE-SEC SECTION.
027100       IF WKS-LLAVE-SEC-FLAT EQUAL T-SEC-LLAVE (IX-SEC)
027200          MOVE 'S' TO WKS-MATCH
027300       END-IF.
027400   238-COMPARA-LLAVE-SEC-E.  EXIT.
027500 
027600   250-MAPEA-TRANSACCION SECTION.
027700       MOVE CIM1-PO-LINE-ID      TO TRN1-PO-LINE-ID
027800       MOVE CIM1-POSTING-TYPE    TO TRN1-TRANSACTION-TYPE
027900       MOVE CIM1-POSTING-DATE    TO TRN1-POSTING-DATE
028000       MOVE CIM1-POSTING-QTY     TO TRN1-QUANTITY
028100       MOVE CIM1-IMPACT-AMOUNT   TO TRN1-AMOUNT
028200       MOVE CIM1-IMPACT-QTY      TO TRN1-COST-IMPACT-QTY
028300       MOVE CIM1-IMPACT-AMOUNT   TO TRN1-COST-IMPACT-AMT
028400       MOVE WKS-SEQ              TO WKS-SEQ-TXT
028500       STRING CIM1-PO-LINE-ID    DELIMITED BY SPACE
028600              '-'                DELIMITED BY SIZE
028700              CIM1-POSTING-TYPE  DELIMITED BY SIZE
028800              '-'                DELIMITED BY SIZE
028900              CIM1-POSTING-DATE  DELIMITED BY SIZE
029000              '-'                DELIMITED BY SIZE
029100              WKS-SEQ-TXT        DELIMITED BY SIZE
029200         INTO TRN1-TRANSACTION-ID
029300       END-STRING.
029400   250-MAPEA-TRANSACCION-E.  EXIT.
029500 
029600   280-ESCRIBE-TRANSACCION SECTION.
029700       WRITE REG-TRN1
029800       ADD 1 TO WKS-CNT-ESCRITOS
029900       ADD CIM1-IMPACT-AMOUNT TO WKS-TOT-IMPACTO-AMT.
030000   280-ESCRIBE-TRANSACCION-E.  EXIT.
030100 
030200******************************************************************
030300* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
030400******************************************************************
030500 900-CIERRA-ARCHIVOS SECTION.
030600     CLOSE FUENTE SALIDA.
030700 900-CIERRA-ARCHIVOS-E.  EXIT.
030800 
030900 950-REPORTE-CONTROL SECTION.
031000     DISPLAY '=== CM3PRTX - PREPARA TRANSACCIONES DE PO ==='
031100     DISPLAY 'POSTEOS LEIDOS        : ' WKS-CNT-LEIDOS
031200     DISPLAY 'TRANSACCIONES ESCRITAS: ' WKS-CNT-ESCRITOS
031300     DISPLAY 'POSTEOS RECHAZADOS    : ' WKS-CNT-RECHAZADAS
031400     DISPLAY 'POSTEOS GR            : ' WKS-CNT-GR
031500     DISPLAY 'POSTEOS IR            : ' WKS-CNT-IR
031600     DISPLAY 'LLAVES DE SECUENCIA   : ' WKS-CNT-LLAVES-SEC
031700     DISPLAY 'IMPACTO A COSTO TOTAL : ' WKS-TOT-IMPACTO-AMT.
031800 950-REPORTE-CONTROL-E.  EXIT.
031900 
032000
