000100******************************************************************
000200*  FECHA       : 09/08/1988                                      *
000300*  PROGRAMADOR : J. A. RUIZ LEIVA                                *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM1CLIR                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : CARGA PRECIOS UNITARIOS DESDE LINEAS DE PO Y    *
000800*              : VALUA CADA FACTURA RECIBIDA (IR) AL PRECIO      *
000900*              : UNITARIO DE SU LINEA DE ORIGEN.                 *
001000*  ARCHIVOS    : IRPSRAW=E,IRPSOUT=S,PLI2OUT=E                   *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00046                                        *
001400*  NOMBRE      : ETAPA 1 - PRECIO UNITARIO DE FACTURAS           *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM1CLIR.
001800 AUTHOR.           J. A. RUIZ LEIVA.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     09/08/1988.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 15/03/2021 PEDR CM-04412 REESCRIBE PARA FACTURAS SAP            CM-04412
003400* 02/06/2021 PEDR CM-04420 AGREGA TABLA DE PRECIOS EN MEMORIA     CM-04420
003500* 11/11/2022 DRR  CM-04516 CONTEO DE POSTEOS SIN PO DE ORIGEN     CM-04516
003600* 09/08/2025 EEDR CM-04713 VALIDA FORMATO DE LLAVE DE POSTEO      CM-04713
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004400     CLASS CM-NUMERICO    IS '0' THRU '9'
004500     UPSI-0.
004600 
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900 
005000     SELECT POFILE ASSIGN TO PLI2OUT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-PO.
005300     SELECT PSTFILE ASSIGN TO IRPSRAW
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-PST.
005600     SELECT OUTFILE ASSIGN TO IRPSOUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-OUT.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 
006200 FD  POFILE
006300     LABEL RECORD IS STANDARD.
006400*    LINEA DE PO DEPURADA (PRECIO BASE)
006500     COPY CMPOLI2.
006600 FD  PSTFILE
006700     LABEL RECORD IS STANDARD.
006800*    POSTEO CRUDO DE FACTURAS
006900     COPY CMIRPS1.
007000 FD  OUTFILE
007100     LABEL RECORD IS STANDARD.
007200*    POSTEO PRECIADO DE FACTURAS
007300     COPY CMIRPS2.
007400 WORKING-STORAGE SECTION.
007500 
007600******************************************************************
007700* AREA DE FILE STATUS Y FSE                                      *
007800******************************************************************
007900 01  WKS-FS-STATUS.
008000 
008100*   MAESTRO DE PRECIOS DE PO
008200           04 FS-PO PIC 9(02) VALUE ZEROES.
008300           04 FSE-PO.
008400              08 FSE-RETURN-PO USAGE COMP-5 PIC S9(4) VALUE 0.
008500              08 FSE-FUNCTN-PO USAGE COMP-5 PIC S9(4) VALUE 0.
008600*   POSTEO CRUDO DE FACTURAS
008700           04 FS-PST PIC 9(02) VALUE ZEROES.
008800           04 FSE-PST.
008900              08 FSE-RETURN-PST USAGE COMP-5 PIC S9(4) VALUE 0.
009000              08 FSE-FUNCTN-PST USAGE COMP-5 PIC S9(4) VALUE 0.
009100*   POSTEO PRECIADO DE FACTURAS
009200           04 FS-OUT PIC 9(02) VALUE ZEROES.
009300           04 FSE-OUT.
009400              08 FSE-RETURN-OUT USAGE COMP-5 PIC S9(4) VALUE 0.
009500              08 FSE-FUNCTN-OUT USAGE COMP-5 PIC S9(4) VALUE 0.
009600 02 FILLER                 PIC X(06) VALUE SPACES.
009700 
009800******************************************************************
009900* CONTADORES DE CONTROL (TODOS COMP)                             *
010000******************************************************************
010100 01  WKS-CONTADORES.
010200     02 WKS-CNT-POLINES      PIC 9(07) COMP VALUE ZERO.
010300     02 WKS-CNT-LEIDOS       PIC 9(07) COMP VALUE ZERO.
010400     02 WKS-CNT-PRECIADOS    PIC 9(07) COMP VALUE ZERO.
010500     02 WKS-CNT-SIN-PO       PIC 9(07) COMP VALUE ZERO.
010600     02 WKS-CNT-FECHA-INVAL  PIC 9(07) COMP VALUE ZERO.
010700     02 WKS-CNT-CANT-CERO    PIC 9(07) COMP VALUE ZERO.
010800     02 WKS-CNT-LLAVE-SINGUI PIC 9(07) COMP VALUE ZERO.
010900     02 WKS-IX               PIC 9(05) COMP VALUE ZERO.
011000     02 WKS-MES-NUM          PIC 9(02) COMP VALUE ZERO.
011100     02 WKS-DIA-NUM          PIC 9(02) COMP VALUE ZERO.
011200     02 FILLER               PIC X(10) VALUE SPACES.
011300 
011400******************************************************************
011500* TABLA DE PRECIOS UNITARIOS POR LINEA DE PO                     *
011600* CARGADA DESDE PLI2OUT EN 150-CARGA-TABLA-PRECIOS               *
011700******************************************************************
011800 01  TABLA-PRECIOS.
011900     02 T-PRECIO-ENTRY OCCURS 3000 TIMES
012000                        INDEXED BY IX-PRECIO.
012100        03 T-PRECIO-LLAVE  PIC X(20).
012200        03 T-PRECIO-UNIT   PIC S9(07)V9(06).
012300 
012400******************************************************************
012500* TABLA DE DIAS POR MES - VALIDACION DE FECHA DE POSTEO          *
012600* IDIOMA DE TABLA FIJA REDEFINIDA (USO HISTORICO DEL AREA)       *
012700******************************************************************
012800 01  TABLA-DIAS-MES.
012900     02 FILLER PIC X(24) VALUE '312831303130313130313031'.
013000 
013100 01  T-DIAS REDEFINES TABLA-DIAS-MES.
013200     02 T-DIAS-EN-MES      PIC 9(02) OCCURS 12 TIMES.
013300 
013400******************************************************************
013500* VISTA DE CARACTERES DE LA LLAVE PO-LINE DEL POSTEO -           *
013600* PERMITE UBICAR EL GUION DE LA LLAVE COMPUESTA SIN              *
013700* USAR FUNCIONES INTRINSECAS (MISMO IDIOMA DEL AREA)             *
013800******************************************************************
013900 01  WKS-LLAVE-PST           PIC X(20) VALUE SPACES.
014000 01  WKS-LLAVE-VISTA REDEFINES WKS-LLAVE-PST.
014100     02 WKS-LLAVE-CAR        PIC X(01) OCCURS 20 TIMES.
014200 
014300******************************************************************
014400* FECHA DE POSTEO ARMADA DE MES+DIA Y REDEFINIDA PARA            *
014500* VALIDARLA CONTRA LA TABLA DE DIAS POR MES (REGLA 205)          *
014600******************************************************************
014700 01  WKS-FECHA-MESDIA        PIC X(04) VALUE SPACES.
014800 01  WKS-FECHA-MESDIA-R REDEFINES WKS-FECHA-MESDIA.
014900     02 WKS-MES-TXT          PIC X(02).
015000     02 WKS-DIA-TXT          PIC X(02).
015100 
015200******************************************************************
015300* AREA DE TRABAJO DEL REGISTRO                                   *
015400******************************************************************
015500 01  WKS-LINEA-TRABAJO.
015600     02 WKS-MATCH            PIC X(01) VALUE 'N'.
015700         88 WKS-HAY-MATCH           VALUE 'S'.
015800     02 WKS-PRECIO-HALLADO   PIC S9(07)V9(06) VALUE ZERO.
015900     02 FILLER               PIC X(10) VALUE SPACES.
016000 01  WKS-SWITCHES.
016100     02 WKS-FIN-PO           PIC X(01) VALUE 'N'.
016200         88 SW-FIN-PO               VALUE 'S'.
016300     02 WKS-FIN-PST          PIC X(01) VALUE 'N'.
016400         88 SW-FIN-PST              VALUE 'S'.
016500     02 FILLER               PIC X(08) VALUE SPACES.
016600 
016700 PROCEDURE DIVISION.
016800 
016900******************************************************************
017000* S E C C I O N   P R I N C I P A L                              *
017100******************************************************************
017200 100-MAIN SECTION.
017300     PERFORM 110-ABRE-ARCHIVOS
017400     PERFORM 150-CARGA-TABLA-PRECIOS
017500     PERFORM 160-LEE-PST
017600     PERFORM 200-LEE-Y-PRECIA UNTIL SW-FIN-PST
017700     PERFORM 900-CIERRA-ARCHIVOS
017800     PERFORM 950-REPORTE-CONTROL
017900     STOP RUN.
018000 100-MAIN-E.  EXIT.
018100 
018200 110-ABRE-ARCHIVOS SECTION.
018300     OPEN INPUT  POFILE
018400          INPUT  PSTFILE
018500          OUTPUT OUTFILE
018600     IF FS-PO NOT EQUAL '00' OR FS-PST NOT EQUAL '00'
018700        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE ENTRADA <<<'
018800                UPON CONSOLE
018900        MOVE 91 TO RETURN-CODE
019000        STOP RUN
019100     END-IF
019200     IF FS-OUT NOT EQUAL '00'
019300        DISPLAY '>>> ERROR AL ABRIR ARCHIVO DE SALIDA <<<'
019400                UPON CONSOLE
019500        MOVE 91 TO RETURN-CODE
019600        STOP RUN
019700     END-IF.
019800 110-ABRE-ARCHIVOS-E.  EXIT.
019900 
020000******************************************************************
020100* S E R I E   1 5 0   -   C A R G A   D E   P R E C I O S        *
020200******************************************************************
020300*    LEE EL MAESTRO DEPURADO DE LINEAS DE PO COMPLETO Y
020400*    DERIVA PRECIO UNITARIO = VALOR COMPRA / CANTIDAD ORDENADA
020500   150-CARGA-TABLA-PRECIOS SECTION.
020600       READ POFILE
020700           AT END MOVE 'S' TO WKS-FIN-PO
020800       END-READ
020900       PERFORM 155-ACUMULA-PRECIO UNTIL SW-FIN-PO.
021000   150-CARGA-TABLA-PRECIOS-E.  EXIT.
021100 
021200   155-ACUMULA-PRECIO SECTION.
021300       ADD 1 TO WKS-CNT-POLINES
021400       SET IX-PRECIO TO WKS-CNT-POLINES
021500       MOVE PLI2-PO-LINE-ID TO T-PRECIO-LLAVE (IX-PRECIO)
021600       IF PLI2-ORDERED-QTY NOT EQUAL ZERO
021700          COMPUTE T-PRECIO-UNIT (IX-PRECIO) ROUNDED =
021800                  PLI2-PURCHASE-VALUE-USD / PLI2-ORDERED-QTY
021900       ELSE
022000          MOVE ZERO TO T-PRECIO-UNIT (IX-PRECIO)
022100       END-IF
022200       READ POFILE
022300           AT END MOVE 'S' TO WKS-FIN-PO
022400       END-READ.
022500   155-ACUMULA-PRECIO-E.  EXIT.
022600 
022700   160-LEE-PST SECTION.
022800       READ PSTFILE
022900           AT END MOVE 'S' TO WKS-FIN-PST
023000       END-READ.
023100   160-LEE-PST-E.  EXIT.
023200 
023300******************************************************************
023400* S E R I E   2 0 0   -   V A L U A C I O N                      *
023500******************************************************************
023600   200-LEE-Y-PRECIA SECTION.
023700       ADD 1 TO WKS-CNT-LEIDOS
023800       PERFORM 205-VALIDA-FECHA-POSTEO
023900       PERFORM 215-VALIDA-FORMATO-LLAVE
024000       PERFORM 210-BUSCA-PRECIO
024100       IF WKS-HAY-MATCH
024200          PERFORM 220-ESCRIBE-PRECIADO
024300       ELSE
024400          ADD 1 TO WKS-CNT-SIN-PO
024500       END-IF
024600       PERFORM 160-LEE-PST.
024700   200-LEE-Y-PRECIA-E.  EXIT.
024800 
024900 
025000*    VALIDACION DEFENSIVA DE FECHA DE POSTEO CONTRA TABLA DE
025100*    DIAS POR MES; NO RECHAZA EL POSTEO, SOLO LO CONTABILIZA.
025200*    MES Y DIA SE ARMAN EN UN SOLO CAMPO Y SE REDEFINEN PARA
025300*    SEPARARLOS OTRA VEZ (MISMA TECNICA DE TABLA REDEFINIDA)
025400   205-VALIDA-FECHA-POSTEO SECTION.
025500       STRING IRP1-PST-MES DELIMITED BY SIZE
025600              IRP1-PST-DIA DELIMITED BY SIZE
025700           INTO WKS-FECHA-MESDIA
025800       MOVE WKS-MES-TXT TO WKS-MES-NUM
025900       MOVE WKS-DIA-TXT TO WKS-DIA-NUM
026000       IF WKS-MES-NUM < 1 OR WKS-MES-NUM > 12
026100          ADD 1 TO WKS-CNT-FECHA-INVAL
026200       ELSE
026300          IF WKS-DIA-NUM < 1 OR
026400             WKS-DIA-NUM > T-DIAS-EN-MES (WKS-MES-NUM)
026500             ADD 1 TO WKS-CNT-FECHA-INVAL
026600          END-IF
026700       END-IF.
026800   205-VALIDA-FECHA-POSTEO-E.  EXIT.
026900 
027000*    CHEQUEO DEFENSIVO DE LA LLAVE COMPUESTA PO-LINE DEL
027100*    POSTEO; NUNCA DEBERIA FALTAR EL GUION, SOLO SE AVISA
027200*    (MISMA DISCIPLINA DE CONTEO DEL AREA, SIN RECHAZAR NADA)
027300   215-VALIDA-FORMATO-LLAVE SECTION.
027400       MOVE IRP1-PO-LINE-ID TO WKS-LLAVE-PST
027500       MOVE 'N' TO WKS-MATCH
027600       PERFORM 217-BUSCA-GUION VARYING WKS-IX FROM 20 BY -1
027700               UNTIL WKS-IX < 1 OR WKS-HAY-MATCH
027800       IF NOT WKS-HAY-MATCH
027900          ADD 1 TO WKS-CNT-LLAVE-SINGUI
028000       END-IF.
028100   215-VALIDA-FORMATO-LLAVE-E.  EXIT.
028200 
028300   217-BUSCA-GUION SECTION.
028400       IF WKS-LLAVE-CAR (WKS-IX) EQUAL '-'
028500          MOVE 'S' TO WKS-MATCH
028600       END-IF.
028700   217-BUSCA-GUION-E.  EXIT.
028800 
028900*    BUSQUEDA SECUENCIAL DE LA LLAVE DE PO EN LA TABLA DE PRECIOS
029000   210-BUSCA-PRECIO SECTION.
029100       MOVE 'N' TO WKS-MATCH
029200       MOVE ZERO TO WKS-PRECIO-HALLADO
029300       SET IX-PRECIO TO 1
029400       PERFORM 212-COMPARA-PRECIO VARYING IX-PRECIO FROM 1 BY 1
029500               UNTIL IX-PRECIO > WKS-CNT-POLINES OR WKS-HAY-MATCH.
029600   210-BUSCA-PRECIO-E.  EXIT.
029700 
029800   212-COMPARA-PRECIO SECTION.
029900       IF IRP1-PO-LINE-ID = T-PRECIO-LLAVE (IX-PRECIO)
030000          MOVE 'S' TO WKS-MATCH
030100          MOVE T-PRECIO-UNIT (IX-PRECIO) TO WKS-PRECIO-HALLADO
030200       END-IF.
030300   212-COMPARA-PRECIO-E.  EXIT.
030400 
030500   220-ESCRIBE-PRECIADO SECTION.
030600       MOVE SPACES          TO REG-IRP2
030700       MOVE IRP1-PO-LINE-ID      TO IRP2-PO-LINE-ID
030800       MOVE IRP1-POSTING-DATE    TO IRP2-POSTING-DATE
030900       MOVE IRP1-EFFECTIVE-QTY   TO IRP2-QUANTITY
031000       COMPUTE IRP2-AMOUNT ROUNDED =
031100               WKS-PRECIO-HALLADO * IRP1-EFFECTIVE-QTY
031200       WRITE REG-IRP2
031300       ADD 1 TO WKS-CNT-PRECIADOS.
031400   220-ESCRIBE-PRECIADO-E.  EXIT.
031500 
031600******************************************************************
031700* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
031800******************************************************************
031900 900-CIERRA-ARCHIVOS SECTION.
032000     CLOSE POFILE PSTFILE OUTFILE.
032100 900-CIERRA-ARCHIVOS-E.  EXIT.
032200 
032300 950-REPORTE-CONTROL SECTION.
032400     DISPLAY '=== CM1CLIR - VALUACION DE FACTURAS ==='
032500     DISPLAY 'LINEAS DE PO CARGADAS : ' WKS-CNT-POLINES
032600     DISPLAY 'POSTEOS LEIDOS        : ' WKS-CNT-LEIDOS
032700     DISPLAY 'POSTEOS PRECIADOS     : ' WKS-CNT-PRECIADOS
032800     DISPLAY 'POSTEOS SIN PO        : ' WKS-CNT-SIN-PO
032900 
033000     DISPLAY 'FECHAS INVALIDAS      : ' WKS-CNT-FECHA-INVAL
033100     DISPLAY 'LLAVES SIN GUION      : ' WKS-CNT-LLAVE-SINGUI.
033200 950-REPORTE-CONTROL-E.  EXIT.
033300 
033400
