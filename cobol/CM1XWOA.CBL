000100******************************************************************
000200*  FECHA       : 03/10/1989                                      *
000300*  PROGRAMADOR : E. E. DIVAS RAMIREZ                             *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM1XWOA                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : DEPURA EL REPORTE DE ACTIVIDADES DE OPERACION,  *
000800*              : DESCARTA WBS EN BLANCO Y ESTANDARIZA AL LAYOUT  *
000900*              : COMUN DE FUENTES WBS. UN WBS POR RENGLON.       *
001000*  ARCHIVOS    : WBSARAW=E,WBSAOUT=S                             *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00069                                        *
001400*  NOMBRE      : ETAPA 1 - EXTRACCION DE WBS DE ACTIVIDADES      *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM1XWOA.
001800 AUTHOR.           E. E. DIVAS RAMIREZ.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     03/10/1989.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 29/03/2021 PEDR CM-04424 REESCRIBE PARA REPORTE SAP ACTIVIDADES CM-04424
003400* 14/02/2023 EEDR CM-04603 CHEQUEO DEFENS. DE FUENTE ESTANDAR.    CM-04603
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004100     CLASS CM-NUMERICO    IS '0' THRU '9'
004200     UPSI-0.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FUENTE ASSIGN TO WBSARAW
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-FUE.
004900     SELECT SALIDA ASSIGN TO WBSAOUT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-SAL.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  FUENTE
005500     LABEL RECORD IS STANDARD.
005600*    EXTRACTO CRUDO DE WBS DE ACTIVIDADES DE OPERACION
005700     COPY CMWBSS1.
005800 FD  SALIDA
005900     LABEL RECORD IS STANDARD.
006000*    WBS ESTANDARIZADO DE ACTIVIDADES DE OPERACION
006100     COPY CMWBSS2.
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400* AREA DE FILE STATUS Y FSE                                      *
006500******************************************************************
006600 01  WKS-FS-STATUS.
006700*   EXTRACTO CRUDO DE WBS DE ACTIVIDADES DE OPERACION
006800           04 FS-FUE PIC 9(02) VALUE ZEROES.
006900           04 FSE-FUE.
007000              08 FSE-RETURN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007100              08 FSE-FUNCTN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007200*   WBS ESTANDARIZADO DE ACTIVIDADES DE OPERACION
007300           04 FS-SAL PIC 9(02) VALUE ZEROES.
007400           04 FSE-SAL.
007500              08 FSE-RETURN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007600              08 FSE-FUNCTN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007700 02 FILLER                 PIC X(10) VALUE SPACES.
007800******************************************************************
007900* CONTADORES DE CONTROL (TODOS COMP)                             *
008000******************************************************************
008100 01  WKS-CONTADORES.
008200     02 WKS-CNT-LEIDOS       PIC 9(07) COMP VALUE ZERO.
008300     02 WKS-CNT-BLANCOS      PIC 9(07) COMP VALUE ZERO.
008400     02 WKS-CNT-ESCRITOS     PIC 9(07) COMP VALUE ZERO.
008500     02 WKS-CNT-FUENTE-INVAL PIC 9(07) COMP VALUE ZERO.
008600     02 WKS-IX               PIC 9(02) COMP VALUE ZERO.
008700     02 FILLER               PIC X(10) VALUE SPACES.
008800 
008900******************************************************************
009000* VISTA DE CARACTERES DEL TEXTO CRUDO DE WBS - REGLA DE          *
009100* BLANCO (MISMO IDIOMA DE CLASIFICACION CARACTER A CARACTER      *
009200* USADO EN LOS PROGRAMAS DE VALIDACION DE CADENAS DEL AREA)      *
009300******************************************************************
009400 01  WBS1-RAW-VISTA REDEFINES WBS1-RAW-TEXT.
009500     02 WBS1-RAW-CAR      PIC X(01) OCCURS 60 TIMES.
009600 
009700******************************************************************
009800* VISTA DE CARACTERES DE RIGS - MISMA TECNICA, PARA              *
009900* DETECTAR RIGS REALMENTE EN BLANCO ANTES DEL RESPALDO           *
010000* A PROJECT TYPE (SOLO APLICA A PROYECTOS)                       *
010100******************************************************************
010200 01  WBS1-RIGS-VISTA REDEFINES WBS1-RIGS.
010300     02 WBS1-RIGS-CAR     PIC X(01) OCCURS 20 TIMES.
010400 
010500******************************************************************
010600* CHEQUEO DEFENSIVO DE LA FUENTE WBS YA ESTANDARIZADA            *
010700* (NUNCA DEBE FALLAR - LA FUENTE LA FIJA ESTE MISMO              *
010800* PROGRAMA - SE CONSERVA POR DISCIPLINA DEL AREA)                *
010900******************************************************************
011000 01  WBS2-FUENTE-CHEQUEO REDEFINES WBS2-SOURCE.
011100     02 FILLER PIC X(20).
011200         88 WBS2-FUENTE-VALIDA  VALUE 'Project             '
011300                                       'Operation           '
011400                                       'Operation Activity  '.
011500 
011600******************************************************************
011700* AREA DE TRABAJO DEL REGISTRO                                   *
011800******************************************************************
011900 01  WKS-LINEA-TRABAJO.
012000     02 WKS-TIENE-TEXTO      PIC X(01) VALUE 'N'.
012100         88 WKS-HAY-TEXTO           VALUE 'S'.
012200     02 FILLER               PIC X(12) VALUE SPACES.
012300 01  WKS-SWITCHES.
012400     02 WKS-FIN-FUENTE       PIC X(01) VALUE 'N'.
012500         88 SW-FIN-FUENTE           VALUE 'S'.
012600     02 FILLER               PIC X(10) VALUE SPACES.
012700 
012800 PROCEDURE DIVISION.
012900******************************************************************
013000* S E C C I O N   P R I N C I P A L                              *
013100******************************************************************
013200 100-MAIN SECTION.
013300     PERFORM 110-ABRE-ARCHIVOS
013400     PERFORM 120-LEE-FUENTE
013500     PERFORM 200-LEE-Y-ESTANDARIZA UNTIL SW-FIN-FUENTE
013600     PERFORM 900-CIERRA-ARCHIVOS
013700     PERFORM 950-REPORTE-CONTROL
013800     STOP RUN.
013900 100-MAIN-E.  EXIT.
014000 
014100 110-ABRE-ARCHIVOS SECTION.
014200     OPEN INPUT  FUENTE
014300          OUTPUT SALIDA
014400     IF FS-FUE NOT EQUAL '00' OR FS-SAL NOT EQUAL '00'
014500        DISPLAY '>>> ERROR ABRIR ARCHIVOS WBS <<<' UPON CONSOLE
014600        MOVE 91 TO RETURN-CODE
014700        STOP RUN
014800     END-IF.
014900 110-ABRE-ARCHIVOS-E.  EXIT.
015000 
015100 120-LEE-FUENTE SECTION.
015200     READ FUENTE
015300         AT END MOVE 'S' TO WKS-FIN-FUENTE
015400     END-READ.
015500 120-LEE-FUENTE-E.  EXIT.
015600 
015700******************************************************************
015800* S E R I E   2 0 0   -   E S T A N D A R I Z A C I O N          *
015900******************************************************************
016000   200-LEE-Y-ESTANDARIZA SECTION.
016100       ADD 1 TO WKS-CNT-LEIDOS
016200       PERFORM 210-VERIFICA-BLANCO
016300       IF WKS-HAY-TEXTO
016400          PERFORM 220-ESTANDARIZA
016500       ELSE
016600          ADD 1 TO WKS-CNT-BLANCOS
016700       END-IF
016800       PERFORM 120-LEE-FUENTE.
016900   200-LEE-Y-ESTANDARIZA-E.  EXIT.
017000 
017100*    RECORRE CARACTER A CARACTER EL TEXTO CRUDO DE WBS;
017200*    SI TODO ES ESPACIO EL RENGLON SE DESCARTA (REGLA S1-4/5/6)
017300   210-VERIFICA-BLANCO SECTION.
017400       MOVE 'N' TO WKS-TIENE-TEXTO
017500       SET WKS-IX TO 1
017600       PERFORM 212-BUSCA-NO-BLANCO VARYING WKS-IX FROM 1 BY 1
017700               UNTIL WKS-IX > 60 OR WKS-HAY-TEXTO.
017800   210-VERIFICA-BLANCO-E.  EXIT.
017900 
018000   212-BUSCA-NO-BLANCO SECTION.
018100       IF WBS1-RAW-CAR (WKS-IX) NOT EQUAL SPACE
018200          MOVE 'S' TO WKS-TIENE-TEXTO
018300       END-IF.
018400   212-BUSCA-NO-BLANCO-E.  EXIT.
018500 
018600   220-ESTANDARIZA SECTION.
018700       MOVE SPACES             TO REG-WBS2
018800       MOVE WBS1-RAW-TEXT      TO WBS2-RAW-TEXT
018900       MOVE 'Operation Activity' TO WBS2-SOURCE
019000       MOVE WBS1-PROJECT-NUMBER     TO WBS2-PROJECT-NUMBER
019100       MOVE WBS1-OPERATION-NUMBER   TO WBS2-OPERATION-NUMBER
019200       MOVE WBS1-OPS-ACTIVITY-NUM   TO WBS2-OPS-ACTIVITY-NUM
019300       MOVE WBS1-WBS-NAME           TO WBS2-WBS-NAME
019400       MOVE WBS1-CLIENT-NAME        TO WBS2-CLIENT-NAME
019500       MOVE WBS1-OPS-DISTRICT       TO WBS2-OPS-DISTRICT
019600       MOVE WBS1-SBL-RAW            TO WBS2-SBL-RAW
019700       MOVE SPACES              TO WBS2-RIG
019800       PERFORM 240-VALIDA-FUENTE
019900       PERFORM 250-ESCRIBE-WBS2.
020000   220-ESTANDARIZA-E.  EXIT.
020100 
020200 
020300*    VALIDACION DEFENSIVA DE LA FUENTE CONTRA LOS TRES VALORES
020400*    CONOCIDOS (NUNCA RECHAZA, SOLO CONTABILIZA LA ANOMALIA)
020500   240-VALIDA-FUENTE SECTION.
020600       IF NOT WBS2-FUENTE-VALIDA
020700          ADD 1 TO WKS-CNT-FUENTE-INVAL
020800       END-IF.
020900   240-VALIDA-FUENTE-E.  EXIT.
021000 
021100   250-ESCRIBE-WBS2 SECTION.
021200       WRITE REG-WBS2
021300       ADD 1 TO WKS-CNT-ESCRITOS.
021400   250-ESCRIBE-WBS2-E.  EXIT.
021500 
021600******************************************************************
021700* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
021800******************************************************************
021900 900-CIERRA-ARCHIVOS SECTION.
022000     CLOSE FUENTE SALIDA.
022100 900-CIERRA-ARCHIVOS-E.  EXIT.
022200 
022300 950-REPORTE-CONTROL SECTION.
022400     DISPLAY '=== CM1XWOA - EXTRACCION DE WBS DE ACTIVIDADES ==='
022500     DISPLAY 'RENGLONES LEIDOS      : ' WKS-CNT-LEIDOS
022600     DISPLAY 'WBS EN BLANCO ELIM.   : ' WKS-CNT-BLANCOS
022700     DISPLAY 'RENGLONES ESCRITOS    : ' WKS-CNT-ESCRITOS
022800     DISPLAY 'FUENTE NO RECONOCIDA  : ' WKS-CNT-FUENTE-INVAL.
022900 950-REPORTE-CONTROL-E.  EXIT.
023000 
023100
