000100******************************************************************
000200* CMWBSO1 - LAYOUT DE SALIDA - DETALLE WBS (IMPORTABLE)          *
000300* CONTRATO FINAL PARA LA BASE DE COSTOS - SALIDA CM3PRWB         *
000400******************************************************************
000500        01 REG-WBO1.
000600        05 WBO1-WBS-NUMBER PIC X(12).
000700        05 WBO1-WBS-SOURCE PIC X(20).
000800        05 WBO1-PROJECT-NUMBER PIC X(12).
000900        05 WBO1-OPERATION-NUMBER PIC X(12).
001000        05 WBO1-OPS-ACTIVITY-NUM PIC X(12).
001100        05 WBO1-WBS-NAME PIC X(40).
001200        05 WBO1-CLIENT-NAME PIC X(30).
001300        05 WBO1-RIG PIC X(20).
001400        05 WBO1-OPS-DISTRICT PIC X(20).
001500        05 WBO1-LOCATION PIC X(20).
001600        05 WBO1-SUB-BUSINESS-LINES PIC X(30).
001700        05 FILLER PIC X(10) VALUE SPACES.
001800
