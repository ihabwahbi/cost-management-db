000100******************************************************************
000200* CMCIMP1 - LAYOUT INTERMEDIO - IMPACTO A COSTO                  *
000300* UN REGISTRO POR POSTEO GR/IR RECONOCIDO (SALIDA CM2CIMP)       *
000400******************************************************************
000500        01 REG-CIM1.
000600        05 CIM1-PO-LINE-ID PIC X(20).
000700        05 CIM1-POSTING-DATE PIC X(10).
000800        05 CIM1-POSTING-TYPE PIC X(02).
000900    88 CIM1-ES-GR VALUE 'GR'.
001000    88 CIM1-ES-IR VALUE 'IR'.
001100        05 CIM1-POSTING-QTY PIC S9(7)V9(4).
001200        05 CIM1-IMPACT-QTY PIC S9(7)V9(4).
001300        05 CIM1-IMPACT-AMOUNT PIC S9(11)V99.
001400        05 FILLER PIC X(15) VALUE SPACES.
001500
