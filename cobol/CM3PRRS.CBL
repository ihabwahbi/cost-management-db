000100******************************************************************
000200*  FECHA       : 20/12/1990                                      *
000300*  PROGRAMADOR : M. A. TORRES QUIJADA                            *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM3PRRS                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : PREPARA RESERVAS PARA IMPORTAR: PARTE REF. DE   *
000800*              : PO Y DEL ACTIVO MAXIMO, LIMPIA PUNTO CERO Y     *
000900*              : DEPURA LLAVES DE RESERVA REPETIDAS              *
001000*  ARCHIVOS    : RSVOUT=E,RSVFOUT=S                              *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00089                                        *
001400*  NOMBRE      : ETAPA 3 - PREPARA RESERVAS IMPORTABLES          *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM3PRRS.
001800 AUTHOR.           M. A. TORRES QUIJADA.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     20/12/1990.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 17/05/2021 PEDR CM-04484 REESCRIBE PARA REPORTE SAP DE RESERVAS CM-04484
003400* 09/08/2023 EEDR CM-04668 AGREGA PARTICION DE PO Y DE ACTIVO     CM-04668
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004100     CLASS CM-NUMERICO    IS '0' THRU '9'
004200     UPSI-0.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FUENTE ASSIGN TO RSVOUT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-FUE.
004900     SELECT SALIDA ASSIGN TO RSVFOUT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-SAL.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  FUENTE
005500     LABEL RECORD IS STANDARD.
005600*    RESERVAS DEPURADAS Y PARTIDAS (SALIDA CM1CLRS)
005700     COPY CMRESV2.
005800 FD  SALIDA
005900     LABEL RECORD IS STANDARD.
006000*    RESERVAS LISTAS PARA IMPORTAR
006100     COPY CMRESO1.
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400* AREA DE FILE STATUS Y FSE                                      *
006500******************************************************************
006600 01  WKS-FS-STATUS.
006700*   RESERVAS DEPURADAS Y PARTIDAS
006800           04 FS-FUE PIC 9(02) VALUE ZEROES.
006900           04 FSE-FUE.
007000              08 FSE-RETURN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007100              08 FSE-FUNCTN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
007200*   RESERVAS LISTAS PARA IMPORTAR
007300           04 FS-SAL PIC 9(02) VALUE ZEROES.
007400           04 FSE-SAL.
007500              08 FSE-RETURN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007600              08 FSE-FUNCTN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
007700 02 FILLER                 PIC X(06) VALUE SPACES.
007800******************************************************************
007900* CONTADORES DE CONTROL (TODOS COMP)                             *
008000******************************************************************
008100 01  WKS-CONTADORES.
008200     02 WKS-CNT-LEIDOS        PIC 9(07) COMP VALUE ZERO.
008300     02 WKS-CNT-ESCRITOS      PIC 9(07) COMP VALUE ZERO.
008400     02 WKS-CNT-RECHAZADOS    PIC 9(07) COMP VALUE ZERO.
008500     02 WKS-CNT-DUPLICADOS    PIC 9(07) COMP VALUE ZERO.
008600     02 WKS-CNT-VISTOS        PIC 9(07) COMP VALUE ZERO.
008700     02 WKS-CNT-CON-PO        PIC 9(07) COMP VALUE ZERO.
008800     02 WKS-CNT-CON-ASSET     PIC 9(07) COMP VALUE ZERO.
008900     02 WKS-CNT-CON-WBS       PIC 9(07) COMP VALUE ZERO.
009000     02 WKS-CNT-ABIERTAS      PIC 9(07) COMP VALUE ZERO.
009100     02 WKS-CNT-CERRADAS      PIC 9(07) COMP VALUE ZERO.
009200     02 WKS-CNT-BORRADAS      PIC 9(07) COMP VALUE ZERO.
009300     02 WKS-CNT-OTRO-ESTADO   PIC 9(07) COMP VALUE ZERO.
009400     02 WKS-IX                PIC 9(02) COMP VALUE ZERO.
009500     02 WKS-POS-DIV           PIC 9(02) COMP VALUE ZERO.
009600     02 WKS-POS-FIN           PIC 9(02) COMP VALUE ZERO.
009700     02 WKS-LEN-LINEA         PIC 9(02) COMP VALUE ZERO.
009800     02 FILLER                PIC X(06) VALUE SPACES.
009900 
010000******************************************************************
010100* TABLA DE LLAVES DE RESERVA YA VISTAS - DEPURA                  *
010200* DUPLICADOS CONSERVANDO EL PRIMERO (REGLA S3-5)                 *
010300******************************************************************
010400 01  TABLA-VISTOS.
010500     02 T-VIS-ENTRY OCCURS 5000 TIMES
010600                    INDEXED BY IX-VIS.
010700        03 T-VIS-NUMERO   PIC X(15).
010800        03 FILLER         PIC X(05) VALUE SPACES.
010900 
011000******************************************************************
011100* AREA DE TRABAJO DEL REGISTRO                                   *
011200******************************************************************
011300 01  WKS-LINEA-TRABAJO.
011400     02 WKS-LLAVE-RESV         PIC X(15).
011500     02 WKS-COMPUESTO-PO       PIC X(20).
011600     02 WKS-ASSET-TXT          PIC X(25).
011700     02 WKS-PO-NUM-PARTE       PIC X(12).
011800     02 WKS-PO-LIN-TXT         PIC X(09).
011900     02 WKS-MATCH              PIC X(01) VALUE 'N'.
012000         88 WKS-HAY-MATCH             VALUE 'S'.
012100     02 WKS-LINEA-VALIDA       PIC X(01) VALUE 'N'.
012200         88 WKS-ES-VALIDA             VALUE 'S'.
012300     02 WKS-TIENE-TEXTO        PIC X(01) VALUE 'N'.
012400         88 WKS-HAY-TEXTO             VALUE 'S'.
012500     02 FILLER                 PIC X(05) VALUE SPACES.
012600 
012700******************************************************************
012800* VISTA DE CARACTERES DE LA LLAVE RESERVA-LINEA -                *
012900* CHEQUEO DEFENSIVO DE BLANCOS EMBEBIDOS (REGLA S3-5)            *
013000******************************************************************
013100 01  WKS-LLAVE-VISTA REDEFINES WKS-LLAVE-RESV.
013200     02 WKS-LLAVE-CAR          PIC X(01) OCCURS 15 TIMES.
013300 
013400******************************************************************
013500* VISTA DE CARACTERES DEL COMPUESTO PO-LINE - PERMITE            *
013600* UBICAR EL ULTIMO GUION SIN USAR FUNCIONES INTRINSECAS          *
013700******************************************************************
013800 01  WKS-PO-VISTA REDEFINES WKS-COMPUESTO-PO.
013900     02 WKS-PO-CAR             PIC X(01) OCCURS 20 TIMES.
014000 
014100******************************************************************
014200* VISTA DE CARACTERES DEL ACTIVO MAXIMO - PERMITE                *
014300* UBICAR LA PRIMERA BARRA VERTICAL '|' DEL COMPUESTO             *
014400******************************************************************
014500 01  WKS-ASSET-VISTA REDEFINES WKS-ASSET-TXT.
014600     02 WKS-ASSET-CAR          PIC X(01) OCCURS 25 TIMES.
014700 01  WKS-SWITCHES.
014800     02 WKS-FIN-FUENTE         PIC X(01) VALUE 'N'.
014900         88 SW-FIN-FUENTE             VALUE 'S'.
015000     02 FILLER                 PIC X(07) VALUE SPACES.
015100 
015200 PROCEDURE DIVISION.
015300******************************************************************
015400* S E C C I O N   P R I N C I P A L                              *
015500******************************************************************
015600 100-MAIN SECTION.
015700     PERFORM 110-ABRE-ARCHIVOS
015800     PERFORM 170-LEE-FUENTE
015900     PERFORM 200-PREPARA-RESERVA UNTIL SW-FIN-FUENTE
016000     PERFORM 900-CIERRA-ARCHIVOS
016100     PERFORM 950-REPORTE-CONTROL
016200     STOP RUN.
016300 100-MAIN-E.  EXIT.
016400 
016500 110-ABRE-ARCHIVOS SECTION.
016600     OPEN INPUT  FUENTE
016700          OUTPUT SALIDA
016800     IF FS-FUE NOT EQUAL '00' OR FS-SAL NOT EQUAL '00'
016900        DISPLAY '>>> ERROR ABRIR ARCHIVOS DE RESERVAS <<<'
017000               UPON CONSOLE
017100        MOVE 91 TO RETURN-CODE
017200        STOP RUN
017300     END-IF.
017400 110-ABRE-ARCHIVOS-E.  EXIT.
017500 
017600 170-LEE-FUENTE SECTION.
017700     READ FUENTE
017800         AT END MOVE 'S' TO WKS-FIN-FUENTE
017900     END-READ.
018000 170-LEE-FUENTE-E.  EXIT.
018100 
018200******************************************************************
018300* S E R I E   2 0 0   -   P R E P A R A C I O N                  *
018400******************************************************************
018500   200-PREPARA-RESERVA SECTION.
018600       ADD 1 TO WKS-CNT-LEIDOS
018700       PERFORM 220-VALIDA-LINEA
018800       IF WKS-ES-VALIDA
018900          MOVE SPACES TO REG-RSO1
019000          PERFORM 230-PARTE-PO-LINEA
019100          PERFORM 235-LIMPIA-PO-NUMERO
019200          PERFORM 240-PARTE-ASSET
019300          PERFORM 250-LIMPIA-PLANTA
019400          PERFORM 252-LIMPIA-RESERVA
019500          PERFORM 260-CUENTA-ESTADO
019600          PERFORM 265-CUENTA-RELACIONES
019700          PERFORM 270-MAPEA-RESERVA
019800          PERFORM 280-ESCRIBE-RESERVA
019900       ELSE
020000          ADD 1 TO WKS-CNT-RECHAZADOS
020100       END-IF
020200       PERFORM 170-LEE-FUENTE.
020300   200-PREPARA-RESERVA-E.  EXIT.
020400 
020500*    REGLA S3-5: SE DESCARTA EL RENGLON CON LLAVE DE RESERVA EN
020600*    BLANCO; LA LLAVE DEBE SER UNICA (SE CONSERVA SOLO EL
020700*    PRIMER RENGLON DE CADA LLAVE DUPLICADA)
020800   220-VALIDA-LINEA SECTION.
020900       MOVE 'S' TO WKS-LINEA-VALIDA
021000       MOVE RSV2-RESERVATION-LINE TO WKS-LLAVE-RESV
021100       PERFORM 222-VERIFICA-LLAVE-BLANCA
021200       IF NOT WKS-HAY-TEXTO
021300          MOVE 'N' TO WKS-LINEA-VALIDA
021400       ELSE
021500          PERFORM 225-BUSCA-VISTO
021600          IF WKS-HAY-MATCH
021700             MOVE 'N' TO WKS-LINEA-VALIDA
021800             ADD 1 TO WKS-CNT-DUPLICADOS
021900          ELSE
022000             ADD 1 TO WKS-CNT-VISTOS
022100             SET IX-VIS TO WKS-CNT-VISTOS
022200             MOVE RSV2-RESERVATION-LINE TO T-VIS-NUMERO (IX-VIS)
022300          END-IF
022400       END-IF.
022500   220-VALIDA-LINEA-E.  EXIT.
022600 
022700   222-VERIFICA-LLAVE-BLANCA SECTION.
022800       MOVE 'N' TO WKS-TIENE-TEXTO
022900       SET WKS-IX TO 1
023000       PERFORM 223-BUSCA-LLAVE-TEXTO
023100               VARYING WKS-IX FROM 1 BY 1
023200               UNTIL WKS-IX > 15 OR WKS-HAY-TEXTO.
023300   222-VERIFICA-LLAVE-BLANCA-E.  EXIT.
023400 
023500   223-BUSCA-LLAVE-TEXTO SECTION.
023600       IF WKS-LLAVE-CAR (WKS-IX) NOT EQUAL SPACE
023700          MOVE 'S' TO WKS-TIENE-TEXTO
023800       END-IF.
023900   223-BUSCA-LLAVE-TEXTO-E.  EXIT.
024000 
024100*    BUSQUEDA SECUENCIAL DE LA LLAVE DE RESERVA YA VISTA
024200   225-BUSCA-VISTO SECTION.
024300       MOVE 'N' TO WKS-MATCH
024400       SET IX-VIS TO 1
024500       PERFORM 227-COMPARA-VISTO-NUMERO
024600               VARYING IX-VIS FROM 1 BY 1
024700               UNTIL IX-VIS > WKS-CNT-VISTOS OR WKS-HAY-MATCH.
024800   225-BUSCA-VISTO-E.  EXIT.
024900 
025000   227-COMPARA-VISTO-NUMERO SECTION.
025100       IF WKS-LLAVE-RESV EQUAL T-VIS-NUMERO (IX-VIS)
025200          MOVE 'S' TO WKS-MATCH
025300       END-IF.
025400   227-COMPARA-VISTO-NUMERO-E.  EXIT.
025500 
025600******************************************************************
025700* S E R I E   2 3 0 / 2 5 0   -   P A R T I C I O N   Y          *
025800* L I M P I E Z A                                                *
025900******************************************************************
026000*    REGLA S3-5: SE PARTE EL COMPUESTO PO-LINE EN EL ULTIMO
026100*    GUION; SE CONSERVA EL COMPUESTO COMPLETO COMO
026200*    PO-LINE-ITEM-ID PARA LA RELACION CON LA LINEA DE PO
026300   230-PARTE-PO-LINEA SECTION.
026400       MOVE RSV2-PO-LINE-TO-PEG TO WKS-COMPUESTO-PO
026500       MOVE RSV2-PO-LINE-TO-PEG TO RSO1-PO-LINE-ITEM-ID
026600       MOVE ZERO TO WKS-POS-DIV
026700       PERFORM 231-BUSCA-GUION-PO
026800               VARYING WKS-IX FROM 20 BY -1
026900               UNTIL WKS-IX < 1 OR WKS-POS-DIV NOT EQUAL ZERO
027000       IF WKS-POS-DIV EQUAL ZERO
027100          MOVE WKS-COMPUESTO-PO TO WKS-PO-NUM-PARTE
027200          MOVE ZERO TO RSO1-PO-LINE-NUM
027300       ELSE
027400          MOVE WKS-COMPUESTO-PO (1 : WKS-POS-DIV - 1)
027500               TO WKS-PO-NUM-PARTE
027600          MOVE SPACES TO WKS-PO-LIN-TXT
027700          MOVE WKS-COMPUESTO-PO (WKS-POS-DIV + 1 :)
027800               TO WKS-PO-LIN-TXT
027900          PERFORM 233-ASIGNA-LINEA-PO
028000       END-IF.
028100   230-PARTE-PO-LINEA-E.  EXIT.
028200 
028300   231-BUSCA-GUION-PO SECTION.
028400       IF WKS-PO-CAR (WKS-IX) EQUAL '-'
028500          MOVE WKS-IX TO WKS-POS-DIV
028600       END-IF.
028700   231-BUSCA-GUION-PO-E.  EXIT.
028800 
028900*    EL RENGLON DE PO ES NUMERICO - SI NO LO ES SE DEJA EN CERO
029000*    Y SOLO QUEDA EL NUMERO DE PO (REGLA S3-5)
029100   233-ASIGNA-LINEA-PO SECTION.
029200       MOVE 9 TO WKS-LEN-LINEA
029300       PERFORM 234-BUSCA-FIN-LINEA-PO
029400               VARYING WKS-LEN-LINEA FROM 9 BY -1
029500               UNTIL WKS-LEN-LINEA < 1 OR
029600                  WKS-PO-LIN-TXT (WKS-LEN-LINEA:1)
029700                     NOT EQUAL SPACE
029800       IF WKS-LEN-LINEA > 0
029900          AND WKS-PO-LIN-TXT (1 : WKS-LEN-LINEA) IS NUMERIC
030000          MOVE WKS-PO-LIN-TXT (1 : WKS-LEN-LINEA)
030100               TO RSO1-PO-LINE-NUM
030200       ELSE
030300          MOVE ZERO TO RSO1-PO-LINE-NUM
030400       END-IF.
030500   233-ASIGNA-LINEA-PO-E.  EXIT.
030600 
030700   234-BUSCA-FIN-LINEA-PO SECTION.
030800       CONTINUE.
030900   234-BUSCA-FIN-LINEA-PO-E.  EXIT.
031000 
031100*    REGLA S3-5: SE QUITA EL ARTEFACTO '.0' AL FINAL DEL NUMERO
031200*    DE PO YA PARTIDO CUANDO EXISTE (SOBRANTE DEL SISTEMA ORIGEN)
031300   235-LIMPIA-PO-NUMERO SECTION.
031400       MOVE 12 TO WKS-POS-FIN
031500       PERFORM 236-BUSCA-FIN-PO-NUMERO
031600               VARYING WKS-POS-FIN FROM 12 BY -1
031700               UNTIL WKS-POS-FIN < 1 OR
031800                  WKS-PO-NUM-PARTE (WKS-POS-FIN:1)
031900                     NOT EQUAL SPACE
032000       IF WKS-POS-FIN > 2
032100          AND WKS-PO-NUM-PARTE (WKS-POS-FIN - 1 : 2) EQUAL '.0'
032200          MOVE SPACES TO RSO1-PO-NUMBER
032300          MOVE WKS-PO-NUM-PARTE (1 : WKS-POS-FIN - 2)
032400               TO RSO1-PO-NUMBER
032500       ELSE
032600          MOVE WKS-PO-NUM-PARTE TO RSO1-PO-NUMBER
032700       END-IF.
032800   235-LIMPIA-PO-NUMERO-E.  EXIT.
032900 
033000   236-BUSCA-FIN-PO-NUMERO SECTION.
033100       CONTINUE.
033200   236-BUSCA-FIN-PO-NUMERO-E.  EXIT.
033300 
033400*    REGLA S3-5: SE PARTE EL ACTIVO MAXIMO EN LA PRIMERA BARRA
033500*    VERTICAL; SIN BARRA EL COMPUESTO COMPLETO ES EL CODIGO
033600   240-PARTE-ASSET SECTION.
033700       MOVE RSV2-MAXIMO-ASSET-NUM TO WKS-ASSET-TXT
033800       MOVE ZERO TO WKS-POS-DIV
033900       PERFORM 242-BUSCA-BARRA-ASSET
034000               VARYING WKS-IX FROM 1 BY 1
034100               UNTIL WKS-IX > 25 OR WKS-POS-DIV NOT EQUAL ZERO
034200       IF WKS-POS-DIV EQUAL ZERO
034300          MOVE WKS-ASSET-TXT TO RSO1-ASSET-CODE
034400          MOVE SPACES TO RSO1-ASSET-SERIAL-NUM
034500       ELSE
034600          MOVE WKS-ASSET-TXT (1 : WKS-POS-DIV - 1)
034700               TO RSO1-ASSET-CODE
034800          MOVE WKS-ASSET-TXT (WKS-POS-DIV + 1 :)
034900               TO RSO1-ASSET-SERIAL-NUM
035000       END-IF.
035100   240-PARTE-ASSET-E.  EXIT.
035200 
035300   242-BUSCA-BARRA-ASSET SECTION.
035400       IF WKS-ASSET-CAR (WKS-IX) EQUAL '|'
035500          MOVE WKS-IX TO WKS-POS-DIV
035600       END-IF.
035700   242-BUSCA-BARRA-ASSET-E.  EXIT.
035800 
035900*    REGLA S3-5: SE QUITA EL ARTEFACTO '.0' DE LA PLANTA
036000*    (SOBRANTE DE CAMPO NUMERICO EN EL SISTEMA ORIGEN)
036100   250-LIMPIA-PLANTA SECTION.
036200       MOVE 6 TO WKS-POS-FIN
036300       PERFORM 251-BUSCA-FIN-PLANTA
036400               VARYING WKS-POS-FIN FROM 6 BY -1
036500               UNTIL WKS-POS-FIN < 1 OR
036600                  RSV2-PLANT (WKS-POS-FIN:1) NOT EQUAL SPACE
036700       IF WKS-POS-FIN > 2
036800          AND RSV2-PLANT (WKS-POS-FIN - 1 : 2) EQUAL '.0'
036900          MOVE SPACES TO RSO1-PLANT-CODE
037000          MOVE RSV2-PLANT (1 : WKS-POS-FIN - 2)
037100               TO RSO1-PLANT-CODE
037200       ELSE
037300          MOVE RSV2-PLANT TO RSO1-PLANT-CODE
037400       END-IF.
037500   250-LIMPIA-PLANTA-E.  EXIT.
037600 
037700   251-BUSCA-FIN-PLANTA SECTION.
037800       CONTINUE.
037900   251-BUSCA-FIN-PLANTA-E.  EXIT.
038000 
038100*    REGLA S3-5: SE QUITA EL ARTEFACTO '.0' DEL NUMERO DE
038200*    RESERVA POR DISCIPLINA, AUNQUE YA VIENE PARTIDO DE CM1CLRS
038300   252-LIMPIA-RESERVA SECTION.
038400       MOVE 12 TO WKS-POS-FIN
038500       PERFORM 253-BUSCA-FIN-RESERVA
038600               VARYING WKS-POS-FIN FROM 12 BY -1
038700               UNTIL WKS-POS-FIN < 1 OR
038800                  RSV2-RESV-NUMBER (WKS-POS-FIN:1)
038900                     NOT EQUAL SPACE
039000       IF WKS-POS-FIN > 2
039100          AND RSV2-RESV-NUMBER (WKS-POS-FIN - 1 : 2) EQUAL '.0'
039200          MOVE SPACES TO RSO1-RESV-NUMBER
039300          MOVE RSV2-RESV-NUMBER (1 : WKS-POS-FIN - 2)
039400               TO RSO1-RESV-NUMBER
039500       ELSE
039600          MOVE RSV2-RESV-NUMBER TO RSO1-RESV-NUMBER
039700       END-IF.
039800   252-LIMPIA-RESERVA-E.  EXIT.
039900 
040000   253-BUSCA-FIN-RESERVA SECTION.
040100       CONTINUE.
040200   253-BUSCA-FIN-RESERVA-E.  EXIT.
040300 
040400******************************************************************
040500* S E R I E   2 6 0 / 2 8 0   -   C O N T E O   Y                *
040600* E S C R I T U R A                                              *
040700******************************************************************
040800*    REGLA S3-5: DISTRIBUCION POR ESTADO DE RESERVA PARA EL
040900*    REPORTE DE CONTROL
041000   260-CUENTA-ESTADO SECTION.
041100       EVALUATE RSV2-RESV-STATUS
041200          WHEN 'Open'
041300             ADD 1 TO WKS-CNT-ABIERTAS
041400          WHEN 'Closed'
041500             ADD 1 TO WKS-CNT-CERRADAS
041600          WHEN 'Deleted'
041700             ADD 1 TO WKS-CNT-BORRADAS
041800          WHEN OTHER
041900             ADD 1 TO WKS-CNT-OTRO-ESTADO
042000       END-EVALUATE.
042100   260-CUENTA-ESTADO-E.  EXIT.
042200 
042300*    REGLA S3-5: CONTEO DE RENGLONES CON REFERENCIA DE PO,
042400*    CON INFORMACION DE ACTIVO Y CON WBS ASIGNADO
042500   265-CUENTA-RELACIONES SECTION.
042600       IF RSO1-PO-NUMBER NOT EQUAL SPACES
042700          ADD 1 TO WKS-CNT-CON-PO
042800       END-IF
042900       IF RSO1-ASSET-CODE NOT EQUAL SPACES
043000          ADD 1 TO WKS-CNT-CON-ASSET
043100       END-IF
043200       IF RSV2-WBS-NUMBER NOT EQUAL SPACES
043300          ADD 1 TO WKS-CNT-CON-WBS
043400       END-IF.
043500   265-CUENTA-RELACIONES-E.  EXIT.
043600 
043700   270-MAPEA-RESERVA SECTION.
043800       MOVE RSV2-RESERVATION-LINE   TO RSO1-RESERVATION-LINE-ID
043900       MOVE RSV2-RESV-LINE-NUM      TO RSO1-RESV-LINE-NUM
044000       MOVE RSV2-WBS-NUMBER         TO RSO1-WBS-NUMBER
044100       MOVE RSV2-RESV-STATUS        TO RSO1-RESV-STATUS
044200       MOVE RSV2-QUANTITY           TO RSO1-QUANTITY.
044300   270-MAPEA-RESERVA-E.  EXIT.
044400 
044500   280-ESCRIBE-RESERVA SECTION.
044600       WRITE REG-RSO1
044700       ADD 1 TO WKS-CNT-ESCRITOS.
044800   280-ESCRIBE-RESERVA-E.  EXIT.
044900 
045000******************************************************************
045100* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
045200******************************************************************
045300 900-CIERRA-ARCHIVOS SECTION.
045400     CLOSE FUENTE SALIDA.
045500 900-CIERRA-ARCHIVOS-E.  EXIT.
045600 
045700 950-REPORTE-CONTROL SECTION.
045800     DISPLAY '=== CM3PRRS - PREPARA RESERVAS IMPORTABLES ==='
045900     DISPLAY 'RENGLONES LEIDOS      : ' WKS-CNT-LEIDOS
046000     DISPLAY 'RENGLONES ESCRITOS    : ' WKS-CNT-ESCRITOS
046100     DISPLAY 'RENGLONES RECHAZADOS  : ' WKS-CNT-RECHAZADOS
046200     DISPLAY 'DUPLICADOS DESCARTADOS: ' WKS-CNT-DUPLICADOS
046300     DISPLAY 'CON REFERENCIA A PO   : ' WKS-CNT-CON-PO
046400     DISPLAY 'CON INFO DE ACTIVO    : ' WKS-CNT-CON-ASSET
046500     DISPLAY 'CON WBS ASIGNADO      : ' WKS-CNT-CON-WBS
046600     DISPLAY 'ESTADO - ABIERTAS     : ' WKS-CNT-ABIERTAS
046700     DISPLAY 'ESTADO - CERRADAS     : ' WKS-CNT-CERRADAS
046800     DISPLAY 'ESTADO - BORRADAS     : ' WKS-CNT-BORRADAS
046900     DISPLAY 'ESTADO - OTRO         : ' WKS-CNT-OTRO-ESTADO.
047000 950-REPORTE-CONTROL-E.  EXIT.
047100 
047200
