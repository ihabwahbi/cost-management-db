000100******************************************************************
000200* CMPOLI2 - LAYOUT INTERMEDIO - PO LINE ITEM DEPURADO            *
000300* SALIDA DE CM1CLPO; REESCRITO POR CM2ENPO CON REQUISITOR        *
000400* Y SOLICITANTE                                                  *
000500******************************************************************
000600        01 REG-PLI2.
000700        05 PLI2-PO-LINE-ID PIC X(20).
000800        05 PLI2-PO-NUMBER PIC 9(10).
000900        05 PLI2-LINE-ITEM-NUM PIC 9(05).
001000        05 PLI2-VALUATION-CLASS PIC X(04).
001100        05 PLI2-NIS-LINE PIC X(40).
001200        05 PLI2-MAIN-VENDOR-ID PIC X(10).
001300        05 PLI2-MAIN-VENDOR-NAME PIC X(40).
001400        05 PLI2-ULT-VENDOR-NUM PIC X(10).
001500        05 PLI2-ULT-VENDOR-NAME PIC X(40).
001600        05 PLI2-VENDOR-CATEGORY PIC X(10).
001700        05 PLI2-ACCT-ASSIGN-CAT PIC X(01).
001800        05 PLI2-PLANT-CODE PIC X(04).
001900        05 PLI2-LOCATION PIC X(20).
002000        05 PLI2-ORDERED-QTY PIC S9(7)V9(4).
002100        05 PLI2-PURCHASE-VALUE-USD PIC S9(11)V99.
002200        05 PLI2-EXPECTED-DLV-DATE PIC X(10).
002300        05 PLI2-PO-RECEIPT-STATUS PIC X(10).
002400        05 PLI2-PART-NUMBER PIC X(20).
002500        05 PLI2-DESCRIPTION PIC X(40).
002600        05 PLI2-ORDER-UNIT PIC X(03).
002700        05 PLI2-WBS-NUMBER PIC X(12).
002800        05 PLI2-PO-CREATION-DATE PIC X(10).
002900        05 PLI2-REQUESTER PIC X(30).
003000        05 PLI2-PR-NUMBER PIC X(15).
003100        05 FILLER PIC X(18) VALUE SPACES.
003200
