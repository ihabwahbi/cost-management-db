000100******************************************************************
000200* CMRESO1 - LAYOUT DE SALIDA - RESERVA (IMPORTABLE)              *
000300* CONTRATO FINAL PARA LA BASE DE COSTOS - SALIDA CM3PRRS         *
000400******************************************************************
000500        01 REG-RSO1.
000600        05 RSO1-RESERVATION-LINE-ID PIC X(15).
000700        05 RSO1-RESV-NUMBER PIC X(12).
000800        05 RSO1-RESV-LINE-NUM PIC 9(05).
000900        05 RSO1-PO-LINE-ITEM-ID PIC X(20).
001000        05 RSO1-PO-NUMBER PIC X(12).
001100        05 RSO1-PO-LINE-NUM PIC 9(05).
001200        05 RSO1-ASSET-CODE PIC X(20).
001300        05 RSO1-ASSET-SERIAL-NUM PIC X(10).
001400        05 RSO1-PLANT-CODE PIC X(06).
001500        05 RSO1-WBS-NUMBER PIC X(12).
001600        05 RSO1-RESV-STATUS PIC X(15).
001700        05 RSO1-QUANTITY PIC S9(7)V9(4).
001800        05 FILLER PIC X(10) VALUE SPACES.
001900
