000100******************************************************************
000200* CMGRPS2 - LAYOUT INTERMEDIO - GR PRECIADO                      *
000300* SALIDA DE CM1CLGR (GR YA VALUADO CONTRA PRECIO UNIT. PO)       *
000400******************************************************************
000500        01 REG-GRP2.
000600        05 GRP2-PO-LINE-ID PIC X(20).
000700        05 GRP2-POSTING-DATE PIC X(10).
000800        05 GRP2-QUANTITY PIC S9(7)V9(4).
000900        05 GRP2-AMOUNT PIC S9(11)V99.
001000        05 FILLER PIC X(20) VALUE SPACES.
001100
