000100******************************************************************
000200* CMWBSS1 - LAYOUT DE ENTRADA - FUENTE WBS (COMUN)               *
000300* UN LAYOUT SIRVE A LOS TRES REPORTES: PROYECTOS, OPERACIONES    *
000400* Y ACTIVIDADES DE OPERACION - VER WBS1-SOURCE                   *
000500******************************************************************
000600        01 REG-WBS1.
000700        05 WBS1-RAW-TEXT PIC X(60).
000800        05 WBS1-SOURCE PIC X(20).
000900    88 WBS1-ES-PROYECTO VALUE 'Project'.
001000    88 WBS1-ES-OPERACION VALUE 'Operation'.
001100    88 WBS1-ES-ACTIVIDAD VALUE 'Operation Activity'.
001200        05 WBS1-PROJECT-NUMBER PIC X(12).
001300        05 WBS1-OPERATION-NUMBER PIC X(12).
001400        05 WBS1-OPS-ACTIVITY-NUM PIC X(12).
001500        05 WBS1-WBS-NAME PIC X(40).
001600        05 WBS1-CLIENT-NAME PIC X(30).
001700        05 WBS1-RIGS PIC X(20).
001800        05 WBS1-PROJECT-TYPE PIC X(20).
001900        05 WBS1-OPS-DISTRICT PIC X(20).
002000        05 WBS1-SBL-RAW PIC X(40).
002100        05 FILLER PIC X(20) VALUE SPACES.
002200
