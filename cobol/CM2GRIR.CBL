000100******************************************************************
000200*  FECHA       : 19/09/1990                                      *
000300*  PROGRAMADOR : M. A. TORRES QUIJADA                            *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM2GRIR                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : CALCULA LA EXPOSICION GR/IR DE CADA LINEA SIMPLE*
000800*              : NO CERRADA; ANTIGUEDAD EN DIAS CONTRA LA FECHA  *
000900*              : DE CORTE RECIBIDA POR SYSIN                     *
001000*  ARCHIVOS    : PLI2RAW=E,GRPRAW=E,IRPRAW=E,GIROUT=S,SORTWK1=W  *
001100*  ACCION (ES) : E=EJECUTAR,SYSIN=FECHA DE CORTE                 *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00083                                        *
001400*  NOMBRE      : ETAPA 2 - EXPOSICION GR/IR                      *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM2GRIR.
001800 AUTHOR.           M. A. TORRES QUIJADA.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     19/09/1990.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 25/04/2021 PEDR CM-04460 REESCRIBE PARA REPORTE SAP DE PO       CM-04460
003400* 21/03/2023 EEDR CM-04640 AGREGA CUBETA ANTIGUEDAD Y CORTE SYSIN CM-04640
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004100     CLASS CM-NUMERICO    IS '0' THRU '9'
004200     UPSI-0.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PLI2FILE ASSIGN TO PLI2RAW
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-PLI2.
004900     SELECT GRFILE ASSIGN TO GRPRAW
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-GRP.
005200     SELECT IRFILE ASSIGN TO IRPRAW
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-IRP.
005500     SELECT GIRFILE ASSIGN TO GIROUT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-GIR.
005800 SELECT WORKFILE ASSIGN TO SORTWK1.
005900 
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PLI2FILE
006300     LABEL RECORD IS STANDARD.
006400*    LINEA DE PO ENRIQUECIDA (CLASIFICACION)
006500     COPY CMPOLI2.
006600 FD  GRFILE
006700     LABEL RECORD IS STANDARD.
006800*    POSTEOS GR YA VALUADOS
006900     COPY CMGRPS2.
007000 FD  IRFILE
007100     LABEL RECORD IS STANDARD.
007200*    POSTEOS IR YA VALUADOS
007300     COPY CMIRPS2.
007400 FD  GIRFILE
007500     LABEL RECORD IS STANDARD.
007600*    EXPOSICION GR/IR POR LINEA SIMPLE ABIERTA
007700     COPY CMGRIR1.
007800******************************************************************
007900* AREA DE TRABAJO DEL ORDENAMIENTO GR+IR -                       *
008000* MEZCLA AMBOS POSTEOS PARA RECORRERLOS POR LINEA,               *
008100* FECHA Y GR ANTES QUE IR EN CASO DE EMPATE                      *
008200******************************************************************
008300 SD  WORKFILE.
008400 01  WORK-REG.
008500     02 WORK-PO-LINE-ID     PIC X(20).
008600     02 WORK-POSTING-DATE   PIC X(10).
008700     02 WORK-POSTING-TYPE   PIC X(02).
008800         88 WORK-ES-GR              VALUE 'GR'.
008900         88 WORK-ES-IR              VALUE 'IR'.
009000     02 WORK-QUANTITY       PIC S9(7)V9(4).
009100     02 WORK-AMOUNT         PIC S9(11)V99.
009200     02 FILLER              PIC X(10) VALUE SPACES.
009300 
009400******************************************************************
009500* VISTA DE CARACTERES DE LA LLAVE DEL WORK-REG - DESCARTA        *
009600* POSTEOS HUERFANOS CON LLAVE DE LINEA EN BLANCO                 *
009700******************************************************************
009800 01  WORK-POLINE-VISTA REDEFINES WORK-PO-LINE-ID.
009900     02 WORK-POLINE-CAR     PIC X(01) OCCURS 20 TIMES.
010000 
010100 WORKING-STORAGE SECTION.
010200******************************************************************
010300* AREA DE FILE STATUS Y FSE                                      *
010400******************************************************************
010500 01  WKS-FS-STATUS.
010600*   LINEA DE PO ENRIQUECIDA
010700           04 FS-PLI2 PIC 9(02) VALUE ZEROES.
010800           04 FSE-PLI2.
010900              08 FSE-RETURN-PLI2 USAGE COMP-5 PIC S9(4) VALUE 0.
011000              08 FSE-FUNCTN-PLI2 USAGE COMP-5 PIC S9(4) VALUE 0.
011100*   POSTEOS GR
011200           04 FS-GRP PIC 9(02) VALUE ZEROES.
011300           04 FSE-GRP.
011400              08 FSE-RETURN-GRP USAGE COMP-5 PIC S9(4) VALUE 0.
011500              08 FSE-FUNCTN-GRP USAGE COMP-5 PIC S9(4) VALUE 0.
011600*   POSTEOS IR
011700           04 FS-IRP PIC 9(02) VALUE ZEROES.
011800           04 FSE-IRP.
011900              08 FSE-RETURN-IRP USAGE COMP-5 PIC S9(4) VALUE 0.
012000              08 FSE-FUNCTN-IRP USAGE COMP-5 PIC S9(4) VALUE 0.
012100*   EXPOSICION GR/IR
012200           04 FS-GIR PIC 9(02) VALUE ZEROES.
012300           04 FSE-GIR.
012400              08 FSE-RETURN-GIR USAGE COMP-5 PIC S9(4) VALUE 0.
012500              08 FSE-FUNCTN-GIR USAGE COMP-5 PIC S9(4) VALUE 0.
012600 02 FILLER                 PIC X(04) VALUE SPACES.
012700******************************************************************
012800* CONTADORES DE CONTROL (TODOS COMP)                             *
012900******************************************************************
013000 01  WKS-CONTADORES.
013100     02 WKS-CNT-LINEAS        PIC 9(07) COMP VALUE ZERO.
013200     02 WKS-CNT-EN-ALCANCE    PIC 9(07) COMP VALUE ZERO.
013300     02 WKS-CNT-DESCARTADOS   PIC 9(07) COMP VALUE ZERO.
013400     02 WKS-CNT-EXPUESTAS     PIC 9(07) COMP VALUE ZERO.
013500     02 WKS-IX                PIC 9(05) COMP VALUE ZERO.
013600     02 FILLER                PIC X(09) VALUE SPACES.
013700 
013800******************************************************************
013900* TABLA DE ALCANCE Y PRECIO UNITARIO POR LINEA DE PO -           *
014000* CARGADA DESDE PLI2RAW EN 150-CARGA-TABLA-LINEA                 *
014100******************************************************************
014200 01  TABLA-LINEA.
014300     02 T-LINEA-ENTRY OCCURS 3000 TIMES
014400                       INDEXED BY IX-LINEA.
014500        03 T-LINEA-LLAVE     PIC X(20).
014600        03 T-LINEA-ALCANCE   PIC X(01).
014700           88 T-LINEA-EN-ALCANCE     VALUE 'S'.
014800        03 T-LINEA-PRECIO    PIC S9(07)V9(06).
014900 
015000******************************************************************
015100* TABLA FIJA DE CATEGORIAS DE ASIGNACION CONTABLE QUE            *
015200* PARTICIPAN EN EL ALCANCE SIMPLE (K,P,S,V)                      *
015300******************************************************************
015400 01  TABLA-CLASE-ACCT.
015500     02 FILLER PIC X(04) VALUE 'KPSV'.
015600 01  T-CLASE-ACCT REDEFINES TABLA-CLASE-ACCT.
015700     02 T-ACCT-COD PIC X(01) OCCURS 4 TIMES.
015800 
015900******************************************************************
016000* TABLA FIJA DE INDICE GR/IR - ASIGNA LA POSICION DEL            *
016100* ACUMULADOR SEGUN EL TIPO DE POSTEO                             *
016200******************************************************************
016300 01  TABLA-TIPO-INDICE.
016400     02 FILLER PIC X(04) VALUE 'GRIR'.
016500 01  T-TIPO-INDICE REDEFINES TABLA-TIPO-INDICE.
016600     02 T-TIPO-COD PIC X(02) OCCURS 2 TIMES.
016700 
016800******************************************************************
016900* TABLA DE DIAS POR MES - CALCULO DE SERIAL DE FECHA             *
017000* SIN FUNCIONES INTRINSECAS (IDIOMA HISTORICO DEL AREA)          *
017100******************************************************************
017200 01  TABLA-DIAS-MES.
017300     02 FILLER PIC X(24) VALUE '312831303130313130313031'.
017400 01  T-DIAS REDEFINES TABLA-DIAS-MES.
017500     02 T-DIAS-EN-MES      PIC 9(02) OCCURS 12 TIMES.
017600 
017700******************************************************************
017800* AREA DE TRABAJO DEL REGISTRO Y DE LA LINEA ACTUAL              *
017900******************************************************************
018000 01  WKS-LINEA-TRABAJO.
018100     02 WKS-MATCH             PIC X(01) VALUE 'N'.
018200         88 WKS-HAY-MATCH             VALUE 'S'.
018300     02 WKS-TIENE-TEXTO       PIC X(01) VALUE 'N'.
018400         88 WKS-HAY-TEXTO             VALUE 'S'.
018500     02 WKS-LLAVE-ACTUAL      PIC X(20) VALUE SPACES.
018600     02 WKS-ALCANCE-ACTUAL    PIC X(01) VALUE SPACES.
018700         88 WKS-ACTUAL-EN-ALCANCE     VALUE 'S'.
018800     02 WKS-PRECIO-ACTUAL     PIC S9(07)V9(06) VALUE ZERO.
018900     02 WKS-ES-PRIMER-RENGLON PIC X(01) VALUE 'S'.
019000         88 WKS-PRIMER-RENGLON        VALUE 'S'.
019100     02 FILLER                PIC X(08) VALUE SPACES.
019200 01  WKS-EXPOSICION.
019300     02 WKS-CUM-ARRAY OCCURS 2 TIMES
019400                       PIC S9(7)V9(4) VALUE ZERO.
019500     02 WKS-EXPUESTA          PIC X(01) VALUE 'N'.
019600         88 WKS-HAY-EXPOSICION        VALUE 'S'.
019700     02 WKS-FECHA-EXPOSICION  PIC X(10) VALUE SPACES.
019800     02 WKS-GRIR-QTY          PIC S9(7)V9(4) VALUE ZERO.
019900     02 WKS-GRIR-VALUE        PIC S9(11)V99 VALUE ZERO.
020000     02 WKS-DIAS-ABIERTO      PIC S9(05) COMP VALUE ZERO.
020100     02 WKS-TIPO-IX           PIC 9(01) COMP VALUE ZERO.
020200     02 FILLER                PIC X(08) VALUE SPACES.
020300 01  WKS-SWITCHES.
020400     02 WKS-FIN-PLI2          PIC X(01) VALUE 'N'.
020500         88 SW-FIN-PLI2               VALUE 'S'.
020600     02 WKS-FIN-GRP           PIC X(01) VALUE 'N'.
020700         88 SW-FIN-GRP                VALUE 'S'.
020800     02 WKS-FIN-IRP           PIC X(01) VALUE 'N'.
020900         88 SW-FIN-IRP                VALUE 'S'.
021000     02 WKS-FIN-WORKFILE      PIC X(01) VALUE 'N'.
021100         88 SW-FIN-WORKFILE           VALUE 'S'.
021200     02 FILLER                PIC X(08) VALUE SPACES.
021300 
021400******************************************************************
021500* AREA DE FECHA DE CORTE RECIBIDA POR SYSIN                      *
021600* Y SU SERIAL CALCULADO UNA SOLA VEZ                             *
021700******************************************************************
021800 01  WKS-FECHA-CORTE          PIC X(10) VALUE SPACES.
021900 01  WKS-SERIAL-CORTE         PIC S9(09) COMP VALUE ZERO.
022000 
022100******************************************************************
022200* CALCULO DE SERIAL DE FECHA SIN FUNCIONES INTRINSECAS -         *
022300* DESCOMPONE AAAA-MM-DD Y ACUMULA DIAS DESDE EL ANIO 2000;       *
022400* VALIDO 2000-2099 (BISIESTO = DIVISIBLE ENTRE 4)                *
022500******************************************************************
022600 01  WKS-FECHA-ENTRADA.
022700     02 WKS-FE-ANIO-TXT       PIC X(04).
022800     02 FILLER                PIC X(01).
022900     02 WKS-FE-MES-TXT        PIC X(02).
023000     02 FILLER                PIC X(01).
023100     02 WKS-FE-DIA-TXT        PIC X(02).
023200 01  WKS-FECHA-NUMEROS.
023300     02 WKS-FE-ANIO           PIC 9(04) COMP VALUE ZERO.
023400     02 WKS-FE-MES            PIC 9(02) COMP VALUE ZERO.
023500     02 WKS-FE-DIA            PIC 9(02) COMP VALUE ZERO.
023600 01  WKS-SERIAL-AREA.
023700     02 WKS-SERIAL-RESULT     PIC S9(09) COMP VALUE ZERO.
023800     02 WKS-SERIAL-ANIO-IX    PIC 9(04) COMP VALUE ZERO.
023900     02 WKS-SERIAL-MES-IX     PIC 9(02) COMP VALUE ZERO.
024000     02 WKS-SERIAL-COCIENTE   PIC 9(04) COMP VALUE ZERO.
024100     02 WKS-SERIAL-RESIDUO    PIC 9(02) COMP VALUE ZERO.
024200     02 WKS-ES-BISIESTO       PIC X(01) VALUE 'N'.
024300         88 WKS-ANIO-BISIESTO         VALUE 'S'.
024400     02 FILLER                PIC X(06) VALUE SPACES.
024500 
024600 PROCEDURE DIVISION.
024700******************************************************************
024800* S E C C I O N   P R I N C I P A L                              *
024900* (000-MAIN SE CONSERVA DEL PROGRAMA ORIGINAL DE MORAS)          *
025000******************************************************************
025100   000-MAIN SECTION.
025200       PERFORM APERTURA-ARCHIVOS
025300       PERFORM 150-CARGA-TABLA-LINEA
025400       PERFORM 200-ORDENA-Y-PROCESA
025500       PERFORM 900-CIERRA-ARCHIVOS
025600       PERFORM 950-REPORTE-CONTROL
025700       STOP RUN.
025800   000-MAIN-E.  EXIT.
025900 
026000*    RECIBE LA FECHA DE CORTE POR SYSIN (IDIOMA DE CIERRES1/
026100*    MORAS) Y CALCULA SU SERIAL UNA SOLA VEZ PARA TODA LA CORRIDA
026200   APERTURA-ARCHIVOS SECTION.
026300       ACCEPT WKS-FECHA-CORTE FROM SYSIN
026400       MOVE WKS-FECHA-CORTE TO WKS-FECHA-ENTRADA
026500       PERFORM 330-FECHA-A-SERIAL
026600       MOVE WKS-SERIAL-RESULT TO WKS-SERIAL-CORTE
026700       OPEN INPUT  PLI2FILE
026800            INPUT  GRFILE
026900            INPUT  IRFILE
027000            OUTPUT GIRFILE
027100       IF FS-PLI2 NOT EQUAL '00' OR FS-GRP NOT EQUAL '00'
027200             OR FS-IRP NOT EQUAL '00' OR FS-GIR NOT EQUAL '00'
027300          DISPLAY '>>> ERROR ABRIR ARCHIVOS DE EXPOSICION <<<'
027400                 UPON CONSOLE
027500          MOVE 91 TO RETURN-CODE
027600          STOP RUN
027700       END-IF.
027800   APERTURA-ARCHIVOS-E.  EXIT.
027900 
028000******************************************************************
028100* S E R I E   1 5 0   -   T A B L A   D E   L I N E A S          *
028200******************************************************************
028300*    CARGA ALCANCE (SIMPLE, NO CERRADA) Y PRECIO UNITARIO
028400*    DERIVA PRECIO UNIT. = VALOR COMPRA / CANTIDAD ORDENADA
028500   150-CARGA-TABLA-LINEA SECTION.
028600       READ PLI2FILE
028700           AT END MOVE 'S' TO WKS-FIN-PLI2
028800       END-READ
028900       PERFORM 155-ACUMULA-LINEA UNTIL SW-FIN-PLI2.
029000   150-CARGA-TABLA-LINEA-E.  EXIT.
029100 
029200   155-ACUMULA-LINEA SECTION.
029300       ADD 1 TO WKS-CNT-LINEAS
029400       SET IX-LINEA TO WKS-CNT-LINEAS
029500       MOVE PLI2-PO-LINE-ID TO T-LINEA-LLAVE (IX-LINEA)
029600       MOVE 'N' TO T-LINEA-ALCANCE (IX-LINEA)
029700       IF PLI2-VENDOR-CATEGORY EQUAL 'GLD'
029800          PERFORM 157-BUSCA-ACCT-VALIDA
029900          IF WKS-HAY-MATCH
030000             IF PLI2-PO-RECEIPT-STATUS NOT EQUAL 'CLOSED PO'
030100                MOVE 'S' TO T-LINEA-ALCANCE (IX-LINEA)
030200                ADD 1 TO WKS-CNT-EN-ALCANCE
030300             END-IF
030400          END-IF
030500       END-IF
030600       IF PLI2-ORDERED-QTY NOT EQUAL ZERO
030700          COMPUTE T-LINEA-PRECIO (IX-LINEA) ROUNDED =
030800                  PLI2-PURCHASE-VALUE-USD / PLI2-ORDERED-QTY
030900       ELSE
031000          MOVE ZERO TO T-LINEA-PRECIO (IX-LINEA)
031100       END-IF
031200       READ PLI2FILE
031300           AT END MOVE 'S' TO WKS-FIN-PLI2
031400       END-READ.
031500   155-ACUMULA-LINEA-E.  EXIT.
031600 
031700*    REGLA S2-3: ALCANCE = CATEGORIA GLD, ASIG. CONTABLE K/P/S/V
031800*    Y ESTADO DE RECEPCION DISTINTO DE CLOSED PO
031900   157-BUSCA-ACCT-VALIDA SECTION.
032000       MOVE 'N' TO WKS-MATCH
032100       SET WKS-IX TO 1
032200       PERFORM 159-COMPARA-ACCT-COD VARYING WKS-IX FROM 1 BY 1
032300               UNTIL WKS-IX > 4 OR WKS-HAY-MATCH.
032400   157-BUSCA-ACCT-VALIDA-E.  EXIT.
032500 
032600   159-COMPARA-ACCT-COD SECTION.
032700       IF PLI2-ACCT-ASSIGN-CAT EQUAL T-ACCT-COD (WKS-IX)
032800          MOVE 'S' TO WKS-MATCH
032900       END-IF.
033000   159-COMPARA-ACCT-COD-E.  EXIT.
033100 
033200******************************************************************
033300* S E R I E   2 0 0   -   O R D E N A M I E N T O                *
033400******************************************************************
033500*    MEZCLA GR+IR, ORDENA POR LINEA/FECHA/TIPO (GR ANTES DE IR)
033600*    Y RECORRE LOS POSTEOS YA ORDENADOS PARA MEDIR LA EXPOSICION
033700   200-ORDENA-Y-PROCESA SECTION.
033800       SORT WORKFILE
033900          ON ASCENDING KEY WORK-PO-LINE-ID   OF WORK-REG
034000          ON ASCENDING KEY WORK-POSTING-DATE OF WORK-REG
034100          ON ASCENDING KEY WORK-POSTING-TYPE OF WORK-REG
034200          INPUT  PROCEDURE IS 210-ALIMENTA-WORKFILE
034300          OUTPUT PROCEDURE IS 250-PROCESA-ORDENADOS.
034400   200-ORDENA-Y-PROCESA-E.  EXIT.
034500 
034600   210-ALIMENTA-WORKFILE SECTION.
034700       READ GRFILE
034800           AT END MOVE 'S' TO WKS-FIN-GRP
034900       END-READ
035000       PERFORM 215-RELEASE-GR UNTIL SW-FIN-GRP
035100       READ IRFILE
035200           AT END MOVE 'S' TO WKS-FIN-IRP
035300       END-READ
035400       PERFORM 220-RELEASE-IR UNTIL SW-FIN-IRP.
035500   210-ALIMENTA-WORKFILE-E.  EXIT.
035600 
035700   215-RELEASE-GR SECTION.
035800       MOVE GRP2-PO-LINE-ID    TO WORK-PO-LINE-ID
035900       MOVE GRP2-POSTING-DATE  TO WORK-POSTING-DATE
036000       MOVE 'GR'               TO WORK-POSTING-TYPE
036100       MOVE GRP2-QUANTITY      TO WORK-QUANTITY
036200       MOVE GRP2-AMOUNT        TO WORK-AMOUNT
036300       PERFORM 230-VERIFICA-LLAVE-BLANCO
036400       IF WKS-HAY-TEXTO
036500          RELEASE WORK-REG
036600       ELSE
036700          ADD 1 TO WKS-CNT-DESCARTADOS
036800       END-IF
036900       READ GRFILE
037000           AT END MOVE 'S' TO WKS-FIN-GRP
037100       END-READ.
037200   215-RELEASE-GR-E.  EXIT.
037300 
037400   220-RELEASE-IR SECTION.
037500       MOVE IRP2-PO-LINE-ID    TO WORK-PO-LINE-ID
037600       MOVE IRP2-POSTING-DATE  TO WORK-POSTING-DATE
037700       MOVE 'IR'               TO WORK-POSTING-TYPE
037800       MOVE IRP2-QUANTITY      TO WORK-QUANTITY
037900       MOVE IRP2-AMOUNT        TO WORK-AMOUNT
038000       PERFORM 230-VERIFICA-LLAVE-BLANCO
038100       IF WKS-HAY-TEXTO
038200          RELEASE WORK-REG
038300       ELSE
038400          ADD 1 TO WKS-CNT-DESCARTADOS
038500       END-IF
038600       READ IRFILE
038700           AT END MOVE 'S' TO WKS-FIN-IRP
038800       END-READ.
038900   220-RELEASE-IR-E.  EXIT.
039000 
039100*    DESCARTA POSTEOS HUERFANOS CON LLAVE DE LINEA EN BLANCO
039200   230-VERIFICA-LLAVE-BLANCO SECTION.
039300       MOVE 'N' TO WKS-TIENE-TEXTO
039400       SET WKS-IX TO 1
039500       PERFORM 232-BUSCA-POLINE-TEXTO VARYING WKS-IX FROM 1 BY 1
039600               UNTIL WKS-IX > 20 OR WKS-HAY-TEXTO.
039700   230-VERIFICA-LLAVE-BLANCO-E.  EXIT.
039800 
039900   232-BUSCA-POLINE-TEXTO SECTION.
040000       IF WORK-POLINE-CAR (WKS-IX) NOT EQUAL SPACE
040100          MOVE 'S' TO WKS-TIENE-TEXTO
040200       END-IF.
040300   232-BUSCA-POLINE-TEXTO-E.  EXIT.
040400 
040500******************************************************************
040600* S E R I E   2 5 0   -   E X P O S I C I O N                    *
040700******************************************************************
040800   250-PROCESA-ORDENADOS SECTION.
040900       RETURN WORKFILE
041000           AT END SET SW-FIN-WORKFILE TO TRUE
041100       END-RETURN
041200       PERFORM 260-PROCESA-POSTEO UNTIL SW-FIN-WORKFILE
041300       IF NOT WKS-PRIMER-RENGLON
041400          PERFORM 295-FINALIZA-LINEA
041500       END-IF.
041600   250-PROCESA-ORDENADOS-E.  EXIT.
041700 
041800*    CONTROL DE QUIEBRE POR LINEA DE PO - AL CAMBIAR DE LINEA
041900*    CIERRA LA EXPOSICION DE LA ANTERIOR Y REINICIA ACUMULADORES
042000   260-PROCESA-POSTEO SECTION.
042100       IF WKS-PRIMER-RENGLON
042200          PERFORM 265-INICIA-LINEA
042300       ELSE
042400          IF WORK-PO-LINE-ID NOT EQUAL WKS-LLAVE-ACTUAL
042500             PERFORM 295-FINALIZA-LINEA
042600             PERFORM 265-INICIA-LINEA
042700          END-IF
042800       END-IF
042900       IF WKS-ACTUAL-EN-ALCANCE
043000          PERFORM 270-ACUMULA-POSTEO
043100       END-IF
043200       RETURN WORKFILE
043300           AT END SET SW-FIN-WORKFILE TO TRUE
043400       END-RETURN.
043500   260-PROCESA-POSTEO-E.  EXIT.
043600 
043700   265-INICIA-LINEA SECTION.
043800       MOVE 'N' TO WKS-ES-PRIMER-RENGLON
043900       MOVE WORK-PO-LINE-ID TO WKS-LLAVE-ACTUAL
044000       MOVE ZERO TO WKS-CUM-ARRAY (1) WKS-CUM-ARRAY (2)
044100       MOVE 'N' TO WKS-EXPUESTA
044200       MOVE SPACES TO WKS-FECHA-EXPOSICION
044300       PERFORM 267-BUSCA-LINEA
044400       IF WKS-HAY-MATCH
044500          MOVE T-LINEA-ALCANCE (IX-LINEA) TO WKS-ALCANCE-ACTUAL
044600          MOVE T-LINEA-PRECIO (IX-LINEA)  TO WKS-PRECIO-ACTUAL
044700       ELSE
044800          MOVE 'N' TO WKS-ALCANCE-ACTUAL
044900          MOVE ZERO TO WKS-PRECIO-ACTUAL
045000       END-IF.
045100   265-INICIA-LINEA-E.  EXIT.
045200 
045300   267-BUSCA-LINEA SECTION.
045400       MOVE 'N' TO WKS-MATCH
045500       SET IX-LINEA TO 1
045600       PERFORM 269-COMPARA-LLAVE-LINEA
045700         VARYING IX-LINEA FROM 1 BY 1
045800               UNTIL IX-LINEA > WKS-CNT-LINEAS OR WKS-HAY-MATCH.
045900   267-BUSCA-LINEA-E.  EXIT.
046000 
046100   269-COMPARA-LLAVE-LINEA SECTION.
046200       IF WORK-PO-LINE-ID EQUAL T-LINEA-LLAVE (IX-LINEA)
046300          MOVE 'S' TO WKS-MATCH
046400       END-IF.
046500   269-COMPARA-LLAVE-LINEA-E.  EXIT.
046600 
046700*    REGLA S2-3: ACUMULA GR/IR POR SEPARADO; SI IR SUPERA A GR
046800*    Y AUN NO HAY FECHA DE EXPOSICION, SE FIJA EN ESTE POSTEO;
046900*    SI GR ALCANZA DE NUEVO A IR, LA EXPOSICION SE DA DE BAJA
047000   270-ACUMULA-POSTEO SECTION.
047100       PERFORM 285-BUSCA-TIPO-INDICE
047200       ADD WORK-QUANTITY TO WKS-CUM-ARRAY (WKS-TIPO-IX)
047300       IF WKS-CUM-ARRAY (2) > WKS-CUM-ARRAY (1)
047400          IF NOT WKS-HAY-EXPOSICION
047500             MOVE WORK-POSTING-DATE TO WKS-FECHA-EXPOSICION
047600             MOVE 'S' TO WKS-EXPUESTA
047700          END-IF
047800       ELSE
047900          MOVE 'N' TO WKS-EXPUESTA
048000       END-IF.
048100   270-ACUMULA-POSTEO-E.  EXIT.
048200 
048300   285-BUSCA-TIPO-INDICE SECTION.
048400       SET WKS-TIPO-IX TO 1
048500       PERFORM 287-AVANZA-TIPO-INDICE
048600         VARYING WKS-TIPO-IX FROM 1 BY 1
048700               UNTIL WKS-TIPO-IX > 2 OR
048800                  WORK-POSTING-TYPE
048900                     EQUAL T-TIPO-COD (WKS-TIPO-IX).
049000   285-BUSCA-TIPO-INDICE-E.  EXIT.
049100 
049200   287-AVANZA-TIPO-INDICE SECTION.
049300       CONTINUE.
049400   287-AVANZA-TIPO-INDICE-E.  EXIT.
049500 
049600*    CIERRE DE LA LINEA - SI LA EXPOSICION FINAL (IR-GR) ES
049700*    POSITIVA, ESCRIBE UN RENGLON DE SALIDA
049800   295-FINALIZA-LINEA SECTION.
049900       IF WKS-ACTUAL-EN-ALCANCE
050000          COMPUTE WKS-GRIR-QTY ROUNDED =
050100                  WKS-CUM-ARRAY (2) - WKS-CUM-ARRAY (1)
050200          IF WKS-GRIR-QTY > ZERO
050300             PERFORM 300-ESCRIBE-EXPOSICION
050400          END-IF
050500       END-IF.
050600   295-FINALIZA-LINEA-E.  EXIT.
050700 
050800   300-ESCRIBE-EXPOSICION SECTION.
050900       COMPUTE WKS-GRIR-VALUE ROUNDED =
051000               WKS-GRIR-QTY * WKS-PRECIO-ACTUAL
051100       PERFORM 310-CALCULA-DIAS-ABIERTO
051200       PERFORM 320-DETERMINA-BUCKET
051300       MOVE WKS-LLAVE-ACTUAL    TO GIR1-PO-LINE-ID
051400       MOVE WKS-GRIR-QTY        TO GIR1-GRIR-QTY
051500       MOVE WKS-GRIR-VALUE      TO GIR1-GRIR-VALUE
051600       IF WKS-HAY-EXPOSICION
051700          MOVE WKS-FECHA-EXPOSICION TO GIR1-FIRST-EXPOS-DATE
051800       ELSE
051900          MOVE SPACES TO GIR1-FIRST-EXPOS-DATE
052000       END-IF
052100       MOVE WKS-FECHA-CORTE     TO GIR1-SNAPSHOT-DATE
052200       WRITE REG-GIR1
052300       ADD 1 TO WKS-CNT-EXPUESTAS.
052400   300-ESCRIBE-EXPOSICION-E.  EXIT.
052500 
052600*    DIAS ABIERTOS = SERIAL DE CORTE MENOS SERIAL DE LA PRIMERA
052700*    FECHA DE EXPOSICION; CERO CUANDO NO HUBO FECHA DE EXPOSICION
052800   310-CALCULA-DIAS-ABIERTO SECTION.
052900       IF WKS-HAY-EXPOSICION
053000          MOVE WKS-FECHA-EXPOSICION TO WKS-FECHA-ENTRADA
053100          PERFORM 330-FECHA-A-SERIAL
053200          COMPUTE WKS-DIAS-ABIERTO =
053300                  WKS-SERIAL-CORTE - WKS-SERIAL-RESULT
053400          IF WKS-DIAS-ABIERTO < ZERO
053500             MOVE ZERO TO WKS-DIAS-ABIERTO
053600          END-IF
053700       ELSE
053800          MOVE ZERO TO WKS-DIAS-ABIERTO
053900       END-IF
054000       MOVE WKS-DIAS-ABIERTO TO GIR1-DAYS-OPEN.
054100   310-CALCULA-DIAS-ABIERTO-E.  EXIT.
054200 
054300*    CUBETAS DE ANTIGUEDAD SEGUN DIAS ABIERTOS (S2-3)
054400   320-DETERMINA-BUCKET SECTION.
054500       IF WKS-DIAS-ABIERTO <= 30
054600          MOVE '<1 month'    TO GIR1-TIME-BUCKET
054700       ELSE
054800          IF WKS-DIAS-ABIERTO <= 90
054900             MOVE '1-3 months' TO GIR1-TIME-BUCKET
055000          ELSE
055100             IF WKS-DIAS-ABIERTO <= 180
055200                MOVE '3-6 months' TO GIR1-TIME-BUCKET
055300             ELSE
055400                IF WKS-DIAS-ABIERTO <= 365
055500                   MOVE '6-12 months' TO GIR1-TIME-BUCKET
055600                ELSE
055700                   MOVE '>1 year' TO GIR1-TIME-BUCKET
055800                END-IF
055900             END-IF
056000          END-IF
056100       END-IF.
056200   320-DETERMINA-BUCKET-E.  EXIT.
056300 
056400******************************************************************
056500* S E R I E   3 3 0   -   S E R I A L   D E   F E C H A          *
056600* SIN FUNCIONES INTRINSECAS                                      *
056700******************************************************************
056800*    CONVIERTE WKS-FECHA-ENTRADA (AAAA-MM-DD) A UN SERIAL DE DIAS
056900*    CONTADOS DESDE EL 01/01/2000, ACUMULANDO ANIOS Y MESES
057000   330-FECHA-A-SERIAL SECTION.
057100       MOVE WKS-FE-ANIO-TXT TO WKS-FE-ANIO
057200       MOVE WKS-FE-MES-TXT  TO WKS-FE-MES
057300       MOVE WKS-FE-DIA-TXT  TO WKS-FE-DIA
057400       MOVE ZERO TO WKS-SERIAL-RESULT
057500       PERFORM 336-ACUMULA-ANIOS-SERIAL
057600               VARYING WKS-SERIAL-ANIO-IX FROM 2000 BY 1
057700               UNTIL WKS-SERIAL-ANIO-IX >= WKS-FE-ANIO
057800       MOVE WKS-FE-ANIO TO WKS-SERIAL-ANIO-IX
057900       PERFORM 335-VERIFICA-BISIESTO
058000       PERFORM 337-ACUMULA-MESES-SERIAL
058100               VARYING WKS-SERIAL-MES-IX FROM 1 BY 1
058200               UNTIL WKS-SERIAL-MES-IX >= WKS-FE-MES
058300       ADD WKS-FE-DIA TO WKS-SERIAL-RESULT.
058400   330-FECHA-A-SERIAL-E.  EXIT.
058500 
058600   336-ACUMULA-ANIOS-SERIAL SECTION.
058700       ADD 365 TO WKS-SERIAL-RESULT
058800       PERFORM 335-VERIFICA-BISIESTO
058900       IF WKS-ANIO-BISIESTO
059000          ADD 1 TO WKS-SERIAL-RESULT
059100       END-IF.
059200   336-ACUMULA-ANIOS-SERIAL-E.  EXIT.
059300 
059400   337-ACUMULA-MESES-SERIAL SECTION.
059500       ADD T-DIAS-EN-MES (WKS-SERIAL-MES-IX) TO
059600           WKS-SERIAL-RESULT
059700       IF WKS-SERIAL-MES-IX EQUAL 2 AND WKS-ANIO-BISIESTO
059800          ADD 1 TO WKS-SERIAL-RESULT
059900       END-IF.
060000   337-ACUMULA-MESES-SERIAL-E.  EXIT.
060100 
060200*    BISIESTO = DIVISIBLE ENTRE 4 - EXACTO PARA EL RANGO 2000-2099
060300   335-VERIFICA-BISIESTO SECTION.
060400       DIVIDE WKS-SERIAL-ANIO-IX BY 4
060500           GIVING WKS-SERIAL-COCIENTE
060600           REMAINDER WKS-SERIAL-RESIDUO
060700       IF WKS-SERIAL-RESIDUO EQUAL ZERO
060800          MOVE 'S' TO WKS-ES-BISIESTO
060900       ELSE
061000          MOVE 'N' TO WKS-ES-BISIESTO
061100       END-IF.
061200   335-VERIFICA-BISIESTO-E.  EXIT.
061300 
061400******************************************************************
061500* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
061600******************************************************************
061700 900-CIERRA-ARCHIVOS SECTION.
061800     CLOSE PLI2FILE GRFILE IRFILE GIRFILE.
061900 900-CIERRA-ARCHIVOS-E.  EXIT.
062000 
062100 950-REPORTE-CONTROL SECTION.
062200     DISPLAY '=== CM2GRIR - EXPOSICION GR/IR DE LINEAS DE PO ==='
062300     DISPLAY 'FECHA DE CORTE        : ' WKS-FECHA-CORTE
062400     DISPLAY 'LINEAS DE PO CARGADAS : ' WKS-CNT-LINEAS
062500     DISPLAY 'LINEAS EN ALCANCE     : ' WKS-CNT-EN-ALCANCE
062600     DISPLAY 'POSTEOS DESCARTADOS   : ' WKS-CNT-DESCARTADOS
062700     DISPLAY 'LINEAS EXPUESTAS      : ' WKS-CNT-EXPUESTAS.
062800 950-REPORTE-CONTROL-E.  EXIT.
062900 
063000
