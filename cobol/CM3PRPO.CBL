000100******************************************************************
000200*  FECHA       : 28/11/1990                                      *
000300*  PROGRAMADOR : M. A. TORRES QUIJADA                            *
000400*  APLICACION  : GESTION DE COSTOS DE COMPRAS                    *
000500*  PROGRAMA    : CM3PRPO                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : PREPARA LA LINEA DE PO PARA IMPORTAR: CALCULA LO*
000800*              : ABIERTO CONTRA EL IMPACTO A COSTO, VALIDA EL WBS*
000900*              : CONTRA EL MAESTRO Y MARCA FMT/CAPEX             *
001000*  ARCHIVOS    : PLI2OUT=E,CIMPOUT=E,WBSFOUT=E,PLOOUT=S          *
001100*  ACCION (ES) : E=EJECUTAR                                      *
001200*  INSTALADO   : DD/MM/AAAA                                      *
001300*  BPM/RATIONAL: CM-00085                                        *
001400*  NOMBRE      : ETAPA 3 - PREPARA LINEA DE PO IMPORTABLE        *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.       CM3PRPO.
001800 AUTHOR.           M. A. TORRES QUIJADA.
001900 INSTALLATION.     OFICINA DE CONTROL DE GASTO.
002000 DATE-WRITTEN.     28/11/1990.
002100 DATE-COMPILED.
002200 SECURITY.         PUBLICO INTERNO - USO RESTRINGIDO.
002300******************************************************************
002400* H I S T O R I A L   D E   C A M B I O S                        *
002500******************************************************************
002600* 16/02/1987 JARL CM-00012 VERSION ORIGINAL DEL PROGRAMA          CM-00012
002700* 03/09/1988 JARL CM-00045 AGREGA CONTEO DE RECHAZOS POR VALUAC.  CM-00045
002800* 22/11/1990 MTQX CM-00098 CORRIGE TRUNCAMIENTO EN MONTO DE PO    CM-00098
002900* 10/07/1993 MTQX CM-00151 VALIDA LLAVE DUPLICADA EN MAESTRO      CM-00151
003000* 04/01/1999 HRZG CM-00203 AMPLIA FECHAS A 4 DIGITOS (Y2K)        CM-00203
003100* 18/05/2001 HRZG CM-00240 AJUSTA REDONDEO DE MONTOS USD          CM-00240
003200* 09/10/2006 DRR  CM-00311 MIGRA DE CINTA A DISCO INDEXADO        CM-00311
003300* 17/05/2021 PEDR CM-04480 REESCRIBE PARA REPORTE SAP DE PO       CM-04480
003400* 05/04/2023 EEDR CM-04660 AGREGA VALIDACION CONTRA MAESTRO WBS   CM-04660
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CM-ALFABETICO  IS 'A' THRU 'Z'
004100     CLASS CM-NUMERICO    IS '0' THRU '9'
004200     UPSI-0.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FUENTE ASSIGN TO PLI2OUT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-FUE.
004900     SELECT IMPACTO ASSIGN TO CIMPOUT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-IMP.
005200     SELECT WBSMTR ASSIGN TO WBSFOUT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-WBM.
005500     SELECT SALIDA ASSIGN TO PLOOUT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-SAL.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  FUENTE
006100     LABEL RECORD IS STANDARD.
006200*    LINEA DE PO ENRIQUECIDA (SALIDA CM2ENPO)
006300     COPY CMPOLI2.
006400 FD  IMPACTO
006500     LABEL RECORD IS STANDARD.
006600*    IMPACTO A COSTO POR POSTEO (SALIDA CM2CIMP)
006700     COPY CMCIMP1.
006800   FD  WBSMTR
006900       LABEL RECORD IS STANDARD.
007000*    MAESTRO DE WBS YA DEPURADO (SALIDA CM3PRWB)
007100       COPY CMWBSO1 REPLACING REG-WBO1 BY REG-WBO1M.
007200 
007300 FD  SALIDA
007400     LABEL RECORD IS STANDARD.
007500*    LINEA DE PO LISTA PARA IMPORTAR
007600     COPY CMPOLO1.
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900* AREA DE FILE STATUS Y FSE                                      *
008000******************************************************************
008100 01  WKS-FS-STATUS.
008200*   LINEA DE PO ENRIQUECIDA
008300           04 FS-FUE PIC 9(02) VALUE ZEROES.
008400           04 FSE-FUE.
008500              08 FSE-RETURN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
008600              08 FSE-FUNCTN-FUE USAGE COMP-5 PIC S9(4) VALUE 0.
008700*   IMPACTO A COSTO
008800           04 FS-IMP PIC 9(02) VALUE ZEROES.
008900           04 FSE-IMP.
009000              08 FSE-RETURN-IMP USAGE COMP-5 PIC S9(4) VALUE 0.
009100              08 FSE-FUNCTN-IMP USAGE COMP-5 PIC S9(4) VALUE 0.
009200*   MAESTRO DE WBS
009300           04 FS-WBM PIC 9(02) VALUE ZEROES.
009400           04 FSE-WBM.
009500              08 FSE-RETURN-WBM USAGE COMP-5 PIC S9(4) VALUE 0.
009600              08 FSE-FUNCTN-WBM USAGE COMP-5 PIC S9(4) VALUE 0.
009700*   LINEA DE PO LISTA PARA IMPORTAR
009800           04 FS-SAL PIC 9(02) VALUE ZEROES.
009900           04 FSE-SAL.
010000              08 FSE-RETURN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
010100              08 FSE-FUNCTN-SAL USAGE COMP-5 PIC S9(4) VALUE 0.
010200 02 FILLER                 PIC X(06) VALUE SPACES.
010300******************************************************************
010400* CONTADORES DE CONTROL (TODOS COMP)                             *
010500******************************************************************
010600 01  WKS-CONTADORES.
010700     02 WKS-CNT-IMPACTO       PIC 9(07) COMP VALUE ZERO.
010800     02 WKS-CNT-WBS-MSTR      PIC 9(07) COMP VALUE ZERO.
010900     02 WKS-CNT-VISTAS        PIC 9(07) COMP VALUE ZERO.
011000     02 WKS-CNT-LEIDOS        PIC 9(07) COMP VALUE ZERO.
011100     02 WKS-CNT-ESCRITOS      PIC 9(07) COMP VALUE ZERO.
011200     02 WKS-CNT-RECHAZADAS    PIC 9(07) COMP VALUE ZERO.
011300     02 WKS-CNT-DUPLICADAS    PIC 9(07) COMP VALUE ZERO.
011400     02 WKS-CNT-CERRADAS      PIC 9(07) COMP VALUE ZERO.
011500     02 WKS-CNT-ABIERTAS      PIC 9(07) COMP VALUE ZERO.
011600     02 WKS-CNT-CAPEX         PIC 9(07) COMP VALUE ZERO.
011700     02 WKS-VAL-CAPEX         PIC S9(11)V99 VALUE ZERO.
011800     02 WKS-IX                PIC 9(02) COMP VALUE ZERO.
011900     02 FILLER                PIC X(06) VALUE SPACES.
012000 
012100******************************************************************
012200* TABLA DE IMPACTO A COSTO ACUMULADO POR LLAVE DE PO -           *
012300* CARGADA DE CIMPOUT; SUMA QTY Y MONTO POR LLAVE (S3-1)          *
012400******************************************************************
012500 01  TABLA-IMPACTO.
012600     02 T-IMP-ENTRY OCCURS 5000 TIMES
012700                    INDEXED BY IX-IMP.
012800        03 T-IMP-LLAVE    PIC X(20).
012900        03 T-IMP-QTY      PIC S9(7)V9(4).
013000        03 T-IMP-AMOUNT   PIC S9(11)V99.
013100 
013200******************************************************************
013300* TABLA DEL MAESTRO DE WBS - SOLO EL NUMERO DE WBS, PARA         *
013400* LA PRUEBA DE PERTENENCIA wbs_validated (S3-1)                  *
013500******************************************************************
013600 01  TABLA-WBS-MSTR.
013700     02 T-WBS-ENTRY OCCURS 5000 TIMES
013800                    INDEXED BY IX-WBM.
013900        03 T-WBS-NUMERO   PIC X(12).
014000 
014100******************************************************************
014200* TABLA DE LLAVES YA VISTAS - VALIDA po_line_id UNICO            *
014300******************************************************************
014400 01  TABLA-VISTAS.
014500     02 T-VIS-ENTRY OCCURS 5000 TIMES
014600                    INDEXED BY IX-VIS.
014700        03 T-VIS-LLAVE    PIC X(20).
014800 
014900******************************************************************
015000* AREA DE TRABAJO DEL REGISTRO                                   *
015100******************************************************************
015200   01  WKS-LINEA-TRABAJO.
015300       02 WKS-LLAVE-PO         PIC X(20).
015400       02 WKS-LLAVE-WBS        PIC X(12).
015500       02 WKS-MATCH            PIC X(01) VALUE 'N'.
015600           88 WKS-HAY-MATCH           VALUE 'S'.
015700       02 WKS-MATCH-WBS        PIC X(01) VALUE 'N'.
015800           88 WKS-HAY-MATCH-WBS       VALUE 'S'.
015900       02 WKS-MATCH-DUP        PIC X(01) VALUE 'N'.
016000           88 WKS-HAY-MATCH-DUP       VALUE 'S'.
016100       02 WKS-LINEA-VALIDA     PIC X(01) VALUE 'N'.
016200           88 WKS-ES-VALIDA           VALUE 'S'.
016300       02 WKS-TIENE-TEXTO      PIC X(01) VALUE 'N'.
016400           88 WKS-HAY-TEXTO           VALUE 'S'.
016500       02 FILLER               PIC X(05) VALUE SPACES.
016600*    VISTA DE CARACTERES DE LA LLAVE DE PO - CHEQUEO DE BLANCOS
016700*    EMBEBIDOS, NO SOLO RENGLON TOTALMENTE VACIO (REGLA S3-1)
016800   01  WKS-LLAVE-PO-VISTA REDEFINES WKS-LLAVE-PO.
016900       02 WKS-LLAVE-PO-CAR     PIC X(01) OCCURS 20 TIMES.
017000*    VISTA DEL WBS EN PREFIJO/RESTO PARA LA REGLA is_capex
017100*    (MISMA TECNICA QUE EL CHEQUEO DE PR M&S PRIME EN CM2ENPO)
017200   01  WKS-WBS-VISTA REDEFINES WKS-LLAVE-WBS.
017300       02 WKS-WBS-PREFIJO      PIC X(02).
017400       02 WKS-WBS-RESTO        PIC X(10).
017500*    AREA DE CHEQUEO DEFENSIVO DEL ESTADO DE RECEPCION - UN
017600*    ESTADO EN BLANCO NUNCA DEBE LEERSE COMO 'CLOSED PO'
017700   01  WKS-ESTADO-CHEQUEO.
017800       02 WKS-ESTADO-TEXTO     PIC X(10).
017900   01  WKS-ESTADO-VISTA REDEFINES WKS-ESTADO-CHEQUEO.
018000       02 WKS-ESTADO-CAR       PIC X(01) OCCURS 10 TIMES.
018100   01  WKS-SWITCHES.
018200       02 WKS-FIN-IMP          PIC X(01) VALUE 'N'.
018300           88 SW-FIN-IMP              VALUE 'S'.
018400       02 WKS-FIN-WBM          PIC X(01) VALUE 'N'.
018500           88 SW-FIN-WBM              VALUE 'S'.
018600       02 WKS-FIN-FUENTE       PIC X(01) VALUE 'N'.
018700           88 SW-FIN-FUENTE           VALUE 'S'.
018800       02 FILLER               PIC X(07) VALUE SPACES.
018900 
019000 PROCEDURE DIVISION.
019100******************************************************************
019200* S E C C I O N   P R I N C I P A L                              *
019300******************************************************************
019400 100-MAIN SECTION.
019500     PERFORM 110-ABRE-ARCHIVOS
019600     PERFORM 150-CARGA-TABLA-IMPACTO
019700     PERFORM 160-CARGA-TABLA-WBS-MASTER
019800     PERFORM 170-LEE-FUENTE
019900     PERFORM 200-PREPARA-LINEA UNTIL SW-FIN-FUENTE
020000     PERFORM 900-CIERRA-ARCHIVOS
020100     PERFORM 950-REPORTE-CONTROL
020200     STOP RUN.
020300 100-MAIN-E.  EXIT.
020400 
020500 110-ABRE-ARCHIVOS SECTION.
020600     OPEN INPUT  FUENTE
020700          INPUT  IMPACTO
020800          INPUT  WBSMTR
020900          OUTPUT SALIDA
021000     IF FS-FUE NOT EQUAL '00' OR FS-IMP NOT EQUAL '00'
021100                OR FS-WBM NOT EQUAL '00' OR FS-SAL NOT EQUAL '00'
021200        DISPLAY '>>> ERROR ABRIR ARCHIVOS DE LINEA DE PO <<<'
021300               UPON CONSOLE
021400        MOVE 91 TO RETURN-CODE
021500        STOP RUN
021600     END-IF.
021700 110-ABRE-ARCHIVOS-E.  EXIT.
021800 
021900 170-LEE-FUENTE SECTION.
022000     READ FUENTE
022100         AT END MOVE 'S' TO WKS-FIN-FUENTE
022200     END-READ.
022300 170-LEE-FUENTE-E.  EXIT.
022400 
022500******************************************************************
022600* S E R I E   1 5 0   -   C A R G A   D E   T A B L A S          *
022700******************************************************************
022800*    REGLA S3-1: EL IMPACTO A COSTO SE ACUMULA POR LLAVE DE PO;
022900*    VARIOS POSTEOS GR/IR RECONOCIDOS CAEN EN LA MISMA LLAVE
023000   150-CARGA-TABLA-IMPACTO SECTION.
023100       READ IMPACTO
023200           AT END MOVE 'S' TO WKS-FIN-IMP
023300       END-READ
023400       PERFORM 155-ACUMULA-IMPACTO UNTIL SW-FIN-IMP.
023500   150-CARGA-TABLA-IMPACTO-E.  EXIT.
023600 
023700   155-ACUMULA-IMPACTO SECTION.
023800       MOVE CIM1-PO-LINE-ID TO WKS-LLAVE-PO
023900       PERFORM 157-BUSCA-IMPACTO
024000       IF WKS-HAY-MATCH
024100          ADD CIM1-IMPACT-QTY    TO T-IMP-QTY    (IX-IMP)
024200          ADD CIM1-IMPACT-AMOUNT TO T-IMP-AMOUNT (IX-IMP)
024300       ELSE
024400          ADD 1 TO WKS-CNT-IMPACTO
024500          SET IX-IMP TO WKS-CNT-IMPACTO
024600          MOVE CIM1-PO-LINE-ID    TO T-IMP-LLAVE  (IX-IMP)
024700          MOVE CIM1-IMPACT-QTY    TO T-IMP-QTY    (IX-IMP)
024800          MOVE CIM1-IMPACT-AMOUNT TO T-IMP-AMOUNT (IX-IMP)
024900       END-IF
025000       READ IMPACTO
025100           AT END MOVE 'S' TO WKS-FIN-IMP
025200       END-READ.
025300   155-ACUMULA-IMPACTO-E.  EXIT.
025400 
025500*    BUSQUEDA SECUENCIAL DE LA LLAVE DE PO EN LA TABLA DE IMPACTO
025600   157-BUSCA-IMPACTO SECTION.
025700       MOVE 'N' TO WKS-MATCH
025800       SET IX-IMP TO 1
025900       PERFORM 158-COMPARA-LLAVE-IMPACTO
026000         VARYING IX-IMP FROM 1 BY 1
026100               UNTIL IX-IMP > WKS-CNT-IMPACTO OR WKS-HAY-MATCH.
026200   157-BUSCA-IMPACTO-E.  EXIT.
026300 
026400   158-COMPARA-LLAVE-IMPACTO SECTION.
026500       IF WKS-LLAVE-PO EQUAL T-IMP-LLAVE (IX-IMP)
026600          MOVE 'S' TO WKS-MATCH
026700       END-IF.
026800   158-COMPARA-LLAVE-IMPACTO-E.  EXIT.
026900 
027000   160-CARGA-TABLA-WBS-MASTER SECTION.
027100       READ WBSMTR
027200           AT END MOVE 'S' TO WKS-FIN-WBM
027300       END-READ
027400       PERFORM 165-ACUMULA-WBS-MASTER UNTIL SW-FIN-WBM.
027500   160-CARGA-TABLA-WBS-MASTER-E.  EXIT.
027600 
027700   165-ACUMULA-WBS-MASTER SECTION.
027800       ADD 1 TO WKS-CNT-WBS-MSTR
027900       SET IX-WBM TO WKS-CNT-WBS-MSTR
028000       MOVE WBO1-WBS-NUMBER IN REG-WBO1M TO T-WBS-NUMERO (IX-WBM)
028100       READ WBSMTR
028200           AT END MOVE 'S' TO WKS-FIN-WBM
028300       END-READ.
028400   165-ACUMULA-WBS-MASTER-E.  EXIT.
028500 
028600*    BUSQUEDA SECUENCIAL DEL WBS EN EL MAESTRO YA CARGADO
028700   167-BUSCA-WBS-MASTER SECTION.
028800       MOVE 'N' TO WKS-MATCH-WBS
028900       SET IX-WBM TO 1
029000       PERFORM 168-COMPARA-WBS-NUMERO VARYING IX-WBM FROM 1 BY 1
029100               UNTIL IX-WBM > WKS-CNT-WBS-MSTR
029200                  OR WKS-HAY-MATCH-WBS.
029300   167-BUSCA-WBS-MASTER-E.  EXIT.
029400 
029500   168-COMPARA-WBS-NUMERO SECTION.
029600       IF WKS-LLAVE-WBS EQUAL T-WBS-NUMERO (IX-WBM)
029700          MOVE 'S' TO WKS-MATCH-WBS
029800       END-IF.
029900   168-COMPARA-WBS-NUMERO-E.  EXIT.
030000 
030100******************************************************************
030200* S E R I E   2 0 0   -   P R E P A R A C I O N                  *
030300******************************************************************
030400   200-PREPARA-LINEA SECTION.
030500       ADD 1 TO WKS-CNT-LEIDOS
030600       PERFORM 220-VALIDA-LINEA
030700       IF WKS-ES-VALIDA
030800          MOVE PLI2-PO-LINE-ID         TO PLO1-PO-LINE-ID
030900          MOVE PLI2-PO-NUMBER          TO PLO1-PO-NUMBER
031000          MOVE PLI2-LINE-ITEM-NUM      TO PLO1-LINE-ITEM-NUM
031100          MOVE PLI2-ORDERED-QTY        TO PLO1-ORDERED-QTY
031200          MOVE PLI2-PURCHASE-VALUE-USD TO PLO1-PO-VALUE-USD
031300          MOVE PLI2-MAIN-VENDOR-ID     TO PLO1-VENDOR-ID
031400          MOVE PLI2-MAIN-VENDOR-NAME   TO PLO1-VENDOR-NAME
031500          MOVE PLI2-ULT-VENDOR-NAME    TO PLO1-ULT-VENDOR-NAME
031600          MOVE PLI2-VENDOR-CATEGORY    TO PLO1-VENDOR-CATEGORY
031700          MOVE PLI2-ACCT-ASSIGN-CAT    TO PLO1-ACCT-ASSIGN-CAT
031800          MOVE PLI2-NIS-LINE           TO PLO1-NIS-LINE
031900          MOVE PLI2-PLANT-CODE         TO PLO1-PLANT-CODE
032000          MOVE PLI2-LOCATION           TO PLO1-LOCATION
032100          MOVE PLI2-REQUESTER          TO PLO1-REQUESTER
032200          MOVE PLI2-PR-NUMBER          TO PLO1-PR-NUMBER
032300          MOVE PLI2-PART-NUMBER        TO PLO1-PART-NUMBER
032400          MOVE PLI2-DESCRIPTION        TO PLO1-DESCRIPTION
032500          MOVE PLI2-ORDER-UNIT         TO PLO1-ORDER-UNIT
032600          MOVE PLI2-WBS-NUMBER         TO PLO1-WBS-NUMBER
032700          MOVE PLI2-PO-CREATION-DATE   TO PLO1-PO-CREATION-DATE
032800          MOVE PLI2-EXPECTED-DLV-DATE  TO PLO1-EXPECTED-DLV-DATE
032900          MOVE PLI2-PO-RECEIPT-STATUS  TO PLO1-PO-RECEIPT-STATUS
033000          PERFORM 210-CALCULA-ABIERTO
033100          PERFORM 215-DERIVA-INDICADORES
033200          PERFORM 280-ESCRIBE-LINEA
033300       ELSE
033400          ADD 1 TO WKS-CNT-RECHAZADAS
033500       END-IF
033600       PERFORM 170-LEE-FUENTE.
033700   200-PREPARA-LINEA-E.  EXIT.
033800 
033900*    REGLA S3-1: LLAVE PRESENTE Y UNICA; RENGLON SIN PO, SIN
034000*    LINEA O REPETIDO SE RECHAZA Y NO SE ESCRIBE
034100   220-VALIDA-LINEA SECTION.
034200       MOVE 'S' TO WKS-LINEA-VALIDA
034300       MOVE PLI2-PO-LINE-ID TO WKS-LLAVE-PO
034400       PERFORM 221-VERIFICA-LLAVE-BLANCA
034500       IF NOT WKS-HAY-TEXTO
034600          OR PLI2-PO-NUMBER EQUAL ZERO
034700          OR PLI2-LINE-ITEM-NUM EQUAL ZERO
034800          MOVE 'N' TO WKS-LINEA-VALIDA
034900       ELSE
035000          PERFORM 225-BUSCA-LINEA-VISTA
035100          IF WKS-HAY-MATCH-DUP
035200             MOVE 'N' TO WKS-LINEA-VALIDA
035300             ADD 1 TO WKS-CNT-DUPLICADAS
035400          ELSE
035500             ADD 1 TO WKS-CNT-VISTAS
035600             SET IX-VIS TO WKS-CNT-VISTAS
035700             MOVE PLI2-PO-LINE-ID TO T-VIS-LLAVE (IX-VIS)
035800          END-IF
035900       END-IF.
036000   220-VALIDA-LINEA-E.  EXIT.
036100 
036200*    REGLA S3-1: LA LLAVE ESTA PRESENTE SI TIENE AL MENOS UN
036300*    CARACTER NO BLANCO (NO SOLO EL RENGLON COMPLETO VACIO)
036400   221-VERIFICA-LLAVE-BLANCA SECTION.
036500       MOVE 'N' TO WKS-TIENE-TEXTO
036600       SET WKS-IX TO 1
036700       PERFORM 222-BUSCA-LLAVE-PO-TEXTO VARYING WKS-IX FROM 1 BY 1
036800               UNTIL WKS-IX > 20 OR WKS-HAY-TEXTO.
036900   221-VERIFICA-LLAVE-BLANCA-E.  EXIT.
037000 
037100   222-BUSCA-LLAVE-PO-TEXTO SECTION.
037200       IF WKS-LLAVE-PO-CAR (WKS-IX) NOT EQUAL SPACE
037300          MOVE 'S' TO WKS-TIENE-TEXTO
037400       END-IF.
037500   222-BUSCA-LLAVE-PO-TEXTO-E.  EXIT.
037600 
037700*    BUSQUEDA SECUENCIAL DE LA LLAVE YA VISTA (UNICIDAD)
037800   225-BUSCA-LINEA-VISTA SECTION.
037900       MOVE 'N' TO WKS-MATCH-DUP
038000       SET IX-VIS TO 1
038100       PERFORM 226-COMPARA-LLAVE-VISTA VARYING IX-VIS FROM 1 BY 1
038200               UNTIL IX-VIS > WKS-CNT-VISTAS OR WKS-HAY-MATCH-DUP.
038300   225-BUSCA-LINEA-VISTA-E.  EXIT.
038400 
038500   226-COMPARA-LLAVE-VISTA SECTION.
038600       IF WKS-LLAVE-PO EQUAL T-VIS-LLAVE (IX-VIS)
038700          MOVE 'S' TO WKS-MATCH-DUP
038800       END-IF.
038900   226-COMPARA-LLAVE-VISTA-E.  EXIT.
039000 
039100*    REGLA S3-1: CLOSED PO SE RESPETA SIN IMPORTAR LOS POSTEOS;
039200*    SIN IMPACTO REGISTRADO LA LINEA QUEDA TOTALMENTE ABIERTA
039300   210-CALCULA-ABIERTO SECTION.
039400       MOVE PLI2-PO-RECEIPT-STATUS TO WKS-ESTADO-TEXTO
039500       PERFORM 211-VERIFICA-ESTADO-BLANCO
039600       IF WKS-HAY-TEXTO
039700          AND PLI2-PO-RECEIPT-STATUS EQUAL 'CLOSED PO'
039800          MOVE ZERO TO PLO1-OPEN-PO-QTY
039900          MOVE ZERO TO PLO1-OPEN-PO-VALUE
040000          ADD 1 TO WKS-CNT-CERRADAS
040100       ELSE
040200          MOVE PLI2-PO-LINE-ID TO WKS-LLAVE-PO
040300          PERFORM 157-BUSCA-IMPACTO
040400          IF WKS-HAY-MATCH
040500             COMPUTE PLO1-OPEN-PO-QTY ROUNDED =
040600                     PLI2-ORDERED-QTY - T-IMP-QTY (IX-IMP)
040700             COMPUTE PLO1-OPEN-PO-VALUE ROUNDED =
040800                  PLI2-PURCHASE-VALUE-USD - T-IMP-AMOUNT (IX-IMP)
040900          ELSE
041000             MOVE PLI2-ORDERED-QTY        TO PLO1-OPEN-PO-QTY
041100             MOVE PLI2-PURCHASE-VALUE-USD TO PLO1-OPEN-PO-VALUE
041200          END-IF
041300          ADD 1 TO WKS-CNT-ABIERTAS
041400       END-IF.
041500   210-CALCULA-ABIERTO-E.  EXIT.
041600 
041700*    CHEQUEO DEFENSIVO: UN ESTADO EN BLANCO NUNCA SE TRATA
041800*    COMO 'CLOSED PO' (SIEMPRE CAE EN LA RAMA ABIERTA)
041900   211-VERIFICA-ESTADO-BLANCO SECTION.
042000       MOVE 'N' TO WKS-TIENE-TEXTO
042100       SET WKS-IX TO 1
042200       PERFORM 212-BUSCA-ESTADO-TEXTO VARYING WKS-IX FROM 1 BY 1
042300               UNTIL WKS-IX > 10 OR WKS-HAY-TEXTO.
042400   211-VERIFICA-ESTADO-BLANCO-E.  EXIT.
042500 
042600   212-BUSCA-ESTADO-TEXTO SECTION.
042700       IF WKS-ESTADO-CAR (WKS-IX) NOT EQUAL SPACE
042800          MOVE 'S' TO WKS-TIENE-TEXTO
042900       END-IF.
043000   212-BUSCA-ESTADO-TEXTO-E.  EXIT.
043100 
043200*    REGLA S3-1: fmt_po = OPS; is_capex = WBS INICIA CON 'C.';
043300*    wbs_validated = WBS NO BLANCO Y PRESENTE EN EL MAESTRO
043400   215-DERIVA-INDICADORES SECTION.
043500       IF PLI2-VENDOR-CATEGORY EQUAL 'OPS'
043600          MOVE 'T' TO PLO1-FMT-PO
043700       ELSE
043800          MOVE 'F' TO PLO1-FMT-PO
043900       END-IF
044000       MOVE PLI2-WBS-NUMBER TO WKS-LLAVE-WBS
044100       IF WKS-WBS-PREFIJO EQUAL 'C.'
044200          MOVE 'T' TO PLO1-IS-CAPEX
044300          ADD 1 TO WKS-CNT-CAPEX
044400          ADD PLI2-PURCHASE-VALUE-USD TO WKS-VAL-CAPEX
044500       ELSE
044600          MOVE 'F' TO PLO1-IS-CAPEX
044700       END-IF
044800       IF PLI2-WBS-NUMBER EQUAL SPACES
044900          MOVE 'F' TO PLO1-WBS-VALIDATED
045000       ELSE
045100          MOVE PLI2-WBS-NUMBER TO WKS-LLAVE-WBS
045200          PERFORM 167-BUSCA-WBS-MASTER
045300          IF WKS-HAY-MATCH-WBS
045400             MOVE 'T' TO PLO1-WBS-VALIDATED
045500          ELSE
045600             MOVE 'F' TO PLO1-WBS-VALIDATED
045700          END-IF
045800       END-IF.
045900   215-DERIVA-INDICADORES-E.  EXIT.
046000 
046100   280-ESCRIBE-LINEA SECTION.
046200       WRITE REG-PLO1
046300       ADD 1 TO WKS-CNT-ESCRITOS.
046400   280-ESCRIBE-LINEA-E.  EXIT.
046500 
046600******************************************************************
046700* S E R I E   9 0 0   -   C I E R R E   Y   R E P O R T E        *
046800******************************************************************
046900 900-CIERRA-ARCHIVOS SECTION.
047000     CLOSE FUENTE IMPACTO WBSMTR SALIDA.
047100 900-CIERRA-ARCHIVOS-E.  EXIT.
047200 
047300 950-REPORTE-CONTROL SECTION.
047400     DISPLAY '=== CM3PRPO - PREPARA LINEA DE PO IMPORTABLE ==='
047500     DISPLAY 'LINEAS LEIDAS         : ' WKS-CNT-LEIDOS
047600     DISPLAY 'LINEAS ESCRITAS       : ' WKS-CNT-ESCRITOS
047700     DISPLAY 'LINEAS RECHAZADAS     : ' WKS-CNT-RECHAZADAS
047800     DISPLAY 'LLAVES DUPLICADAS     : ' WKS-CNT-DUPLICADAS
047900     DISPLAY 'PO CERRADAS           : ' WKS-CNT-CERRADAS
048000     DISPLAY 'PO ABIERTAS           : ' WKS-CNT-ABIERTAS
048100     DISPLAY 'LINEAS CAPEX          : ' WKS-CNT-CAPEX
048200     DISPLAY 'VALOR CAPEX USD       : ' WKS-VAL-CAPEX.
048300 950-REPORTE-CONTROL-E.  EXIT.
048400 
048500
