000100******************************************************************
000200* CMRESV2 - LAYOUT INTERMEDIO - RESERVA DEPURADA                 *
000300* SALIDA DE CM1CLRS; CLAVE PARTIDA Y PO-LINE NORMALIZADA         *
000400******************************************************************
000500        01 REG-RSV2.
000600        05 RSV2-RESERVATION-LINE PIC X(15).
000700        05 RSV2-RESV-NUMBER PIC X(12).
000800        05 RSV2-RESV-LINE-NUM PIC 9(05).
000900        05 RSV2-PO-LINE-TO-PEG PIC X(20).
001000        05 RSV2-PO-TO-PEG PIC X(12).
001100        05 RSV2-MAXIMO-ASSET-NUM PIC X(25).
001200        05 RSV2-PLANT PIC X(06).
001300        05 RSV2-WBS-NUMBER PIC X(12).
001400        05 RSV2-RESV-STATUS PIC X(15).
001500        05 RSV2-QUANTITY PIC S9(7)V9(4).
001600        05 FILLER PIC X(10) VALUE SPACES.
001700
