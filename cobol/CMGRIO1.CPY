000100******************************************************************
000200* CMGRIO1 - LAYOUT DE SALIDA - EXPOSICION GRIR (IMPORTABLE)      *
000300* CONTRATO FINAL PARA LA BASE DE COSTOS - SALIDA CM3PRGR         *
000400******************************************************************
000500        01 REG-GIO1.
000600        05 GIO1-PO-LINE-ID PIC X(20).
000700        05 GIO1-GRIR-QTY PIC S9(7)V9(4).
000800        05 GIO1-GRIR-VALUE PIC S9(11)V99.
000900        05 GIO1-FIRST-EXPOS-DATE PIC X(10).
001000        05 GIO1-DAYS-OPEN PIC 9(05).
001100        05 GIO1-TIME-BUCKET PIC X(12).
001200        05 GIO1-SNAPSHOT-DATE PIC X(10).
001300        05 FILLER PIC X(15) VALUE SPACES.
001400
